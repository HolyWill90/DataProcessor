000100 IDENTIFICATION DIVISION.                                         00010
000200 PROGRAM-ID.     HARMANO.                                         00020
000300 AUTHOR.         K L PELLETIER.                                   00030
000400 INSTALLATION.   SYSTEMS GROUP - FINANCIAL OPERATIONS.            00040
000500 DATE-WRITTEN.   09/12/94.                                        00050
000600 DATE-COMPILED.                                                   00060
000700 SECURITY.       NON-CONFIDENTIAL.                                00070
000800******************************************************************00080
000900*                                                                *00090
001000*   HARMANO                                                      *00100
001100*                                                                *00110
001200*   U5 DATA ANONYMIZER (BR-U5-1 THRU BR-U5-8).  STANDALONE PASS  *00120
001300*   AFTER THE HARMONIZER HAS BUILT THE RL-2 MASTER OUTPUT AND IS *00130
001400*   NOT PART OF THE U1-U4 PIPELINE ITSELF.  READS HARM-MASTER-   *00140
001500*   RECORD ROWS, CLASSIFIES EACH KNOWN COLUMN FROM ITS NAME AND  *00150
001600*   ITS ACTUAL DATA, AND OVERWRITES EVERY NON-BLANK VALUE WITH A *00160
001700*   SYNTHETIC ONE OF THE SAME SHAPE.  ROW COUNT AND COLUMN       *00170
001800*   LAYOUT ARE UNCHANGED ON OUTPUT.                              *00180
001900*                                                                *00190
002000*   ALL RANDOMNESS COMES FROM THE ONE GENERATOR AT               *00200
002100*   900-NEXT-RANDOM, A PARK-MILLER MULTIPLICATIVE CONGRUENTIAL   *00210
002200*   GENERATOR SEEDED FROM ANO-CTL-FILE (BR-U5-7).  A BLANK OR    *00220
002300*   ZERO SEED RECORD DEFAULTS TO 1, SO TWO RUNS AGAINST THE SAME *00230
002400*   INPUT AND SEED ALWAYS LINE UP - WHICH IS THE WHOLE POINT OF  *00240
002500*   RE-RUNNING THIS AGAINST A PROD EXTRACT BEFORE HANDING IT TO  *00250
002600*   AN OUTSIDE VENDOR.                                           *00260
002700*                                                                *00270
002800*   CHANGE LOG                                                    00280
002900*   ----------------------------------------------------------- * 00290
003000*   09/12/94 RJT  ORIGINAL VERSION - ONE-OFF SCRAMBLER BUILT TO   00300
003100*                 GIVE                                            00310
003200*                 THE UAT REGION SAFE-LOOKING TEST DATA, PROJECT  00320
003300*                 H-109                                           00330
003400*   06/01/95 RJT  ADDED NUMERIC-COLUMN SCRAMBLE - WAS TEXT COLUMNS00340
003500*                 ONLY, REQ H-118                                 00350
003600*   12/03/98 KLP  *** Y2K *** DATE-COLUMN SCRAMBLE NOW BUILDS A   00360
003700*                 4-DIGIT CENTURY WINDOW (WAS 2-DIGIT), REQ H-156 00370
003800*   02/20/01 KLP  RE-PURPOSED AS THE FORMAL RL-1/RL-2 ANONYMIZER  00380
003900*                 FOR                                             00390
004000*                 THE HARMONIZER SUITE UNDER THE NEW DATA         00400
004100*                 DISCLOSURE                                      00410
004200*                 POLICY - WAS A QA-ONLY UTILITY, REQ H-168       00420
004300*   03/15/01 KLP  ADDED NAME/REFERENCE/EMAIL COLUMN CLASSIFICATION00430
004400*                 -                                               00440
004500*                 WAS DATE/NUMERIC/OTHER-TEXT ONLY, REQ H-169     00450
004600*   07/09/01 KLP  SEED NOW READ FROM ANO-CTL-FILE INSTEAD OF BEING00460
004700*                 HARDCODED AT 1, SO RECON CAN REPLAY A RUN, H-17200470
004800*   05/30/02 SDW  PRE-HEADER TEXT SCRAMBLE ADDED (BR-U5-8) - WAS  00480
004900*                 COLUMN DATA ONLY, REQ H-179                     00490
005000*   11/08/04 SDW  NO FUNCTIONAL CHANGE - WIDENED WS-ANO-TABLE TO  00500
005100*                 200                                             00510
005200*                 ROWS TO MATCH HARMTRX SIZING, TICKET H-221      00520
005300*   09/14/06 SDW  REFERENCE-COLUMN SCRAMBLE NOW PRESERVES         00530
005400*                 PUNCTUATION                                     00540
005500*                 IN PLACE INSTEAD OF RANDOMIZING IT - VENDOR     00550
005600*                 ERROR                                           00560
005700*                 REPORTS WERE REJECTING THE SCRAMBLED FORMAT,    00570
005800*                 H-188                                           00580
005900******************************************************************00590
006000 ENVIRONMENT DIVISION.                                            00600
006100 CONFIGURATION SECTION.                                           00610
006200 SOURCE-COMPUTER.   IBM-390.                                      00620
006300 OBJECT-COMPUTER.   IBM-390.                                      00630
006400 SPECIAL-NAMES.                                                   00640
006500     C01 IS TOP-OF-FORM.                                          00650
006600 INPUT-OUTPUT SECTION.                                            00660
006700 FILE-CONTROL.                                                    00670
006800     SELECT ANO-IN-FILE   ASSIGN TO ANOINPUT                      00680
006900         ORGANIZATION IS LINE SEQUENTIAL                          00690
007000         FILE STATUS IS WS-ANO-IN-STATUS.                         00700
007100     SELECT ANO-OUT-FILE  ASSIGN TO ANOOUTPT                      00710
007200         ORGANIZATION IS LINE SEQUENTIAL                          00720
007300         FILE STATUS IS WS-ANO-OUT-STATUS.                        00730
007400     SELECT ANO-CTL-FILE  ASSIGN TO ANOSEED                       00740
007500         ORGANIZATION IS LINE SEQUENTIAL                          00750
007600         FILE STATUS IS WS-ANO-CTL-STATUS.                        00760
007700     SELECT LOG-FILE      ASSIGN TO LOGFILE                       00770
007800         ORGANIZATION IS LINE SEQUENTIAL                          00780
007900         FILE STATUS IS WS-LOG-STATUS.                            00790
008000 DATA DIVISION.                                                   00800
008100 FILE SECTION.                                                    00810
008200 FD  ANO-IN-FILE.                                                 00820
008300     COPY HARMMST.                                                00830
008400 FD  ANO-OUT-FILE.                                                00840
008500     COPY HARMMST REPLACING HARM-MASTER-RECORD BY                 00850
008600         ANO-OUT-RECORD.                                          00860
008700 FD  ANO-CTL-FILE.                                                00870
008800 01  ANO-CTL-RECORD             PIC X(400).                       00880
008900 FD  LOG-FILE.                                                    00890
009000     COPY HARMAUD.                                                00900
009100 WORKING-STORAGE SECTION.                                         00910
009200 01  WS-PARA-NAME                PIC X(30) VALUE SPACES.          00920
009300 01  WS-ANO-IN-STATUS            PIC X(02) VALUE '00'.            00930
009400 01  WS-ANO-OUT-STATUS           PIC X(02) VALUE '00'.            00940
009500 01  WS-ANO-CTL-STATUS           PIC X(02) VALUE '00'.            00950
009600 01  WS-LOG-STATUS               PIC X(02) VALUE '00'.            00960
009700 01  WS-LOG-FILE-OPENED-SW       PIC X(01) VALUE 'N'.             00970
009800     88  WS-LOG-FILE-OPENED            VALUE 'Y'.                 00980
009900*                                                                 00990
010000*    WORKING TABLE OF RL-2 ROWS FOR THIS RUN - SAME 200-ROW BUDGET01000
010100*    AS HARMTRX, SEE H-221 ABOVE.                                 01010
010200 01  WS-ANO-ROW-COUNT            PIC 9(4)  COMP VALUE ZERO.       01020
010300 01  WS-ANO-TABLE.                                                01030
010400     05  WS-ANO-ROW OCCURS 200 TIMES INDEXED BY WS-ANO-X.         01040
010500         COPY HARMMST REPLACING HARM-MASTER-RECORD BY             01050
010600             WS-ANO-ENTRY.                                        01060
010700 77  WS-ANO-IDX                 PIC 9(4)  COMP VALUE ZERO.        01070
010800*                                                                 01080
010900*    COLUMN CLASSIFICATION SWITCHES - ONE PER KNOWN MST- FIELD,   01090
011000*    SET ONCE AT 200-CLASSIFY-COLUMN TIME AND READ FOR EVERY ROW. 01100
011100 01  WS-ANO-CLASS-DATE-COL       PIC 9(1)  COMP VALUE ZERO.       01110
011200     88  WS-DATE-COL-IS-DATE             VALUE 1.                 01120
011300 01  WS-ANO-CLASS-REF-COL        PIC 9(1)  COMP VALUE ZERO.       01130
011400     88  WS-REF-COL-IS-REF               VALUE 1.                 01140
011500 01  WS-ANO-CLASS-DESC-COL       PIC 9(1)  COMP VALUE ZERO.       01150
011600     88  WS-DESC-COL-IS-EMAIL            VALUE 1.                 01160
011700     88  WS-DESC-COL-IS-NAME             VALUE 2.                 01170
011800 01  WS-ANO-CLASS-PROV-COL       PIC 9(1)  COMP VALUE ZERO.       01180
011900     88  WS-PROV-COL-IS-EMAIL            VALUE 1.                 01190
012000     88  WS-PROV-COL-IS-NAME             VALUE 2.                 01200
012100 01  WS-ANO-CLASS-PERIOD-COL     PIC 9(1)  COMP VALUE ZERO.       01210
012200     88  WS-PERIOD-COL-IS-DATE           VALUE 1.                 01220
012300 01  WS-ANO-CLASS-FNAME-COL      PIC 9(1)  COMP VALUE ZERO.       01230
012400     88  WS-FNAME-COL-IS-NAME            VALUE 1.                 01240
012500*                                                                 01250
012600*    NAME-CHECK / SAMPLE WORK AREAS                               01260
012700 01  WS-ANO-SAMPLE-TEXT          PIC X(30) VALUE SPACES.          01270
012800 01  WS-ANO-SAMPLE-LEN           PIC 9(2)  COMP VALUE ZERO.       01280
012900 77  WS-ANO-LETTER-COUNT         PIC 9(2)  COMP VALUE ZERO.       01290
013000 77  WS-ANO-DIGIT-COUNT          PIC 9(2)  COMP VALUE ZERO.       01300
013100 77  WS-ANO-AT-COUNT             PIC 9(2)  COMP VALUE ZERO.       01310
013200 77  WS-ANO-SCAN-POS             PIC 9(2)  COMP VALUE ZERO.       01320
013210*    BR-U5-4 EMAIL-SAMPLE COUNTER PAIR - 296 COUNTS SAMPLES TAKEN 01321
013212*    AND 299 HITS AGAINST WS-ANO-TEST-COUNT/-HITS BELOW.           01321
013214 77  WS-ANO-TEST-COUNT           PIC 9(4)  COMP VALUE ZERO.       01321
013216 77  WS-ANO-TEST-HITS            PIC 9(4)  COMP VALUE ZERO.       01321
013300 01  WS-ANO-ONE-CHAR             PIC X(01) VALUE SPACE.           01330
013400*                                                                 01340
013500*    DATE-COLUMN RANGE WORK AREAS (BR-U5-1) - THE SHOP'S          01350
013600*    JULIAN-STYLE                                                 01360
013700*    DAY-ORDINAL (YEAR*372 + (MONTH-1)*31 + DAY) IS A LONGSTANDING01370
013800*    APPROXIMATION, NOT A TRUE CALENDAR DAY COUNT - SEE 301.      01380
013900 01  WS-ANO-DATE-MIN-ORD         PIC 9(7)  COMP VALUE ZERO.       01390
014000 01  WS-ANO-DATE-MAX-ORD         PIC 9(7)  COMP VALUE ZERO.       01400
014100 01  WS-ANO-DATE-ORD             PIC 9(7)  COMP VALUE ZERO.       01410
014200 01  WS-ANO-DATE-FOUND-SW        PIC X(01) VALUE 'N'.             01420
014300     88  WS-ANO-DATE-FOUND              VALUE 'Y'.                01430
014400 01  WS-ANO-YEAR                 PIC 9(4)  VALUE ZERO.            01440
014500 01  WS-ANO-MONTH                PIC 9(2)  VALUE ZERO.            01450
014600 01  WS-ANO-DAY                  PIC 9(2)  VALUE ZERO.            01460
014700 01  WS-ANO-REMAINDER            PIC 9(7)  COMP VALUE ZERO.       01470
014800*                                                                 01480
014900*    NUMERIC-COLUMN RANGE WORK AREAS (BR-U5-2)                    01490
015000 01  WS-ANO-NUM-COUNT             PIC 9(4)  COMP VALUE ZERO.      01500
015100 01  WS-ANO-NUM-SUM               PIC S9(9)V99 COMP-3 VALUE ZERO. 01510
015200 01  WS-ANO-NUM-MEAN              PIC S9(9)V99 COMP-3 VALUE ZERO. 01520
015300 01  WS-ANO-NUM-MIN               PIC S9(9)V99 COMP-3 VALUE ZERO. 01530
015400 01  WS-ANO-NUM-MAX               PIC S9(9)V99 COMP-3 VALUE ZERO. 01540
015500 01  WS-ANO-NUM-LO                PIC S9(9)V99 COMP-3 VALUE ZERO. 01550
015600 01  WS-ANO-NUM-HI                PIC S9(9)V99 COMP-3 VALUE ZERO. 01560
015700*                                                                 01570
015800*    RANDOM-NUMBER GENERATOR (BR-U5-7) - PARK-MILLER MINIMAL      01580
015900*    STANDARD, MODULUS 2**31-1, MULTIPLIER 16807.                 01590
016000 01  WS-ANO-SEED                 PIC 9(9)  COMP VALUE 1.          01600
016100 77  WS-ANO-PRODUCT               PIC 9(18) COMP VALUE ZERO.      01610
016200 77  WS-ANO-QUOTIENT              PIC 9(9)  COMP VALUE ZERO.      01620
016300 01  WS-ANO-RAND-PCT              PIC V9(9) COMP-3 VALUE ZERO.    01630
016400 01  WS-ANO-RAND-INT              PIC 9(9)  COMP VALUE ZERO.      01640
016500 01  WS-ANO-RANGE-LO              PIC 9(9)  COMP VALUE ZERO.      01650
016600 01  WS-ANO-RANGE-HI              PIC 9(9)  COMP VALUE ZERO.      01660
016700 01  WS-ANO-RAND-CHAR             PIC X(01) VALUE SPACE.          01670
016800 01  WS-ANO-RAND-DIGIT-PAIR       PIC 9(02) VALUE ZERO.           01680
016900 01  WS-ANO-RAND-DOLLARS          PIC 9(03) VALUE ZERO.           01690
017000*                                                                 01700
017100*    FIXED-CODE LITERAL TABLES - EACH BUILT AS ONE LONG VALUE     01710
017200*    LITERAL AND RE-SLICED VIA REDEFINES, THIS SHOP'S USUAL WAY OF01720
017300*    CARRYING A CODE TABLE WITHOUT A SEPARATE LOAD FILE.          01730
017400 01  WS-ANO-FIRST-NAMES-LIT.                                      01740
017500     05  FILLER  PIC X(10) VALUE 'JAMES     '.                    01750
017600     05  FILLER  PIC X(10) VALUE 'MARY      '.                    01760
017700     05  FILLER  PIC X(10) VALUE 'ROBERT    '.                    01770
017800     05  FILLER  PIC X(10) VALUE 'PATRICIA  '.                    01780
017900     05  FILLER  PIC X(10) VALUE 'JOHN      '.                    01790
018000     05  FILLER  PIC X(10) VALUE 'LINDA     '.                    01800
018100     05  FILLER  PIC X(10) VALUE 'MICHAEL   '.                    01810
018200     05  FILLER  PIC X(10) VALUE 'BARBARA   '.                    01820
018300     05  FILLER  PIC X(10) VALUE 'WILLIAM   '.                    01830
018400     05  FILLER  PIC X(10) VALUE 'ELIZABETH '.                    01840
018500 01  WS-ANO-FIRST-NAMES REDEFINES WS-ANO-FIRST-NAMES-LIT.         01850
018600     05  WS-ANO-FIRST-NAME OCCURS 10 TIMES                        01860
018700             INDEXED BY WS-ANO-FN-X PIC X(10).                    01870
018800 01  WS-ANO-LAST-NAMES-LIT.                                       01880
018900     05  FILLER  PIC X(10) VALUE 'SMITH     '.                    01890
019000     05  FILLER  PIC X(10) VALUE 'JOHNSON   '.                    01900
019100     05  FILLER  PIC X(10) VALUE 'WILLIAMS  '.                    01910
019200     05  FILLER  PIC X(10) VALUE 'BROWN     '.                    01920
019300     05  FILLER  PIC X(10) VALUE 'JONES     '.                    01930
019400     05  FILLER  PIC X(10) VALUE 'GARCIA    '.                    01940
019500     05  FILLER  PIC X(10) VALUE 'MILLER    '.                    01950
019600     05  FILLER  PIC X(10) VALUE 'DAVIS     '.                    01960
019700     05  FILLER  PIC X(10) VALUE 'RODRIGUEZ '.                    01970
019800     05  FILLER  PIC X(10) VALUE 'WILSON    '.                    01980
019900 01  WS-ANO-LAST-NAMES REDEFINES WS-ANO-LAST-NAMES-LIT.           01990
020000     05  WS-ANO-LAST-NAME OCCURS 10 TIMES                         02000
020100             INDEXED BY WS-ANO-LN-X PIC X(10).                    02010
020200 01  WS-ANO-COMPANIES-LIT.                                        02020
020300     05  FILLER  PIC X(20) VALUE 'ACME SUPPLY CO      '.          02030
020400     05  FILLER  PIC X(20) VALUE 'NORTHGATE HOLDINGS  '.          02040
020500     05  FILLER  PIC X(20) VALUE 'BLUE RIVER LOGISTICS'.          02050
020600     05  FILLER  PIC X(20) VALUE 'SUMMIT DATA SYSTEMS '.          02060
020700     05  FILLER  PIC X(20) VALUE 'FAIRWAY INDUSTRIAL  '.          02070
020800     05  FILLER  PIC X(20) VALUE 'CEDARBROOK PARTNERS '.          02080
020900     05  FILLER  PIC X(20) VALUE 'HARBOR POINT MFG    '.          02090
021000     05  FILLER  PIC X(20) VALUE 'UNION STATE FREIGHT '.          02100
021100     05  FILLER  PIC X(20) VALUE 'GRANITE FIELD CORP  '.          02110
021200     05  FILLER  PIC X(20) VALUE 'MERIDIAN BUSINESS SV'.          02120
021300     05  FILLER  PIC X(20) VALUE 'PINEHURST UTILITIES '.          02130
021400     05  FILLER  PIC X(20) VALUE 'TRUEWEST SERVICES   '.          02140
021500     05  FILLER  PIC X(20) VALUE 'ORCHARD LANE GROUP  '.          02150
021600 01  WS-ANO-COMPANIES REDEFINES WS-ANO-COMPANIES-LIT.             02160
021700     05  WS-ANO-COMPANY OCCURS 13 TIMES                           02170
021800             INDEXED BY WS-ANO-CO-X PIC X(20).                    02180
021900 01  WS-ANO-FILLER-WORDS-LIT.                                     02190
022000     05  FILLER  PIC X(10) VALUE 'ITEM      '.                    02200
022100     05  FILLER  PIC X(10) VALUE 'SERVICE   '.                    02210
022200     05  FILLER  PIC X(10) VALUE 'PRODUCT   '.                    02220
022300     05  FILLER  PIC X(10) VALUE 'CHARGE    '.                    02230
022400     05  FILLER  PIC X(10) VALUE 'SUPPLY    '.                    02240
022500     05  FILLER  PIC X(10) VALUE 'RENTAL    '.                    02250
022600     05  FILLER  PIC X(10) VALUE 'FREIGHT   '.                    02260
022700     05  FILLER  PIC X(10) VALUE 'EXPENSE   '.                    02270
022800 01  WS-ANO-FILLER-WORDS REDEFINES WS-ANO-FILLER-WORDS-LIT.       02280
022900     05  WS-ANO-FILLER-WORD OCCURS 8 TIMES                        02290
023000             INDEXED BY WS-ANO-FW-X PIC X(10).                    02300
023100 01  WS-ANO-DOMAINS-LIT.                                          02310
023200     05  FILLER  PIC X(12) VALUE 'example.com '.                  02320
023300     05  FILLER  PIC X(12) VALUE 'sample.org  '.                  02330
023400     05  FILLER  PIC X(12) VALUE 'anon.net    '.                  02340
023500     05  FILLER  PIC X(12) VALUE 'test.io     '.                  02350
023600     05  FILLER  PIC X(12) VALUE 'mock.co     '.                  02360
023700 01  WS-ANO-DOMAINS REDEFINES WS-ANO-DOMAINS-LIT.                 02370
023800     05  WS-ANO-DOMAIN OCCURS 5 TIMES                             02380
023900             INDEXED BY WS-ANO-DM-X PIC X(12).                    02390
024000 01  WS-ANO-ALPHABET            PIC X(26) VALUE                   02400
024100         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                            02410
024200 01  WS-ANO-ALPHA-LOWER          PIC X(26) VALUE                  02420
024300         'abcdefghijklmnopqrstuvwxyz'.                            02430
024400*                                                                 02440
024500 01  WS-ANO-HDR-AMT-BUILD         PIC X(10)  VALUE SPACES.        02450
024600 01  WS-ANO-HDR-AMT-LEN           PIC 9(2)   COMP VALUE ZERO.     02460
024700 01  WS-ANO-HDR-SCAN              PIC 9(3)   COMP VALUE ZERO.     02470
024800 01  WS-ANO-ACCT-START            PIC 9(3)   COMP VALUE ZERO.     02480
024900 01  WS-ANO-ACCT-DIGITS           PIC 9(2)   COMP VALUE ZERO.     02490
025000*    BR-U5-8 PRE-HEADER TEXT SCRAMBLE WORK AREAS                  02500
025100 01  WS-ANO-HDR-TEXT              PIC X(400) VALUE SPACES.        02510
025200 01  WS-ANO-HDR-PATTERN           PIC X(20)  VALUE SPACES.        02520
025300 01  WS-ANO-HDR-POS               PIC 9(3)   COMP VALUE ZERO.     02530
025400 01  WS-ANO-HDR-PAT-LEN           PIC 9(2)   COMP VALUE ZERO.     02540
025500*                                                                 02550
025600*    LOG FIELDS - SAME SHAPE HARMDRV USES WHEN CALLING HARMLOG.   02560
025700 01  WS-LOG-STEP                 PIC X(30)  VALUE SPACES.         02570
025800 01  WS-LOG-SOURCE               PIC X(20)  VALUE SPACES.         02580
025900 01  WS-LOG-DETAIL               PIC X(80) VALUE SPACES.          02590
026000 01  WS-LOG-MESSAGE              PIC X(30) VALUE SPACES.          02600
026100 01  WS-HARMLOG-RESULT.                                           02610
026200     05  WS-LOG-STEP-OUT          PIC X(30) VALUE SPACES.         02620
026300     05  WS-LOG-TIMESTAMP-OUT     PIC X(19) VALUE SPACES.         02630
026400     05  WS-LOG-SOURCE-OUT        PIC X(20) VALUE SPACES.         02640
026500     05  WS-LOG-DETAIL-OUT        PIC X(80) VALUE SPACES.         02650
026600     05  WS-LOG-MESSAGE-OUT       PIC X(30) VALUE SPACES.         02660
026700*                                                                 02670
026800*    COLUMN-NAME KEYWORD TABLES FOR 200-CLASSIFY-COLUMNS - BUILT  02680
026900*    THE                                                          02690
027000*    SAME LITERAL-PLUS-REDEFINES WAY AS THE NAME/COMPANY LISTS    02700
027100*    ABOVE.                                                       02710
027200 01  WS-ANO-DATE-KEYWORDS-LIT.                                    02720
027300     05  FILLER  PIC X(10) VALUE 'DATE      '.                    02730
027400     05  FILLER  PIC X(10) VALUE 'DAY       '.                    02740
027500     05  FILLER  PIC X(10) VALUE 'MONTH     '.                    02750
027600     05  FILLER  PIC X(10) VALUE 'YEAR      '.                    02760
027700     05  FILLER  PIC X(10) VALUE 'TIME      '.                    02770
027800     05  FILLER  PIC X(10) VALUE 'PERIOD    '.                    02780
027900 01  WS-ANO-DATE-KEYWORDS REDEFINES WS-ANO-DATE-KEYWORDS-LIT.     02790
028000     05  WS-ANO-DATE-KEYWORD OCCURS 6 TIMES                       02800
028100             INDEXED BY WS-ANO-DK-X PIC X(10).                    02810
028200 01  WS-ANO-NAME-KEYWORDS-LIT.                                    02820
028300     05  FILLER  PIC X(10) VALUE 'NAME      '.                    02830
028400     05  FILLER  PIC X(10) VALUE 'CUSTOMER  '.                    02840
028500     05  FILLER  PIC X(10) VALUE 'CLIENT    '.                    02850
028600     05  FILLER  PIC X(10) VALUE 'VENDOR    '.                    02860
028700     05  FILLER  PIC X(10) VALUE 'SUPPLIER  '.                    02870
028800     05  FILLER  PIC X(10) VALUE 'CONTACT   '.                    02880
028900     05  FILLER  PIC X(10) VALUE 'PERSON    '.                    02890
029000 01  WS-ANO-NAME-KEYWORDS REDEFINES WS-ANO-NAME-KEYWORDS-LIT.     02900
029100     05  WS-ANO-NAME-KEYWORD OCCURS 7 TIMES                       02910
029200             INDEXED BY WS-ANO-NK-X PIC X(10).                    02920
029300 01  WS-ANO-REF-KEYWORDS-LIT.                                     02930
029400     05  FILLER  PIC X(10) VALUE 'INVOICE   '.                    02940
029500     05  FILLER  PIC X(10) VALUE 'INV       '.                    02950
029600     05  FILLER  PIC X(10) VALUE 'REF       '.                    02960
029700     05  FILLER  PIC X(10) VALUE 'REFERENCE '.                    02970
029800     05  FILLER  PIC X(10) VALUE 'DOCUMENT  '.                    02980
029900     05  FILLER  PIC X(10) VALUE 'DOC       '.                    02990
030000 01  WS-ANO-REF-KEYWORDS REDEFINES WS-ANO-REF-KEYWORDS-LIT.       03000
030100     05  WS-ANO-REF-KEYWORD OCCURS 6 TIMES                        03010
030200             INDEXED BY WS-ANO-RK-X PIC X(10).                    03020
030300 01  WS-ANO-COLNAME-TEST          PIC X(20) VALUE SPACES.         03030
030400 01  WS-ANO-KEYWORD-PATTERN       PIC X(10) VALUE SPACES.         03040
030500 01  WS-ANO-KEYWORD-FOUND-SW      PIC X(01) VALUE 'N'.            03050
030600     88  WS-ANO-KEYWORD-FOUND            VALUE 'Y'.               03060
030700 01  WS-ANO-KWD-POS                PIC 9(2)  COMP VALUE ZERO.     03070
030800 01  WS-ANO-KWD-LEN                PIC 9(2)  COMP VALUE ZERO.     03080
030900 01  WS-ANO-KWD-SCAN                PIC 9(2)  COMP VALUE ZERO.    03090
031000 01  WS-ANO-KWD-LIMIT               PIC 9(2)  COMP VALUE ZERO.    03100
031100*                                                                 03110
031200*    SCRAMBLE WORK AREAS SHARED BY THE 300/500/600/700/800 SERIES 03120
031300*    -                                                            03130
031400*    CALLERS MOVE THE ORIGINAL VALUE IN BEFORE THE PERFORM AND    03140
031500*    TAKE                                                         03150
031600*    THE SCRAMBLED VALUE BACK OUT OF THE SAME FIELD AFTERWARD.    03160
031700 01  WS-ANO-WORK-VALUE            PIC X(30) VALUE SPACES.         03170
031800 01  WS-ANO-WORK-LEN              PIC 9(2)  COMP VALUE ZERO.      03180
031900 01  WS-ANO-WORK-SCAN             PIC 9(2)  COMP VALUE ZERO.      03190
032000 01  WS-ANO-WORK-SPACE-CT         PIC 9(2)  COMP VALUE ZERO.      03200
032100 01  WS-ANO-WORK-CHAR             PIC X(01) VALUE SPACE.          03210
032200 01  WS-ANO-WORK-IS-EMAIL-SW      PIC X(01) VALUE 'N'.            03220
032300     88  WS-ANO-WORK-IS-EMAIL            VALUE 'Y'.               03230
032310*    BR-U5-3 REFERENCE-SHAPE SWITCH - SET BY 2995 BELOW WHILE     03231
032320*    2960 SAMPLES MST-REFERENCE, REQ H-246.                       03232
032330 01  WS-ANO-WORK-IS-REFSHAPE-SW   PIC X(01) VALUE 'N'.            03233
032340     88  WS-ANO-WORK-IS-REFSHAPE        VALUE 'Y'.               03234
032400 01  WS-ANO-TARGET-LEN           PIC 9(2)  COMP VALUE ZERO.       03240
032500 01  WS-ANO-FILL-LEN             PIC 9(2)  COMP VALUE ZERO.       03250
032600 PROCEDURE DIVISION.                                              03260
032700                                                                  03270
032800******************************************************************03280
032900*   000 - DRIVE THE ANONYMIZER PASS FROM START TO FINISH         *03290
033000******************************************************************03300
033100 000-MAIN.                                                        03310
033200     MOVE '000-MAIN' TO WS-PARA-NAME.                             03320
033300     OPEN INPUT  ANO-CTL-FILE.                                    03330
033400     OPEN INPUT  ANO-IN-FILE.                                     03340
033500     OPEN OUTPUT ANO-OUT-FILE.                                    03350
033600     PERFORM 150-LOAD-SEED THRU 150-EXIT.                         03360
033700     PERFORM 160-LOAD-HEADER-TEXT THRU 160-EXIT.                  03370
033800     PERFORM 100-LOAD-INPUT-ROWS THRU 100-EXIT.                   03380
033900     CLOSE ANO-IN-FILE.                                           03390
034000     CLOSE ANO-CTL-FILE.                                          03400
034100     IF WS-ANO-ROW-COUNT > ZERO                                   03410
034200         PERFORM 200-CLASSIFY-COLUMNS THRU 200-EXIT               03420
034300         PERFORM 301-COLLECT-DATE-RANGE THRU 301-EXIT             03430
034400         PERFORM 401-COLLECT-NUMERIC-RANGE THRU 401-EXIT          03440
034500         PERFORM 250-ANONYMIZE-ONE-ROW THRU 250-EXIT              03450
034600             VARYING WS-ANO-X FROM 1 BY 1                         03460
034700             UNTIL WS-ANO-X > WS-ANO-ROW-COUNT                    03470
034800         PERFORM 950-WRITE-ALL-ROWS THRU 950-EXIT                 03480
034900     END-IF.                                                      03490
035000     IF WS-ANO-HDR-TEXT NOT = SPACES                              03500
035100         PERFORM 850-ANONYMIZE-HEADER-TEXT THRU 850-EXIT          03510
035200     END-IF.                                                      03520
035300     CLOSE ANO-OUT-FILE.                                          03530
035400     IF WS-LOG-FILE-OPENED                                        03540
035500         CLOSE LOG-FILE                                           03550
035600     END-IF.                                                      03560
035700     GOBACK.                                                      03570
035800                                                                  03580
035900*    100/110 - LOAD EVERY RL-2 RECORD INTO WORKING STORAGE.  THIS 03590
036000*    SHOP'S ANONYMIZER NEEDS THE WHOLE SET IN MEMORY AT ONCE      03600
036100*    BECAUSE                                                      03610
036200*    THE DATE AND NUMERIC RULES NEED A MIN/MAX/MEAN OVER EVERY ROW03620
036300*    BEFORE ANY ONE ROW CAN BE SCRAMBLED.                         03630
036400 100-LOAD-INPUT-ROWS.                                             03640
036500     MOVE '100-LOAD-INPUT-ROWS' TO WS-PARA-NAME.                  03650
036600     MOVE ZERO TO WS-ANO-ROW-COUNT.                               03660
036700     PERFORM 110-READ-ONE-RECORD THRU 110-EXIT                    03670
036800         UNTIL WS-ANO-IN-STATUS NOT = '00'                        03680
036900         OR WS-ANO-ROW-COUNT >= 200.                              03690
037000 100-EXIT.                                                        03700
037100     EXIT.                                                        03710
037200                                                                  03720
037300 110-READ-ONE-RECORD.                                             03730
037400     MOVE '110-READ-ONE-RECORD' TO WS-PARA-NAME.                  03740
037500     READ ANO-IN-FILE                                             03750
037600         AT END MOVE '10' TO WS-ANO-IN-STATUS                     03760
037700     END-READ.                                                    03770
037800     IF WS-ANO-IN-STATUS = '00'                                   03780
037900         ADD 1 TO WS-ANO-ROW-COUNT                                03790
038000         MOVE HARM-MASTER-RECORD TO WS-ANO-ENTRY(WS-ANO-ROW-COUNT)03800
038100     END-IF.                                                      03810
038200 110-EXIT.                                                        03820
038300     EXIT.                                                        03830
038400                                                                  03840
038500*    150 - SEED THE GENERATOR FROM ANO-CTL-FILE (BR-U5-7).  A     03850
038600*    BLANK,                                                       03860
038700*    NON-NUMERIC, OR ZERO FIRST RECORD LEAVES THE DEFAULT SEED OF 03870
038800*    1                                                            03880
038900*    IN PLACE SO THE RUN IS STILL REPEATABLE.                     03890
039000 150-LOAD-SEED.                                                   03900
039100     MOVE '150-LOAD-SEED' TO WS-PARA-NAME.                        03910
039200     READ ANO-CTL-FILE                                            03920
039300         AT END MOVE '10' TO WS-ANO-CTL-STATUS                    03930
039400     END-READ.                                                    03940
039500     IF WS-ANO-CTL-STATUS = '00'                                  03950
039600         IF ANO-CTL-RECORD(1:9) IS NUMERIC                        03960
039700             MOVE ANO-CTL-RECORD(1:9) TO WS-ANO-SEED              03970
039800         END-IF                                                   03980
039900     END-IF.                                                      03990
040000     IF WS-ANO-SEED = ZERO                                        04000
040100         MOVE 1 TO WS-ANO-SEED                                    04010
040200     END-IF.                                                      04020
040300 150-EXIT.                                                        04030
040400     EXIT.                                                        04040
040500                                                                  04050
040600*    160 - OPTIONAL SECOND ANO-CTL-FILE RECORD CARRIES THE        04060
040700*    PROVIDER'S                                                   04070
040800*    PRE-HEADER TEXT FOR BR-U5-8.  NOT EVERY PROVIDER HAS ONE, SO 04080
040900*    A                                                            04090
041000*    MISSING SECOND RECORD JUST LEAVES WS-ANO-HDR-TEXT BLANK.     04100
041100 160-LOAD-HEADER-TEXT.                                            04110
041200     MOVE '160-LOAD-HEADER-TEXT' TO WS-PARA-NAME.                 04120
041300     IF WS-ANO-CTL-STATUS = '00'                                  04130
041400         READ ANO-CTL-FILE                                        04140
041500             AT END MOVE '10' TO WS-ANO-CTL-STATUS                04150
041600         END-READ                                                 04160
041700         IF WS-ANO-CTL-STATUS = '00'                              04170
041800             MOVE ANO-CTL-RECORD TO WS-ANO-HDR-TEXT               04180
041900         END-IF                                                   04190
042000     END-IF.                                                      04200
042100 160-EXIT.                                                        04210
042200     EXIT.                                                        04220
042300******************************************************************04230
042400*   200 SERIES - CLASSIFY EACH KNOWN COLUMN ONCE FOR THE WHOLE   *04240
042500*   RUN                                                          *04250
042600*   (BR-U5-1 THRU BR-U5-6).  THE MASTER RECORD'S COLUMNS ARE     *04260
042700*   FIXED                                                        *04270
042800*   BY LAYOUT RATHER THAN DISCOVERED AT RUN TIME, SO EACH FIELD  *04280
042900*   IS                                                           *04290
043000*   TESTED BY NAME HERE ONCE INSTEAD OF RE-TESTED PER ROW.       *04300
043100******************************************************************04310
043200 200-CLASSIFY-COLUMNS.                                            04320
043300     MOVE '200-CLASSIFY-COLUMNS' TO WS-PARA-NAME.                 04330
043350*    BR-U5-1 QUALIFIES A DATE COLUMN ON NAME *OR* VALUE SHAPE -    04335
043360*    NOT BOTH.  RL-2 IS A FIXED LAYOUT AND MST-DATE/MST-INVOICE-   04336
043370*    PERIOD ALWAYS CARRY THEIR OWN NAME, SO THE NAME BRANCH BELOW 04337
043380*    ALREADY ALWAYS FIRES FOR THEM - A SEPARATE VALUE-SHAPE PASS  04338
043390*    OVER 301/305'S OWN PARSE LOGIC COULD NEVER FLIP THE RESULT   04339
043395*    FOR THIS PROGRAM'S TWO DATE-SHAPED COLUMNS, SO IT IS NOT RUN 04339
043398*    HERE.  (CONTRAST BR-U5-3 BELOW, WHICH IS AN AND, NOT AN OR,  04339
043399*    AND DOES NEED ITS OWN VALUE-SHAPE PASS.)                     04339
043400     MOVE 'DATE'           TO WS-ANO-COLNAME-TEST.                04340
043500     PERFORM 291-TEST-DATE-KEYWORD THRU 291-EXIT.                 04350
043600     IF WS-ANO-KEYWORD-FOUND                                      04360
043700         MOVE 1 TO WS-ANO-CLASS-DATE-COL                          04370
043800     END-IF.                                                      04380
043900     MOVE 'INVOICE-PERIOD' TO WS-ANO-COLNAME-TEST.                04390
044000     PERFORM 291-TEST-DATE-KEYWORD THRU 291-EXIT.                 04400
044100     IF WS-ANO-KEYWORD-FOUND                                      04410
044200         MOVE 1 TO WS-ANO-CLASS-PERIOD-COL                        04420
044300     END-IF.                                                      04430
044400     MOVE ZERO TO WS-ANO-CLASS-REF-COL.                           04440
044410     MOVE 'REFERENCE'      TO WS-ANO-COLNAME-TEST.                04441
044420     PERFORM 293-TEST-REF-KEYWORD THRU 293-EXIT.                  04442
044430*    BR-U5-3 IS AN AND - THE NAME MUST MATCH *AND* AT LEAST 80%   04443
044440*    OF THE SAMPLED MST-REFERENCE VALUES MUST BE NOTHING BUT      04444
044450*    LETTERS, DIGITS AND HYPHENS, REQ H-246.                      04445
044460     IF WS-ANO-KEYWORD-FOUND                                      04446
044470         PERFORM 2960-SAMPLE-FIELD-IS-REFSHAPE THRU 2960-EXIT     04447
044480             VARYING WS-ANO-X FROM 1 BY 1                         04448
044490             UNTIL WS-ANO-X > WS-ANO-ROW-COUNT                    04449
044495         IF WS-ANO-TEST-COUNT > ZERO                              04449
044497             AND WS-ANO-TEST-HITS * 5 >= WS-ANO-TEST-COUNT * 4    04449
044499             MOVE 1 TO WS-ANO-CLASS-REF-COL                       04449
044500         END-IF                                                  04450
044600     END-IF.                                                      04460
044700     MOVE ZERO TO WS-ANO-CLASS-DESC-COL.                          04490
045000     PERFORM 296-SAMPLE-FIELD-IS-EMAIL THRU 296-EXIT              04500
045100         VARYING WS-ANO-X FROM 1 BY 1                             04510
045200         UNTIL WS-ANO-X > WS-ANO-ROW-COUNT.                       04520
045300     IF WS-ANO-TEST-HITS * 2 >= WS-ANO-TEST-COUNT                 04530
045400         AND WS-ANO-TEST-COUNT > ZERO                             04540
045500         MOVE 1 TO WS-ANO-CLASS-DESC-COL                          04550
045600     END-IF.                                                      04560
045700     MOVE ZERO TO WS-ANO-CLASS-PROV-COL.                          04570
045800     MOVE 'PROVIDER-NAME'  TO WS-ANO-COLNAME-TEST.                04580
045900     PERFORM 292-TEST-NAME-KEYWORD THRU 292-EXIT.                 04590
046000     IF WS-ANO-KEYWORD-FOUND                                      04600
046100         MOVE 2 TO WS-ANO-CLASS-PROV-COL                          04610
046200     END-IF.                                                      04620
046300     MOVE 'FILE-NAME'      TO WS-ANO-COLNAME-TEST.                04630
046400     PERFORM 292-TEST-NAME-KEYWORD THRU 292-EXIT.                 04640
046500     IF WS-ANO-KEYWORD-FOUND                                      04650
046600         MOVE 1 TO WS-ANO-CLASS-FNAME-COL                         04660
046700     END-IF.                                                      04670
046800 200-EXIT.                                                        04680
046900     EXIT.                                                        04690
047000                                                                  04700
047100*    290 SERIES - GENERIC COLUMN-NAME/KEYWORD-TABLE SUBSTRING     04710
047200*    TEST,                                                        04720
047300*    SAME SHAPE AS HARMDRV'S 423/424 BUT KEPT LOCAL TO THIS       04730
047400*    PROGRAM -                                                    04740
047500*    THIS SHOP DOES NOT CALL ACROSS PROGRAMS FOR A FEW LINES OF   04750
047600*    SCAN.                                                        04760
047700 291-TEST-DATE-KEYWORD.                                           04770
047800     MOVE '291-TEST-DATE-KEYWORD' TO WS-PARA-NAME.                04780
047900     MOVE 'N' TO WS-ANO-KEYWORD-FOUND-SW.                         04790
048000     PERFORM 2910-TEST-ONE-DATE-KEYWORD THRU 2910-EXIT            04800
048100         VARYING WS-ANO-DK-X FROM 1 BY 1                          04810
048200         UNTIL WS-ANO-DK-X > 6                                    04820
048300         OR WS-ANO-KEYWORD-FOUND.                                 04830
048400 291-EXIT.                                                        04840
048500     EXIT.                                                        04850
048600                                                                  04860
048700 2910-TEST-ONE-DATE-KEYWORD.                                      04870
048800     MOVE '2910-TEST-ONE-DATE-KEYWORD' TO WS-PARA-NAME.           04880
048900     IF WS-ANO-DATE-KEYWORD(WS-ANO-DK-X) NOT = SPACES             04890
049000         MOVE WS-ANO-DATE-KEYWORD(WS-ANO-DK-X) TO                 04900
049100             WS-ANO-KEYWORD-PATTERN                               04910
049200         PERFORM 294-FIND-PATTERN-POS THRU 294-EXIT               04920
049300         IF WS-ANO-KWD-POS > ZERO                                 04930
049400             SET WS-ANO-KEYWORD-FOUND TO TRUE                     04940
049500         END-IF                                                   04950
049600     END-IF.                                                      04960
049700 2910-EXIT.                                                       04970
049800     EXIT.                                                        04980
049900                                                                  04990
050000 292-TEST-NAME-KEYWORD.                                           05000
050100     MOVE '292-TEST-NAME-KEYWORD' TO WS-PARA-NAME.                05010
050200     MOVE 'N' TO WS-ANO-KEYWORD-FOUND-SW.                         05020
050300     PERFORM 297-TEST-ONE-NAME-KEYWORD THRU 297-EXIT              05030
050400         VARYING WS-ANO-NK-X FROM 1 BY 1                          05040
050500         UNTIL WS-ANO-NK-X > 7                                    05050
050600         OR WS-ANO-KEYWORD-FOUND.                                 05060
050700 292-EXIT.                                                        05070
050800     EXIT.                                                        05080
050900                                                                  05090
051000 293-TEST-REF-KEYWORD.                                            05100
051100     MOVE '293-TEST-REF-KEYWORD' TO WS-PARA-NAME.                 05110
051200     MOVE 'N' TO WS-ANO-KEYWORD-FOUND-SW.                         05120
051300     PERFORM 298-TEST-ONE-REF-KEYWORD THRU 298-EXIT               05130
051400         VARYING WS-ANO-RK-X FROM 1 BY 1                          05140
051500         UNTIL WS-ANO-RK-X > 6                                    05150
051600         OR WS-ANO-KEYWORD-FOUND.                                 05160
051700 293-EXIT.                                                        05170
051800     EXIT.                                                        05180
051900                                                                  05190
052000 294-FIND-PATTERN-POS.                                            05200
052100     MOVE '294-FIND-PATTERN-POS' TO WS-PARA-NAME.                 05210
052200     MOVE ZERO TO WS-ANO-KWD-POS.                                 05220
052300     MOVE ZERO TO WS-ANO-KWD-LEN.                                 05230
052400     PERFORM 295-COMPUTE-KWD-LENGTH THRU 295-EXIT.                05240
052500     IF WS-ANO-KWD-LEN > ZERO                                     05250
052600         COMPUTE WS-ANO-KWD-LIMIT = 21 - WS-ANO-KWD-LEN           05260
052700         PERFORM 2941-TEST-ONE-SCAN-POS THRU 2941-EXIT            05270
052800             VARYING WS-ANO-KWD-SCAN FROM 1 BY 1                  05280
052900             UNTIL WS-ANO-KWD-SCAN > WS-ANO-KWD-LIMIT             05290
053000             OR WS-ANO-KWD-POS > ZERO                             05300
053100     END-IF.                                                      05310
053200 294-EXIT.                                                        05320
053300     EXIT.                                                        05330
053400                                                                  05340
053500 2941-TEST-ONE-SCAN-POS.                                          05350
053600     MOVE '2941-TEST-ONE-SCAN-POS' TO WS-PARA-NAME.               05360
053700     IF WS-ANO-COLNAME-TEST(WS-ANO-KWD-SCAN : WS-ANO-KWD-LEN)     05370
053800             = WS-ANO-KEYWORD-PATTERN(1 : WS-ANO-KWD-LEN)         05380
053900         MOVE WS-ANO-KWD-SCAN TO WS-ANO-KWD-POS                   05390
054000     END-IF.                                                      05400
054100 2941-EXIT.                                                       05410
054200     EXIT.                                                        05420
054300                                                                  05430
054400 295-COMPUTE-KWD-LENGTH.                                          05440
054500     MOVE '295-COMPUTE-KWD-LENGTH' TO WS-PARA-NAME.               05450
054600     MOVE 10 TO WS-ANO-KWD-LEN.                                   05460
054700     PERFORM 2951-TEST-ONE-KWD-CHAR THRU 2951-EXIT                05470
054800         VARYING WS-ANO-KWD-SCAN FROM 10 BY -1                    05480
054900         UNTIL WS-ANO-KWD-SCAN < 1                                05490
055000         OR WS-ANO-KEYWORD-PATTERN(WS-ANO-KWD-SCAN : 1) NOT =     05500
055100             SPACE.                                               05510
055200     SUBTRACT 1 FROM WS-ANO-KWD-LEN.                              05520
055300     IF WS-ANO-KWD-LEN < 1                                        05530
055400         MOVE ZERO TO WS-ANO-KWD-LEN                              05540
055500     END-IF.                                                      05550
055600 295-EXIT.                                                        05560
055700     EXIT.                                                        05570
055800                                                                  05580
055900 2951-TEST-ONE-KWD-CHAR.                                          05590
056000     MOVE '2951-TEST-ONE-KWD-CHAR' TO WS-PARA-NAME.               05600
056100     MOVE WS-ANO-KWD-SCAN TO WS-ANO-KWD-LEN.                      05610
056200 2951-EXIT.                                                       05620
056300     EXIT.                                                        05630
056400                                                                  05640
056500 296-SAMPLE-FIELD-IS-EMAIL.                                       05650
056600     MOVE '296-SAMPLE-FIELD-IS-EMAIL' TO WS-PARA-NAME.            05660
056700     IF WS-ANO-X = 1                                              05670
056800         MOVE ZERO TO WS-ANO-TEST-COUNT WS-ANO-TEST-HITS          05680
056900     END-IF.                                                      05690
057000     IF MST-DESCRIPTION OF WS-ANO-ENTRY(WS-ANO-X) NOT = SPACES    05700
057100         ADD 1 TO WS-ANO-TEST-COUNT                               05710
057200         MOVE MST-DESCRIPTION OF WS-ANO-ENTRY(WS-ANO-X)           05720
057300             TO WS-ANO-SAMPLE-TEXT                                05730
057400         PERFORM 299-TEST-TEXT-IS-EMAIL THRU 299-EXIT             05740
057500         IF WS-ANO-WORK-IS-EMAIL                                  05750
057600             ADD 1 TO WS-ANO-TEST-HITS                            05760
057700         END-IF                                                   05770
057800     END-IF.                                                      05780
057900 296-EXIT.                                                        05790
058000     EXIT.                                                        05800
058100                                                                  05810
058200 297-TEST-ONE-NAME-KEYWORD.                                       05820
058300     MOVE '297-TEST-ONE-NAME-KEYWORD' TO WS-PARA-NAME.            05830
058400     IF WS-ANO-NAME-KEYWORD(WS-ANO-NK-X) NOT = SPACES             05840
058500         MOVE WS-ANO-NAME-KEYWORD(WS-ANO-NK-X) TO                 05850
058600             WS-ANO-KEYWORD-PATTERN                               05860
058700         PERFORM 294-FIND-PATTERN-POS THRU 294-EXIT               05870
058800         IF WS-ANO-KWD-POS > ZERO                                 05880
058900             SET WS-ANO-KEYWORD-FOUND TO TRUE                     05890
059000         END-IF                                                   05900
059100     END-IF.                                                      05910
059200 297-EXIT.                                                        05920
059300     EXIT.                                                        05930
059400                                                                  05940
059500 298-TEST-ONE-REF-KEYWORD.                                        05950
059600     MOVE '298-TEST-ONE-REF-KEYWORD' TO WS-PARA-NAME.             05960
059700     IF WS-ANO-REF-KEYWORD(WS-ANO-RK-X) NOT = SPACES              05970
059800         MOVE WS-ANO-REF-KEYWORD(WS-ANO-RK-X) TO                  05980
059900             WS-ANO-KEYWORD-PATTERN                               05990
060000         PERFORM 294-FIND-PATTERN-POS THRU 294-EXIT               06000
060100         IF WS-ANO-KWD-POS > ZERO                                 06010
060200             SET WS-ANO-KEYWORD-FOUND TO TRUE                     06020
060300         END-IF                                                   06030
060400     END-IF.                                                      06040
060500 298-EXIT.                                                        06050
060600     EXIT.                                                        06060
060700                                                                  06070
060800*    299 - DOES THIS SAMPLE TEXT LOOK LIKE USER@DOMAIN.TLD?  JUST 06080
060900*    COUNTS '@' AND A '.' AFTER IT, WHICH IS ALL BR-U5-4 ASKS FOR.06090
061000 299-TEST-TEXT-IS-EMAIL.                                          06100
061100     MOVE '299-TEST-TEXT-IS-EMAIL' TO WS-PARA-NAME.               06110
061200     MOVE 'N' TO WS-ANO-WORK-IS-EMAIL-SW.                         06120
061300     MOVE ZERO TO WS-ANO-AT-COUNT.                                06130
061400     PERFORM 2991-TEST-ONE-EMAIL-CHAR THRU 2991-EXIT              06140
061500         VARYING WS-ANO-SCAN-POS FROM 1 BY 1                      06150
061600         UNTIL WS-ANO-SCAN-POS > 30.                              06160
061700     IF WS-ANO-AT-COUNT NOT = 1                                   06170
061800         MOVE 'N' TO WS-ANO-WORK-IS-EMAIL-SW                      06180
061900     END-IF.                                                      06190
062000 299-EXIT.                                                        06200
062100     EXIT.                                                        06210
062200                                                                  06220
062300 2991-TEST-ONE-EMAIL-CHAR.                                        06230
062400     MOVE '2991-TEST-ONE-EMAIL-CHAR' TO WS-PARA-NAME.             06240
062500     IF WS-ANO-SAMPLE-TEXT(WS-ANO-SCAN-POS : 1) = '@'             06250
062600         ADD 1 TO WS-ANO-AT-COUNT                                 06260
062700         IF WS-ANO-SCAN-POS < 29                                  06270
062800             AND WS-ANO-SAMPLE-TEXT(WS-ANO-SCAN-POS + 1 : 29      06280
062900                     - WS-ANO-SCAN-POS) IS NOT EQUAL TO SPACES    06290
063000             SET WS-ANO-WORK-IS-EMAIL TO TRUE                     06300
063100         END-IF                                                   06310
063200     END-IF.                                                      06320
063300 2991-EXIT.                                                       06330
063400     EXIT.                                                        06340
063401*    2960 - BR-U5-3 REFERENCE-SHAPE SAMPLE, SAME SHAPE AS 296     06341
063402*    ABOVE BUT AGAINST MST-REFERENCE INSTEAD OF MST-DESCRIPTION,  06342
063403*    REQ H-246.                                                   06343
063404 2960-SAMPLE-FIELD-IS-REFSHAPE.                                   06344
063405     MOVE '2960-SAMPLE-FIELD-IS-REFSHAPE' TO WS-PARA-NAME.        06345
063406     IF WS-ANO-X = 1                                              06346
063407         MOVE ZERO TO WS-ANO-TEST-COUNT WS-ANO-TEST-HITS          06347
063408     END-IF.                                                      06348
063409     IF MST-REFERENCE OF WS-ANO-ENTRY(WS-ANO-X) NOT = SPACES      06349
063410         ADD 1 TO WS-ANO-TEST-COUNT                               06350
063411         MOVE MST-REFERENCE OF WS-ANO-ENTRY(WS-ANO-X)             06351
063412             TO WS-ANO-SAMPLE-TEXT                                 06352
063413         PERFORM 2995-TEST-TEXT-IS-REFSHAPE THRU 2995-EXIT        06353
063414         IF WS-ANO-WORK-IS-REFSHAPE                               06354
063415             ADD 1 TO WS-ANO-TEST-HITS                            06355
063416         END-IF                                                  06356
063417     END-IF.                                                      06357
063418 2960-EXIT.                                                       06358
063419     EXIT.                                                        06359
063420                                                                  06360
063421*    2995 - IS EVERY NON-BLANK CHARACTER IN THE SAMPLE A LETTER,  06361
063422*    DIGIT OR HYPHEN?  REQ H-246.                                 06362
063423 2995-TEST-TEXT-IS-REFSHAPE.                                      06363
063424     MOVE '2995-TEST-TEXT-IS-REFSHAPE' TO WS-PARA-NAME.           06364
063425     MOVE 'Y' TO WS-ANO-WORK-IS-REFSHAPE-SW.                      06365
063426     PERFORM 2996-TEST-ONE-REFSHAPE-CHAR THRU 2996-EXIT           06366
063427         VARYING WS-ANO-SCAN-POS FROM 1 BY 1                      06367
063428         UNTIL WS-ANO-SCAN-POS > 30.                              06368
063429 2995-EXIT.                                                       06369
063430     EXIT.                                                        06370
063431                                                                  06371
063432 2996-TEST-ONE-REFSHAPE-CHAR.                                     06372
063433     MOVE '2996-TEST-ONE-REFSHAPE-CHAR' TO WS-PARA-NAME.          06373
063434     MOVE WS-ANO-SAMPLE-TEXT(WS-ANO-SCAN-POS : 1)                 06374
063435         TO WS-ANO-ONE-CHAR.                                      06375
063436     IF WS-ANO-ONE-CHAR NOT = SPACE                               06376
063437         IF WS-ANO-ONE-CHAR NOT ALPHABETIC                        06377
063438             AND WS-ANO-ONE-CHAR NOT NUMERIC                      06378
063439             AND WS-ANO-ONE-CHAR NOT = '-'                        06379
063440             MOVE 'N' TO WS-ANO-WORK-IS-REFSHAPE-SW               06380
063441         END-IF                                                  06381
063442     END-IF.                                                      06382
063443 2996-EXIT.                                                       06383
063444     EXIT.                                                        06384
063500******************************************************************06350
063600*   300 SERIES - DATE COLUMN SCRAMBLE (BR-U5-1)                  *06360
063700******************************************************************06370
063800*    301 - WALK ALL ROWS ONCE AND RECORD THE MIN/MAX DAY-ORDINAL  06380
063900*    OF                                                           06390
064000*    EVERY DATE-SHAPED MST-DATE VALUE.  A NARROW RANGE IS WIDENED 06400
064100*    TO                                                           06410
064200*    30 DAYS SO THE SCRAMBLE DOESN'T COLLAPSE EVERY RECORD TO THE 06420
064300*    SAME DAY WHEN A PROVIDER'S EXTRACT ONLY SPANS A FEW DAYS.    06430
064400 301-COLLECT-DATE-RANGE.                                          06440
064500     MOVE '301-COLLECT-DATE-RANGE' TO WS-PARA-NAME.               06450
064600     MOVE 'N' TO WS-ANO-DATE-FOUND-SW.                            06460
064700     IF WS-DATE-COL-IS-DATE                                       06470
064800         PERFORM 302-TEST-ONE-DATE-ROW THRU 302-EXIT              06480
064900             VARYING WS-ANO-X FROM 1 BY 1                         06490
065000             UNTIL WS-ANO-X > WS-ANO-ROW-COUNT                    06500
065100     END-IF.                                                      06510
065200     IF WS-ANO-DATE-FOUND                                         06520
065300         IF WS-ANO-DATE-MAX-ORD - WS-ANO-DATE-MIN-ORD < 30        06530
065400             COMPUTE WS-ANO-DATE-MAX-ORD = WS-ANO-DATE-MIN-ORD +  06540
065500                 30                                               06550
065600         END-IF                                                   06560
065700     END-IF.                                                      06570
065800 301-EXIT.                                                        06580
065900     EXIT.                                                        06590
066000                                                                  06600
066100 302-TEST-ONE-DATE-ROW.                                           06610
066200     MOVE '302-TEST-ONE-DATE-ROW' TO WS-PARA-NAME.                06620
066300     MOVE MST-DATE OF WS-ANO-ENTRY(WS-ANO-X) TO                   06630
066400         WS-ANO-SAMPLE-TEXT.                                      06640
066500     PERFORM 305-TEXT-TO-DATE-ORDINAL THRU 305-EXIT.              06650
066600 302-EXIT.                                                        06660
066700     EXIT.                                                        06670
066800                                                                  06680
066900*    305 - PARSE WS-ANO-SAMPLE-TEXT(1:10) AS YYYY-MM-DD INTO THE  06690
067000*    SHOP'S DAY-ORDINAL (YEAR*372 + (MONTH-1)*31 + DAY).  NOT A   06700
067100*    TRUE                                                         06710
067200*    CALENDAR DAY COUNT, JUST A MONOTONIC ORDERING GOOD ENOUGH TO 06720
067300*    PICK A RANDOM DATE BETWEEN TWO OTHERS - SEE THE HEADER       06730
067400*    COMMENT.                                                     06740
067500 305-TEXT-TO-DATE-ORDINAL.                                        06750
067600     MOVE '305-TEXT-TO-DATE-ORDINAL' TO WS-PARA-NAME.             06760
067700     IF WS-ANO-SAMPLE-TEXT(1:4) IS NUMERIC                        06770
067800         AND WS-ANO-SAMPLE-TEXT(5:1) = '-'                        06780
067900         AND WS-ANO-SAMPLE-TEXT(6:2) IS NUMERIC                   06790
068000         AND WS-ANO-SAMPLE-TEXT(8:1) = '-'                        06800
068100         AND WS-ANO-SAMPLE-TEXT(9:2) IS NUMERIC                   06810
068200         MOVE WS-ANO-SAMPLE-TEXT(1:4) TO WS-ANO-YEAR              06820
068300         MOVE WS-ANO-SAMPLE-TEXT(6:2) TO WS-ANO-MONTH             06830
068400         MOVE WS-ANO-SAMPLE-TEXT(9:2) TO WS-ANO-DAY               06840
068500         IF WS-ANO-MONTH >= 1 AND WS-ANO-MONTH <= 12              06850
068600             AND WS-ANO-DAY >= 1 AND WS-ANO-DAY <= 31             06860
068700             COMPUTE WS-ANO-DATE-ORD = WS-ANO-YEAR * 372          06870
068800                 + (WS-ANO-MONTH - 1) * 31 + WS-ANO-DAY           06880
068900             IF NOT WS-ANO-DATE-FOUND                             06890
069000                 MOVE WS-ANO-DATE-ORD TO WS-ANO-DATE-MIN-ORD      06900
069100                 MOVE WS-ANO-DATE-ORD TO WS-ANO-DATE-MAX-ORD      06910
069200                 SET WS-ANO-DATE-FOUND TO TRUE                    06920
069300             ELSE                                                 06930
069400                 IF WS-ANO-DATE-ORD < WS-ANO-DATE-MIN-ORD         06940
069500                     MOVE WS-ANO-DATE-ORD TO WS-ANO-DATE-MIN-ORD  06950
069600                 END-IF                                           06960
069700                 IF WS-ANO-DATE-ORD > WS-ANO-DATE-MAX-ORD         06970
069800                     MOVE WS-ANO-DATE-ORD TO WS-ANO-DATE-MAX-ORD  06980
069900                 END-IF                                           06990
070000             END-IF                                               07000
070100         END-IF                                                   07010
070200     END-IF.                                                      07020
070300 305-EXIT.                                                        07030
070400     EXIT.                                                        07040
070500                                                                  07050
070600*    300 - SCRAMBLE ONE DATE VALUE.  RANDOM ORDINAL BETWEEN THE   07060
070700*    RUN'S                                                        07070
070800*    MIN/MAX (WIDENED ABOVE), CONVERTED BACK TO YYYY-MM-DD WITH   07080
070900*    DAY                                                          07090
071000*    CLAMPED TO 1-28 SO EVERY RECONSTRUCTED DATE IS A REAL        07100
071100*    CALENDAR                                                     07110
071200*    DATE.  A COLUMN WHERE NO ROW PARSED AS A DATE FALLS BACK TO A07120
071300*    PLAIN RANDOM 2020-2023 DATE PER BR-U5-1'S FAILURE CASE.      07130
071400 300-ANONYMIZE-DATE-COLUMN.                                       07140
071500     MOVE '300-ANONYMIZE-DATE-COLUMN' TO WS-PARA-NAME.            07150
071600     IF WS-ANO-WORK-VALUE(1:10) = SPACES                          07160
071700         GO TO 300-EXIT                                           07170
071800     END-IF.                                                      07180
071900     IF WS-ANO-DATE-FOUND                                         07190
072000         MOVE WS-ANO-DATE-MIN-ORD TO WS-ANO-RANGE-LO              07200
072100         MOVE WS-ANO-DATE-MAX-ORD TO WS-ANO-RANGE-HI              07210
072200         PERFORM 901-RANDOM-IN-RANGE THRU 901-EXIT                07220
072300         MOVE WS-ANO-RAND-INT TO WS-ANO-DATE-ORD                  07230
072400         DIVIDE WS-ANO-DATE-ORD BY 372                            07240
072500             GIVING WS-ANO-YEAR REMAINDER WS-ANO-REMAINDER        07250
072600         DIVIDE WS-ANO-REMAINDER BY 31                            07260
072700             GIVING WS-ANO-MONTH REMAINDER WS-ANO-DAY             07270
072800         ADD 1 TO WS-ANO-MONTH                                    07280
072900         IF WS-ANO-DAY < 1                                        07290
073000             MOVE 1 TO WS-ANO-DAY                                 07300
073100         END-IF                                                   07310
073200         IF WS-ANO-DAY > 28                                       07320
073300             MOVE 28 TO WS-ANO-DAY                                07330
073400         END-IF                                                   07340
073500         IF WS-ANO-MONTH > 12                                     07350
073600             MOVE 12 TO WS-ANO-MONTH                              07360
073700         END-IF                                                   07370
073800     ELSE                                                         07380
073900         MOVE 2020 TO WS-ANO-RANGE-LO                             07390
074000         MOVE 2023 TO WS-ANO-RANGE-HI                             07400
074100         PERFORM 901-RANDOM-IN-RANGE THRU 901-EXIT                07410
074200         MOVE WS-ANO-RAND-INT TO WS-ANO-YEAR                      07420
074300         MOVE 1 TO WS-ANO-RANGE-LO                                07430
074400         MOVE 12 TO WS-ANO-RANGE-HI                               07440
074500         PERFORM 901-RANDOM-IN-RANGE THRU 901-EXIT                07450
074600         MOVE WS-ANO-RAND-INT TO WS-ANO-MONTH                     07460
074700         MOVE 1 TO WS-ANO-RANGE-LO                                07470
074800         MOVE 28 TO WS-ANO-RANGE-HI                               07480
074900         PERFORM 901-RANDOM-IN-RANGE THRU 901-EXIT                07490
075000         MOVE WS-ANO-RAND-INT TO WS-ANO-DAY                       07500
075100     END-IF.                                                      07510
075200     MOVE SPACES TO WS-ANO-WORK-VALUE.                            07520
075300     MOVE WS-ANO-YEAR  TO WS-ANO-WORK-VALUE(1:4).                 07530
075400     MOVE '-'          TO WS-ANO-WORK-VALUE(5:1).                 07540
075500     MOVE WS-ANO-MONTH TO WS-ANO-WORK-VALUE(6:2).                 07550
075600     MOVE '-'          TO WS-ANO-WORK-VALUE(8:1).                 07560
075700     MOVE WS-ANO-DAY   TO WS-ANO-WORK-VALUE(9:2).                 07570
075800 300-EXIT.                                                        07580
075900     EXIT.                                                        07590
076000******************************************************************07600
076100*   400 SERIES - NUMERIC COLUMN SCRAMBLE (BR-U5-2)               *07610
076200******************************************************************07620
076300*    401 - MEAN/MIN/MAX OVER THE THREE MONEY COLUMNS TOGETHER VIA 07630
076400*    MST-MONEY-GROUP (SEE HARMMST) SO ONE PASS COVERS ALL THREE.  07640
076500 401-COLLECT-NUMERIC-RANGE.                                       07650
076600     MOVE '401-COLLECT-NUMERIC-RANGE' TO WS-PARA-NAME.            07660
076700     MOVE ZERO TO WS-ANO-NUM-COUNT WS-ANO-NUM-SUM.                07670
076800     MOVE ZERO TO WS-ANO-NUM-MIN WS-ANO-NUM-MAX.                  07680
076900     PERFORM 402-TEST-ONE-NUMERIC-ROW THRU 402-EXIT               07690
077000         VARYING WS-ANO-X FROM 1 BY 1                             07700
077100         UNTIL WS-ANO-X > WS-ANO-ROW-COUNT.                       07710
077200     IF WS-ANO-NUM-COUNT > ZERO                                   07720
077300         COMPUTE WS-ANO-NUM-MEAN ROUNDED =                        07730
077400             WS-ANO-NUM-SUM / WS-ANO-NUM-COUNT                    07740
077500     END-IF.                                                      07750
077600 401-EXIT.                                                        07760
077700     EXIT.                                                        07770
077800                                                                  07780
077900 402-TEST-ONE-NUMERIC-ROW.                                        07790
078000     MOVE '402-TEST-ONE-NUMERIC-ROW' TO WS-PARA-NAME.             07800
078100     PERFORM 403-FOLD-ONE-MONEY-FIELD THRU 403-EXIT               07810
078200         VARYING WS-ANO-IDX FROM 1 BY 1                           07820
078300         UNTIL WS-ANO-IDX > 3.                                    07830
078400 402-EXIT.                                                        07840
078500     EXIT.                                                        07850
078600                                                                  07860
078700 403-FOLD-ONE-MONEY-FIELD.                                        07870
078800     MOVE '403-FOLD-ONE-MONEY-FIELD' TO WS-PARA-NAME.             07880
078900     IF MST-MONEY-FIELD(WS-ANO-IDX) OF WS-ANO-ENTRY(WS-ANO-X)     07890
079000             NOT = ZERO                                           07900
079100         ADD 1 TO WS-ANO-NUM-COUNT                                07910
079200         ADD MST-MONEY-FIELD(WS-ANO-IDX) OF WS-ANO-ENTRY(WS-ANO-X)07920
079300             TO WS-ANO-NUM-SUM                                    07930
079400         IF WS-ANO-NUM-COUNT = 1                                  07940
079500             MOVE MST-MONEY-FIELD(WS-ANO-IDX) OF                  07950
079600                 WS-ANO-ENTRY(WS-ANO-X)                           07960
079700                 TO WS-ANO-NUM-MIN                                07970
079800             MOVE MST-MONEY-FIELD(WS-ANO-IDX) OF                  07980
079900                 WS-ANO-ENTRY(WS-ANO-X)                           07990
080000                 TO WS-ANO-NUM-MAX                                08000
080100         ELSE                                                     08010
080200             IF MST-MONEY-FIELD(WS-ANO-IDX) OF                    08020
080300                 WS-ANO-ENTRY(WS-ANO-X)                           08030
080400                     < WS-ANO-NUM-MIN                             08040
080500                 MOVE MST-MONEY-FIELD(WS-ANO-IDX) OF              08050
080600                     WS-ANO-ENTRY(WS-ANO-X)                       08060
080700                     TO WS-ANO-NUM-MIN                            08070
080800             END-IF                                               08080
080900             IF MST-MONEY-FIELD(WS-ANO-IDX) OF                    08090
081000                 WS-ANO-ENTRY(WS-ANO-X)                           08100
081100                     > WS-ANO-NUM-MAX                             08110
081200                 MOVE MST-MONEY-FIELD(WS-ANO-IDX) OF              08120
081300                     WS-ANO-ENTRY(WS-ANO-X)                       08130
081400                     TO WS-ANO-NUM-MAX                            08140
081500             END-IF                                               08150
081600         END-IF                                                   08160
081700     END-IF.                                                      08170
081800 403-EXIT.                                                        08180
081900     EXIT.                                                        08190
082000                                                                  08200
082100*    400 - SCRAMBLE ONE MONEY VALUE INTO WS-ANO-WORK-NUM.  80% OF 08210
082200*    THE                                                          08220
082300*    TIME DRAW FROM 0.8-1.2 OF THE COLUMN MEAN, 20% OF THE TIME   08230
082400*    FROM                                                         08240
082500*    THE FULL MIN/MAX SPAN.  A ZERO/BLANK ORIGINAL VALUE STAYS    08250
082600*    ZERO.                                                        08260
082700 400-ANONYMIZE-NUMERIC-COLUMN.                                    08270
082800     MOVE '400-ANONYMIZE-NUMERIC-COLUMN' TO WS-PARA-NAME.         08280
082900     IF WS-ANO-WORK-NUM = ZERO                                    08290
083000         GO TO 400-EXIT                                           08300
083100     END-IF.                                                      08310
083200     IF WS-ANO-NUM-COUNT = ZERO                                   08320
083300         MOVE 100 TO WS-ANO-RANGE-LO                              08330
083400         MOVE 10000 TO WS-ANO-RANGE-HI                            08340
083500         PERFORM 901-RANDOM-IN-RANGE THRU 901-EXIT                08350
083600         MOVE WS-ANO-RAND-INT TO WS-ANO-WORK-NUM                  08360
083700         GO TO 400-EXIT                                           08370
083800     END-IF.                                                      08380
083900     PERFORM 900-NEXT-RANDOM THRU 900-EXIT.                       08390
084000     IF WS-ANO-RAND-PCT < 0.8                                     08400
084100         COMPUTE WS-ANO-NUM-LO = WS-ANO-NUM-MEAN * 0.8            08410
084200         COMPUTE WS-ANO-NUM-HI = WS-ANO-NUM-MEAN * 1.2            08420
084300     ELSE                                                         08430
084400         MOVE WS-ANO-NUM-MIN TO WS-ANO-NUM-LO                     08440
084500         MOVE WS-ANO-NUM-MAX TO WS-ANO-NUM-HI                     08450
084600     END-IF.                                                      08460
084700     PERFORM 900-NEXT-RANDOM THRU 900-EXIT.                       08470
084800     COMPUTE WS-ANO-WORK-NUM ROUNDED =                            08480
084900         WS-ANO-NUM-LO +                                          08490
085000         (WS-ANO-RAND-PCT * (WS-ANO-NUM-HI - WS-ANO-NUM-LO)).     08500
085100 400-EXIT.                                                        08510
085200     EXIT.                                                        08520
085300******************************************************************08530
085400*   500 - REFERENCE/INVOICE COLUMN SCRAMBLE (BR-U5-3)            *08540
085500*   PATTERN PRESERVED IN PLACE PER H-188 ABOVE - EACH LETTER     *08550
085600*   BECOMES                                                      *08560
085700*   A RANDOM LETTER, EACH DIGIT A RANDOM DIGIT, ANYTHING ELSE    *08570
085800*   STAYS.                                                       *08580
085900******************************************************************08590
086000 500-ANONYMIZE-REFERENCE-COLUMN.                                  08600
086100     MOVE '500-ANONYMIZE-REFERENCE-COLUMN' TO WS-PARA-NAME.       08610
086200     PERFORM 870-COMPUTE-WORK-LENGTH THRU 870-EXIT.               08620
086300     IF WS-ANO-WORK-LEN > ZERO                                    08630
086400         PERFORM 501-SCRAMBLE-ONE-CHAR THRU 501-EXIT              08640
086500             VARYING WS-ANO-WORK-SCAN FROM 1 BY 1                 08650
086600             UNTIL WS-ANO-WORK-SCAN > WS-ANO-WORK-LEN             08660
086700     END-IF.                                                      08670
086800 500-EXIT.                                                        08680
086900     EXIT.                                                        08690
087000                                                                  08700
087100 501-SCRAMBLE-ONE-CHAR.                                           08710
087200     MOVE '501-SCRAMBLE-ONE-CHAR' TO WS-PARA-NAME.                08720
087300     MOVE WS-ANO-WORK-VALUE(WS-ANO-WORK-SCAN : 1) TO              08730
087400         WS-ANO-WORK-CHAR.                                        08740
087500     IF WS-ANO-WORK-CHAR IS ALPHABETIC                            08750
087600         PERFORM 902-RANDOM-LETTER THRU 902-EXIT                  08760
087700     MOVE WS-ANO-RAND-CHAR TO WS-ANO-WORK-VALUE(WS-ANO-WORK-SCAN :08770
087800         1)                                                       08780
087900     ELSE                                                         08790
088000         IF WS-ANO-WORK-CHAR IS NUMERIC                           08800
088100             PERFORM 903-RANDOM-DIGIT THRU 903-EXIT               08810
088200             MOVE WS-ANO-RAND-CHAR                                08820
088300                 TO WS-ANO-WORK-VALUE(WS-ANO-WORK-SCAN : 1)       08830
088400         END-IF                                                   08840
088500     END-IF.                                                      08850
088600 501-EXIT.                                                        08860
088700     EXIT.                                                        08870
088800                                                                  08880
088900******************************************************************08890
089000*   600 - EMAIL COLUMN SCRAMBLE (BR-U5-4)                        *08900
089100******************************************************************08910
089200 600-ANONYMIZE-EMAIL-COLUMN.                                      08920
089300     MOVE '600-ANONYMIZE-EMAIL-COLUMN' TO WS-PARA-NAME.           08930
089400     MOVE WS-ANO-WORK-VALUE TO WS-ANO-SAMPLE-TEXT.                08940
089500     PERFORM 299-TEST-TEXT-IS-EMAIL THRU 299-EXIT.                08950
089600     IF WS-ANO-WORK-IS-EMAIL                                      08960
089700         MOVE 1 TO WS-ANO-RANGE-LO                                08970
089800         MOVE 6 TO WS-ANO-RANGE-HI                                08980
089900         PERFORM 901-RANDOM-IN-RANGE THRU 901-EXIT                08990
090000         MOVE WS-ANO-RAND-INT TO WS-ANO-RANGE-LO                  09000
090100         ADD 4 TO WS-ANO-RANGE-LO GIVING WS-ANO-WORK-LEN          09010
090200         MOVE SPACES TO WS-ANO-WORK-VALUE                         09020
090300         PERFORM 601-BUILD-ONE-USER-LETTER THRU 601-EXIT          09030
090400             VARYING WS-ANO-WORK-SCAN FROM 1 BY 1                 09040
090500             UNTIL WS-ANO-WORK-SCAN > WS-ANO-WORK-LEN             09050
090600         MOVE 1 TO WS-ANO-RANGE-LO                                09060
090700         MOVE 5 TO WS-ANO-RANGE-HI                                09070
090800         PERFORM 901-RANDOM-IN-RANGE THRU 901-EXIT                09080
090900         MOVE WS-ANO-WORK-LEN TO WS-ANO-WORK-SCAN                 09090
091000         ADD 1 TO WS-ANO-WORK-SCAN                                09100
091100         MOVE '@' TO WS-ANO-WORK-VALUE(WS-ANO-WORK-SCAN : 1)      09110
091200         ADD 1 TO WS-ANO-WORK-SCAN                                09120
091300         MOVE WS-ANO-DOMAIN(WS-ANO-RAND-INT)                      09130
091400             TO WS-ANO-WORK-VALUE(WS-ANO-WORK-SCAN : 12)          09140
091500     ELSE                                                         09150
091600         PERFORM 800-ANONYMIZE-OTHER-TEXT THRU 800-EXIT           09160
091700     END-IF.                                                      09170
091800 600-EXIT.                                                        09180
091900     EXIT.                                                        09190
092000                                                                  09200
092100 601-BUILD-ONE-USER-LETTER.                                       09210
092200     MOVE '601-BUILD-ONE-USER-LETTER' TO WS-PARA-NAME.            09220
092300     PERFORM 904-RANDOM-LOWER-LETTER THRU 904-EXIT.               09230
092400     MOVE WS-ANO-RAND-CHAR TO WS-ANO-WORK-VALUE(WS-ANO-WORK-SCAN :09240
092500         1).                                                      09250
092600 601-EXIT.                                                        09260
092700     EXIT.                                                        09270
092800                                                                  09280
092900******************************************************************09290
093000*   700 - NAME/COMPANY COLUMN SCRAMBLE (BR-U5-5)                 *09300
093100******************************************************************09310
093200 700-ANONYMIZE-NAME-COLUMN.                                       09320
093300     MOVE '700-ANONYMIZE-NAME-COLUMN' TO WS-PARA-NAME.            09330
093400     PERFORM 870-COMPUTE-WORK-LENGTH THRU 870-EXIT.               09340
093500     MOVE ZERO TO WS-ANO-WORK-SPACE-CT.                           09350
093600     PERFORM 701-COUNT-ONE-SPACE THRU 701-EXIT                    09360
093700         VARYING WS-ANO-WORK-SCAN FROM 1 BY 1                     09370
093800         UNTIL WS-ANO-WORK-SCAN > WS-ANO-WORK-LEN.                09380
093900     MOVE SPACES TO WS-ANO-WORK-VALUE.                            09390
094000     IF WS-ANO-WORK-SPACE-CT <= 1                                 09400
094100         MOVE 1 TO WS-ANO-RANGE-LO                                09410
094200         MOVE 10 TO WS-ANO-RANGE-HI                               09420
094300         PERFORM 901-RANDOM-IN-RANGE THRU 901-EXIT                09430
094400         MOVE WS-ANO-FIRST-NAME(WS-ANO-RAND-INT) TO               09440
094500             WS-ANO-WORK-VALUE(1:10)                              09450
094600         IF WS-ANO-WORK-SPACE-CT = 1                              09460
094700             PERFORM 901-RANDOM-IN-RANGE THRU 901-EXIT            09470
094800             MOVE WS-ANO-LAST-NAME(WS-ANO-RAND-INT)               09480
094900                 TO WS-ANO-WORK-VALUE(12:10)                      09490
095000             MOVE ' ' TO WS-ANO-WORK-VALUE(11:1)                  09500
095100         END-IF                                                   09510
095200     ELSE                                                         09520
095300         MOVE 1 TO WS-ANO-RANGE-LO                                09530
095400         MOVE 13 TO WS-ANO-RANGE-HI                               09540
095500         PERFORM 901-RANDOM-IN-RANGE THRU 901-EXIT                09550
095600         MOVE WS-ANO-COMPANY(WS-ANO-RAND-INT) TO                  09560
095700             WS-ANO-WORK-VALUE(1:20)                              09570
095800     END-IF.                                                      09580
095900 700-EXIT.                                                        09590
096000     EXIT.                                                        09600
096100                                                                  09610
096200 701-COUNT-ONE-SPACE.                                             09620
096300     MOVE '701-COUNT-ONE-SPACE' TO WS-PARA-NAME.                  09630
096400     IF WS-ANO-WORK-VALUE(WS-ANO-WORK-SCAN : 1) = SPACE           09640
096500         ADD 1 TO WS-ANO-WORK-SPACE-CT                            09650
096600     END-IF.                                                      09660
096700 701-EXIT.                                                        09670
096800     EXIT.                                                        09680
096900                                                                  09690
097000******************************************************************09700
097100*   800 - CATCH-ALL TEXT COLUMN SCRAMBLE (BR-U5-6)               *09710
097200******************************************************************09720
097300 800-ANONYMIZE-OTHER-TEXT.                                        09730
097400     MOVE '800-ANONYMIZE-OTHER-TEXT' TO WS-PARA-NAME.             09740
097500     PERFORM 870-COMPUTE-WORK-LENGTH THRU 870-EXIT.               09750
097600     MOVE WS-ANO-WORK-LEN TO WS-ANO-TARGET-LEN.                   09760
097700     IF WS-ANO-TARGET-LEN < 5                                     09770
097800         MOVE SPACES TO WS-ANO-WORK-VALUE                         09780
097900         PERFORM 801-BUILD-ONE-RANDOM-LETTER THRU 801-EXIT        09790
098000             VARYING WS-ANO-WORK-SCAN FROM 1 BY 1                 09800
098100             UNTIL WS-ANO-WORK-SCAN > WS-ANO-TARGET-LEN           09810
098200     ELSE                                                         09820
098300         MOVE 1 TO WS-ANO-RANGE-LO                                09830
098400         MOVE 8 TO WS-ANO-RANGE-HI                                09840
098500         PERFORM 901-RANDOM-IN-RANGE THRU 901-EXIT                09850
098600         MOVE SPACES TO WS-ANO-WORK-VALUE                         09860
098700         MOVE WS-ANO-FILLER-WORD(WS-ANO-RAND-INT)                 09870
098800             TO WS-ANO-WORK-VALUE(1:10)                           09880
098900         PERFORM 870-COMPUTE-WORK-LENGTH THRU 870-EXIT            09890
099000         MOVE WS-ANO-WORK-LEN TO WS-ANO-FILL-LEN                  09900
099100         IF WS-ANO-FILL-LEN > WS-ANO-TARGET-LEN                   09910
099200             MOVE SPACES TO WS-ANO-WORK-VALUE(WS-ANO-TARGET-LEN + 09920
099300                 1:)                                              09930
099400         END-IF                                                   09940
099500         IF WS-ANO-FILL-LEN < WS-ANO-TARGET-LEN                   09950
099600             PERFORM 801-BUILD-ONE-RANDOM-LETTER THRU 801-EXIT    09960
099700                 VARYING WS-ANO-WORK-SCAN FROM WS-ANO-FILL-LEN + 109970
099800                     BY 1                                         09980
099900                 UNTIL WS-ANO-WORK-SCAN > WS-ANO-TARGET-LEN       09990
100000         END-IF                                                   10000
100100     END-IF.                                                      10010
100200 800-EXIT.                                                        10020
100300     EXIT.                                                        10030
100400                                                                  10040
100500 801-BUILD-ONE-RANDOM-LETTER.                                     10050
100600     MOVE '801-BUILD-ONE-RANDOM-LETTER' TO WS-PARA-NAME.          10060
100700     PERFORM 902-RANDOM-LETTER THRU 902-EXIT.                     10070
100800     MOVE WS-ANO-RAND-CHAR TO WS-ANO-WORK-VALUE(WS-ANO-WORK-SCAN :10080
100900         1).                                                      10090
101000 801-EXIT.                                                        10100
101100     EXIT.                                                        10110
101200                                                                  10120
101300*    870 - TRIMMED LENGTH OF WS-ANO-WORK-VALUE, SAME              10130
101400*    TRAILING-BLANK                                               10140
101500*    SCAN HARMDRV'S 485 USES - KEPT LOCAL HERE FOR THE SAME REASON10150
101600*    THE 290 SERIES IS LOCAL RATHER THAN SHARED.                  10160
101700 870-COMPUTE-WORK-LENGTH.                                         10170
101800     MOVE '870-COMPUTE-WORK-LENGTH' TO WS-PARA-NAME.              10180
101900     MOVE 30 TO WS-ANO-WORK-LEN.                                  10190
102000     PERFORM 871-TEST-ONE-LENGTH-CHAR THRU 871-EXIT               10200
102100         VARYING WS-ANO-WORK-SCAN FROM 30 BY -1                   10210
102200         UNTIL WS-ANO-WORK-SCAN < 1                               10220
102300         OR WS-ANO-WORK-VALUE(WS-ANO-WORK-SCAN : 1) NOT = SPACE.  10230
102400     SUBTRACT 1 FROM WS-ANO-WORK-LEN.                             10240
102500     IF WS-ANO-WORK-LEN < 0                                       10250
102600         MOVE ZERO TO WS-ANO-WORK-LEN                             10260
102700     END-IF.                                                      10270
102800 870-EXIT.                                                        10280
102900     EXIT.                                                        10290
103000                                                                  10300
103100 871-TEST-ONE-LENGTH-CHAR.                                        10310
103200     MOVE '871-TEST-ONE-LENGTH-CHAR' TO WS-PARA-NAME.             10320
103300     MOVE WS-ANO-WORK-SCAN TO WS-ANO-WORK-LEN.                    10330
103400 871-EXIT.                                                        10340
103500     EXIT.                                                        10350
103600******************************************************************10360
103700*   250 SERIES - APPLY THE RIGHT SCRAMBLE TO EVERY COLUMN OF ONE *10370
103800*   ROW, FIELD BY FIELD, PER THE CLASSIFICATION DONE AT 200      *10380
103900*   ABOVE.                                                       *10390
104000******************************************************************10400
104100 250-ANONYMIZE-ONE-ROW.                                           10410
104200     MOVE '250-ANONYMIZE-ONE-ROW' TO WS-PARA-NAME.                10420
104300     PERFORM 251-ANONYMIZE-DATE-FIELD THRU 251-EXIT.              10430
104400     PERFORM 252-ANONYMIZE-PERIOD-FIELD THRU 252-EXIT.            10440
104500     PERFORM 253-ANONYMIZE-REFERENCE-FIELD THRU 253-EXIT.         10450
104600     PERFORM 254-ANONYMIZE-DESCRIPTION-FIELD THRU 254-EXIT.       10460
104700     PERFORM 255-ANONYMIZE-PROVIDER-FIELD THRU 255-EXIT.          10470
104800     PERFORM 256-ANONYMIZE-PROVIDER-NAME-FIELD THRU 256-EXIT.     10480
104900     PERFORM 257-ANONYMIZE-FILE-NAME-FIELD THRU 257-EXIT.         10490
105000     PERFORM 258-ANONYMIZE-MONEY-FIELDS THRU 258-EXIT.            10500
105100     PERFORM 259-ANONYMIZE-PROCESSED-DATE-FIELD THRU 259-EXIT.    10510
105200 250-EXIT.                                                        10520
105300     EXIT.                                                        10530
105400                                                                  10540
105500 251-ANONYMIZE-DATE-FIELD.                                        10550
105600     MOVE '251-ANONYMIZE-DATE-FIELD' TO WS-PARA-NAME.             10560
105700     IF WS-DATE-COL-IS-DATE                                       10570
105800         MOVE SPACES TO WS-ANO-WORK-VALUE                         10580
105900         MOVE MST-DATE OF WS-ANO-ENTRY(WS-ANO-X)                  10590
106000             TO WS-ANO-WORK-VALUE(1:10)                           10600
106100         PERFORM 300-ANONYMIZE-DATE-COLUMN THRU 300-EXIT          10610
106200         MOVE WS-ANO-WORK-VALUE(1:10) TO MST-DATE OF              10620
106300             WS-ANO-ENTRY(WS-ANO-X)                               10630
106400     END-IF.                                                      10640
106500 251-EXIT.                                                        10650
106600     EXIT.                                                        10660
106700                                                                  10670
106800 252-ANONYMIZE-PERIOD-FIELD.                                      10680
106900     MOVE '252-ANONYMIZE-PERIOD-FIELD' TO WS-PARA-NAME.           10690
107000     IF WS-PERIOD-COL-IS-DATE                                     10700
107100         AND MST-INVOICE-PERIOD OF WS-ANO-ENTRY(WS-ANO-X) NOT =   10710
107200             SPACES                                               10720
107300         MOVE SPACES TO WS-ANO-WORK-VALUE                         10730
107400         MOVE MST-INVOICE-PERIOD OF WS-ANO-ENTRY(WS-ANO-X)        10740
107500             TO WS-ANO-WORK-VALUE(1:10)                           10750
107600         PERFORM 300-ANONYMIZE-DATE-COLUMN THRU 300-EXIT          10760
107700         MOVE WS-ANO-WORK-VALUE(1:10)                             10770
107800             TO MST-INVOICE-PERIOD OF WS-ANO-ENTRY(WS-ANO-X)      10780
107900     ELSE                                                         10790
108000         IF MST-INVOICE-PERIOD OF WS-ANO-ENTRY(WS-ANO-X) NOT =    10800
108100             SPACES                                               10810
108200             MOVE MST-INVOICE-PERIOD OF WS-ANO-ENTRY(WS-ANO-X)    10820
108300                 TO WS-ANO-WORK-VALUE                             10830
108400             PERFORM 800-ANONYMIZE-OTHER-TEXT THRU 800-EXIT       10840
108500             MOVE WS-ANO-WORK-VALUE(1:20)                         10850
108600                 TO MST-INVOICE-PERIOD OF WS-ANO-ENTRY(WS-ANO-X)  10860
108700         END-IF                                                   10870
108800     END-IF.                                                      10880
108900 252-EXIT.                                                        10890
109000     EXIT.                                                        10900
109100                                                                  10910
109200 253-ANONYMIZE-REFERENCE-FIELD.                                   10920
109300     MOVE '253-ANONYMIZE-REFERENCE-FIELD' TO WS-PARA-NAME.        10930
109400     IF MST-REFERENCE OF WS-ANO-ENTRY(WS-ANO-X) NOT = SPACES      10940
109500         MOVE SPACES TO WS-ANO-WORK-VALUE                         10950
109600         MOVE MST-REFERENCE OF WS-ANO-ENTRY(WS-ANO-X)             10960
109700             TO WS-ANO-WORK-VALUE(1:12)                           10970
109800         IF WS-REF-COL-IS-REF                                     10980
109900             PERFORM 500-ANONYMIZE-REFERENCE-COLUMN THRU 500-EXIT 10990
110000         ELSE                                                     11000
110100             PERFORM 800-ANONYMIZE-OTHER-TEXT THRU 800-EXIT       11010
110200         END-IF                                                   11020
110300         MOVE WS-ANO-WORK-VALUE(1:12)                             11030
110400             TO MST-REFERENCE OF WS-ANO-ENTRY(WS-ANO-X)           11040
110500     END-IF.                                                      11050
110600 253-EXIT.                                                        11060
110700     EXIT.                                                        11070
110800                                                                  11080
110900 254-ANONYMIZE-DESCRIPTION-FIELD.                                 11090
111000     MOVE '254-ANONYMIZE-DESCRIPTION-FIELD' TO WS-PARA-NAME.      11100
111100     IF MST-DESCRIPTION OF WS-ANO-ENTRY(WS-ANO-X) NOT = SPACES    11110
111200         MOVE SPACES TO WS-ANO-WORK-VALUE                         11120
111300         MOVE MST-DESCRIPTION OF WS-ANO-ENTRY(WS-ANO-X)           11130
111400             TO WS-ANO-WORK-VALUE(1:30)                           11140
111500         IF WS-DESC-COL-IS-EMAIL                                  11150
111600             PERFORM 600-ANONYMIZE-EMAIL-COLUMN THRU 600-EXIT     11160
111700         ELSE                                                     11170
111800             PERFORM 800-ANONYMIZE-OTHER-TEXT THRU 800-EXIT       11180
111900         END-IF                                                   11190
112000         MOVE WS-ANO-WORK-VALUE(1:30)                             11200
112100             TO MST-DESCRIPTION OF WS-ANO-ENTRY(WS-ANO-X)         11210
112200     END-IF.                                                      11220
112300 254-EXIT.                                                        11230
112400     EXIT.                                                        11240
112500                                                                  11250
112600 255-ANONYMIZE-PROVIDER-FIELD.                                    11260
112700     MOVE '255-ANONYMIZE-PROVIDER-FIELD' TO WS-PARA-NAME.         11270
112800     IF MST-PROVIDER OF WS-ANO-ENTRY(WS-ANO-X) NOT = SPACES       11280
112900         MOVE SPACES TO WS-ANO-WORK-VALUE                         11290
113000         MOVE MST-PROVIDER OF WS-ANO-ENTRY(WS-ANO-X)              11300
113100             TO WS-ANO-WORK-VALUE(1:20)                           11310
113200         PERFORM 800-ANONYMIZE-OTHER-TEXT THRU 800-EXIT           11320
113300         MOVE WS-ANO-WORK-VALUE(1:20)                             11330
113400             TO MST-PROVIDER OF WS-ANO-ENTRY(WS-ANO-X)            11340
113500     END-IF.                                                      11350
113600 255-EXIT.                                                        11360
113700     EXIT.                                                        11370
113800                                                                  11380
113900 256-ANONYMIZE-PROVIDER-NAME-FIELD.                               11390
114000     MOVE '256-ANONYMIZE-PROVIDER-NAME-FIELD' TO WS-PARA-NAME.    11400
114100     IF MST-PROVIDER-NAME OF WS-ANO-ENTRY(WS-ANO-X) NOT = SPACES  11410
114200         MOVE SPACES TO WS-ANO-WORK-VALUE                         11420
114300         MOVE MST-PROVIDER-NAME OF WS-ANO-ENTRY(WS-ANO-X)         11430
114400             TO WS-ANO-WORK-VALUE(1:20)                           11440
114500         IF WS-PROV-COL-IS-NAME                                   11450
114600             PERFORM 700-ANONYMIZE-NAME-COLUMN THRU 700-EXIT      11460
114700         ELSE                                                     11470
114800             PERFORM 800-ANONYMIZE-OTHER-TEXT THRU 800-EXIT       11480
114900         END-IF                                                   11490
115000         MOVE WS-ANO-WORK-VALUE(1:20)                             11500
115100             TO MST-PROVIDER-NAME OF WS-ANO-ENTRY(WS-ANO-X)       11510
115200     END-IF.                                                      11520
115300 256-EXIT.                                                        11530
115400     EXIT.                                                        11540
115500                                                                  11550
115600 257-ANONYMIZE-FILE-NAME-FIELD.                                   11560
115700     MOVE '257-ANONYMIZE-FILE-NAME-FIELD' TO WS-PARA-NAME.        11570
115800     IF MST-FILE-NAME OF WS-ANO-ENTRY(WS-ANO-X) NOT = SPACES      11580
115900         MOVE SPACES TO WS-ANO-WORK-VALUE                         11590
116000         MOVE MST-FILE-NAME OF WS-ANO-ENTRY(WS-ANO-X)             11600
116100             TO WS-ANO-WORK-VALUE(1:30)                           11610
116200         IF WS-FNAME-COL-IS-NAME                                  11620
116300             PERFORM 700-ANONYMIZE-NAME-COLUMN THRU 700-EXIT      11630
116400         ELSE                                                     11640
116500             PERFORM 800-ANONYMIZE-OTHER-TEXT THRU 800-EXIT       11650
116600         END-IF                                                   11660
116700         MOVE WS-ANO-WORK-VALUE(1:30)                             11670
116800             TO MST-FILE-NAME OF WS-ANO-ENTRY(WS-ANO-X)           11680
116900     END-IF.                                                      11690
117000 257-EXIT.                                                        11700
117100     EXIT.                                                        11710
117200                                                                  11720
117300 258-ANONYMIZE-MONEY-FIELDS.                                      11730
117400     MOVE '258-ANONYMIZE-MONEY-FIELDS' TO WS-PARA-NAME.           11740
117500     PERFORM 260-ANONYMIZE-ONE-MONEY-FIELD THRU 260-EXIT          11750
117600         VARYING WS-ANO-IDX FROM 1 BY 1                           11760
117700         UNTIL WS-ANO-IDX > 3.                                    11770
117800 258-EXIT.                                                        11780
117900     EXIT.                                                        11790
118000                                                                  11800
118100 260-ANONYMIZE-ONE-MONEY-FIELD.                                   11810
118200     MOVE '260-ANONYMIZE-ONE-MONEY-FIELD' TO WS-PARA-NAME.        11820
118300     MOVE MST-MONEY-FIELD(WS-ANO-IDX) OF WS-ANO-ENTRY(WS-ANO-X)   11830
118400         TO WS-ANO-WORK-NUM.                                      11840
118500     PERFORM 400-ANONYMIZE-NUMERIC-COLUMN THRU 400-EXIT.          11850
118600     MOVE WS-ANO-WORK-NUM                                         11860
118700         TO MST-MONEY-FIELD(WS-ANO-IDX) OF WS-ANO-ENTRY(WS-ANO-X).11870
118800 260-EXIT.                                                        11880
118900     EXIT.                                                        11890
119000                                                                  11900
119100*    259 - MST-PROCESSED-DATE IS A FULL TIMESTAMP, NOT JUST A DATE11910
119200*    -                                                            11920
119300*    SCRAMBLE THE DATE PART THROUGH 300 AND THE TIME PART HERE.   11930
119400 259-ANONYMIZE-PROCESSED-DATE-FIELD.                              11940
119500     MOVE '259-ANONYMIZE-PROCESSED-DATE-FIELD' TO WS-PARA-NAME.   11950
119600     IF MST-PROCESSED-DATE OF WS-ANO-ENTRY(WS-ANO-X) NOT = SPACES 11960
119700         MOVE SPACES TO WS-ANO-WORK-VALUE                         11970
119800         MOVE MST-PROCESSED-DATE OF WS-ANO-ENTRY(WS-ANO-X)(1:10)  11980
119900             TO WS-ANO-WORK-VALUE(1:10)                           11990
120000         PERFORM 300-ANONYMIZE-DATE-COLUMN THRU 300-EXIT          12000
120100         MOVE 'T' TO WS-ANO-WORK-VALUE(11:1)                      12010
120200         MOVE ZERO TO WS-ANO-RANGE-LO                             12020
120300         MOVE 23 TO WS-ANO-RANGE-HI                               12030
120400         PERFORM 901-RANDOM-IN-RANGE THRU 901-EXIT                12040
120500         MOVE WS-ANO-RAND-INT TO WS-ANO-RAND-DIGIT-PAIR           12050
120600         MOVE WS-ANO-RAND-DIGIT-PAIR TO WS-ANO-WORK-VALUE(12:2)   12060
120700         MOVE ':' TO WS-ANO-WORK-VALUE(14:1)                      12070
120800         MOVE 59 TO WS-ANO-RANGE-HI                               12080
120900         PERFORM 901-RANDOM-IN-RANGE THRU 901-EXIT                12090
121000         MOVE WS-ANO-RAND-INT TO WS-ANO-RAND-DIGIT-PAIR           12100
121100         MOVE WS-ANO-RAND-DIGIT-PAIR TO WS-ANO-WORK-VALUE(15:2)   12110
121200         MOVE ':' TO WS-ANO-WORK-VALUE(17:1)                      12120
121300         PERFORM 901-RANDOM-IN-RANGE THRU 901-EXIT                12130
121400         MOVE WS-ANO-RAND-INT TO WS-ANO-RAND-DIGIT-PAIR           12140
121500         MOVE WS-ANO-RAND-DIGIT-PAIR TO WS-ANO-WORK-VALUE(18:2)   12150
121600         MOVE WS-ANO-WORK-VALUE(1:19)                             12160
121700             TO MST-PROCESSED-DATE OF WS-ANO-ENTRY(WS-ANO-X)      12170
121800     END-IF.                                                      12180
121900 259-EXIT.                                                        12190
122000     EXIT.                                                        12200
122100******************************************************************12210
122200*   900 SERIES - THE SINGLE SEEDED PRNG (BR-U5-7).  EVERY RANDOM *12220
122300*   CHOICE IN THIS PROGRAM, DATES, AMOUNTS, LETTERS, DIGITS, GOES*12230
122400*   THROUGH 900-NEXT-RANDOM SO ONE SEED ALWAYS GIVES ONE OUTPUT. *12240
122500*   PARK-MILLER 'MINIMAL STANDARD' GENERATOR - MULTIPLIER 16807, *12250
122600*   MODULUS 2**31-1.  NO FUNCTION RANDOM - NOT AVAILABLE HERE AND*12260
122700*   WOULD NOT BE SEED-REPEATABLE ACROSS RUNS ANYWAY.             *12270
122800******************************************************************12280
122900 900-NEXT-RANDOM.                                                 12290
123000     MOVE '900-NEXT-RANDOM' TO WS-PARA-NAME.                      12300
123100     COMPUTE WS-ANO-PRODUCT = WS-ANO-SEED * 16807.                12310
123200     DIVIDE WS-ANO-PRODUCT BY 2147483647                          12320
123300         GIVING WS-ANO-QUOTIENT REMAINDER WS-ANO-SEED.            12330
123400     IF WS-ANO-SEED = ZERO                                        12340
123500         MOVE 1 TO WS-ANO-SEED                                    12350
123600     END-IF.                                                      12360
123700     DIVIDE WS-ANO-SEED BY 2147483647 GIVING WS-ANO-RAND-PCT.     12370
123800 900-EXIT.                                                        12380
123900     EXIT.                                                        12390
124000                                                                  12400
124100*    901 - RETURNS A RANDOM WHOLE NUMBER BETWEEN WS-ANO-RANGE-LO  12410
124200*    AND                                                          12420
124300*    WS-ANO-RANGE-HI INCLUSIVE.  CALLER SETS LO/HI BEFORE PERFORM.12430
124400 901-RANDOM-IN-RANGE.                                             12440
124500     MOVE '901-RANDOM-IN-RANGE' TO WS-PARA-NAME.                  12450
124600     PERFORM 900-NEXT-RANDOM THRU 900-EXIT.                       12460
124700     IF WS-ANO-RANGE-HI < WS-ANO-RANGE-LO                         12470
124800         MOVE WS-ANO-RANGE-LO TO WS-ANO-RAND-INT                  12480
124900     ELSE                                                         12490
125000         COMPUTE WS-ANO-RAND-INT =                                12500
125100             WS-ANO-RANGE-LO +                                    12510
125200             (WS-ANO-RAND-PCT * (WS-ANO-RANGE-HI - WS-ANO-RANGE-LO12520
125300                 + 1))                                            12530
125400     END-IF.                                                      12540
125500     IF WS-ANO-RAND-INT > WS-ANO-RANGE-HI                         12550
125600         MOVE WS-ANO-RANGE-HI TO WS-ANO-RAND-INT                  12560
125700     END-IF.                                                      12570
125800 901-EXIT.                                                        12580
125900     EXIT.                                                        12590
126000                                                                  12600
126100*    902 - RETURNS ONE RANDOM UPPERCASE LETTER IN                 12610
126200*    WS-ANO-RAND-CHAR.                                            12620
126300 902-RANDOM-LETTER.                                               12630
126400     MOVE '902-RANDOM-LETTER' TO WS-PARA-NAME.                    12640
126500     MOVE 1 TO WS-ANO-RANGE-LO.                                   12650
126600     MOVE 26 TO WS-ANO-RANGE-HI.                                  12660
126700     PERFORM 901-RANDOM-IN-RANGE THRU 901-EXIT.                   12670
126800     MOVE WS-ANO-ALPHABET(WS-ANO-RAND-INT:1) TO WS-ANO-RAND-CHAR. 12680
126900 902-EXIT.                                                        12690
127000     EXIT.                                                        12700
127100                                                                  12710
127200*    903 - RETURNS ONE RANDOM DIGIT CHARACTER IN WS-ANO-RAND-CHAR.12720
127300 903-RANDOM-DIGIT.                                                12730
127400     MOVE '903-RANDOM-DIGIT' TO WS-PARA-NAME.                     12740
127500     MOVE ZERO TO WS-ANO-RANGE-LO.                                12750
127600     MOVE 9 TO WS-ANO-RANGE-HI.                                   12760
127700     PERFORM 901-RANDOM-IN-RANGE THRU 901-EXIT.                   12770
127800     MOVE WS-ANO-RAND-INT TO WS-ANO-RAND-DIGIT-PAIR.              12780
127900     MOVE WS-ANO-RAND-DIGIT-PAIR(2:1) TO WS-ANO-RAND-CHAR.        12790
128000 903-EXIT.                                                        12800
128100     EXIT.                                                        12810
128200*    904 - LOWERCASE COUNTERPART TO 902, FOR THE EMAIL USERNAME   12820
128300*    BUILD (BR-U5-4 SAYS LOWERCASE, UNLIKE EVERYTHING ELSE IN THIS12830
128400*    PROGRAM WHICH STAYS UPPER-CASE PER SHOP STANDARD).           12840
128500 904-RANDOM-LOWER-LETTER.                                         12850
128600     MOVE '904-RANDOM-LOWER-LETTER' TO WS-PARA-NAME.              12860
128700     MOVE 1 TO WS-ANO-RANGE-LO.                                   12870
128800     MOVE 26 TO WS-ANO-RANGE-HI.                                  12880
128900     PERFORM 901-RANDOM-IN-RANGE THRU 901-EXIT.                   12890
129000     MOVE WS-ANO-ALPHA-LOWER(WS-ANO-RAND-INT:1) TO                12900
129100         WS-ANO-RAND-CHAR.                                        12910
129200 904-EXIT.                                                        12920
129300     EXIT.                                                        12930
129400                                                                  12940
129500                                                                  12950
129600******************************************************************12960
129700*   850 SERIES - BR-U5-8.  THE PRE-HEADER TEXT BLOCK CARRIES FREE*12970
129800*   TEXT FROM THE SOURCE WORKBOOK - DATES, DOLLAR AMOUNTS,       *12980
129900*   ACCOUNT                                                      *12990
130000*   NUMBERS AND COMPANY NAMES ALL HAVE TO BE SCRUBBED OUT OF IT  *13000
130100*   EVEN THOUGH IT NEVER WENT THROUGH THE MST-xxxx COLUMNS.      *13010
130200******************************************************************13020
130300 850-ANONYMIZE-HEADER-TEXT.                                       13030
130400     MOVE '850-ANONYMIZE-HEADER-TEXT' TO WS-PARA-NAME.            13040
130500     IF WS-ANO-HDR-TEXT NOT = SPACES                              13050
130600         PERFORM 851-SCRUB-HEADER-DATES THRU 851-EXIT             13060
130700         PERFORM 852-SCRUB-HEADER-AMOUNTS THRU 852-EXIT           13070
130800         PERFORM 853-SCRUB-HEADER-ACCOUNTS THRU 853-EXIT          13080
130900         PERFORM 854-SCRUB-HEADER-COMPANIES THRU 854-EXIT         13090
131000     END-IF.                                                      13100
131100 850-EXIT.                                                        13110
131200     EXIT.                                                        13120
131300                                                                  13130
131400*    851 - REPLACE EVERY D/D/D OR D-D-D SHAPED SUBSTRING (1-2     13140
131500*    DIGITS,                                                      13150
131600*    SEPARATOR, 1-2 DIGITS, SEPARATOR, 2 OR 4 DIGITS) WITH A      13160
131700*    RANDOM                                                       13170
131800*    MM/DD/YYYY, KEEPING THE SAME OVERALL LENGTH OF WHAT IT       13180
131900*    REPLACES.                                                    13190
132000 851-SCRUB-HEADER-DATES.                                          13200
132100     MOVE '851-SCRUB-HEADER-DATES' TO WS-PARA-NAME.               13210
132200     MOVE 1 TO WS-ANO-HDR-POS.                                    13220
132300     PERFORM 8511-SCAN-ONE-HEADER-DATE THRU 8511-EXIT             13230
132400         UNTIL WS-ANO-HDR-POS > 380.                              13240
132500 851-EXIT.                                                        13250
132600     EXIT.                                                        13260
132700                                                                  13270
132800 8511-SCAN-ONE-HEADER-DATE.                                       13280
132900     MOVE '8511-SCAN-ONE-HEADER-DATE' TO WS-PARA-NAME.            13290
133000     IF WS-ANO-HDR-TEXT(WS-ANO-HDR-POS:1) IS NUMERIC              13300
133100         AND WS-ANO-HDR-TEXT(WS-ANO-HDR-POS + 1:1) = '/'          13310
133200           OR WS-ANO-HDR-TEXT(WS-ANO-HDR-POS + 2:1) = '/'         13320
133300         MOVE 2020 TO WS-ANO-YEAR                                 13330
133400         MOVE 1 TO WS-ANO-RANGE-LO                                13340
133500         MOVE 4 TO WS-ANO-RANGE-HI                                13350
133600         PERFORM 901-RANDOM-IN-RANGE THRU 901-EXIT                13360
133700         COMPUTE WS-ANO-YEAR = 2019 + WS-ANO-RAND-INT             13370
133800         MOVE 1 TO WS-ANO-RANGE-LO                                13380
133900         MOVE 12 TO WS-ANO-RANGE-HI                               13390
134000         PERFORM 901-RANDOM-IN-RANGE THRU 901-EXIT                13400
134100         MOVE WS-ANO-RAND-INT TO WS-ANO-MONTH                     13410
134200         MOVE 28 TO WS-ANO-RANGE-HI                               13420
134300         PERFORM 901-RANDOM-IN-RANGE THRU 901-EXIT                13430
134400         MOVE WS-ANO-RAND-INT TO WS-ANO-DAY                       13440
134500         MOVE WS-ANO-MONTH TO WS-ANO-RAND-DIGIT-PAIR              13450
134600         MOVE WS-ANO-RAND-DIGIT-PAIR TO                           13460
134700             WS-ANO-HDR-TEXT(WS-ANO-HDR-POS:2)                    13470
134800         MOVE '/' TO WS-ANO-HDR-TEXT(WS-ANO-HDR-POS + 2:1)        13480
134900         MOVE WS-ANO-DAY TO WS-ANO-RAND-DIGIT-PAIR                13490
135000         MOVE WS-ANO-RAND-DIGIT-PAIR                              13500
135100             TO WS-ANO-HDR-TEXT(WS-ANO-HDR-POS + 3:2)             13510
135200         ADD 6 TO WS-ANO-HDR-POS                                  13520
135300     ELSE                                                         13530
135400         ADD 1 TO WS-ANO-HDR-POS                                  13540
135500     END-IF.                                                      13550
135600 8511-EXIT.                                                       13560
135700     EXIT.                                                        13570
135800                                                                  13580
135900*    852 - REPLACE EVERY $NNN.NN SHAPED SUBSTRING WITH A RANDOM   13590
136000*    DOLLAR AMOUNT OF THE SAME LENGTH CLASS (UP TO 6 DIGITS BEFORE13600
136100*    THE POINT).                                                  13610
136200 852-SCRUB-HEADER-AMOUNTS.                                        13620
136300     MOVE '852-SCRUB-HEADER-AMOUNTS' TO WS-PARA-NAME.             13630
136400     MOVE 1 TO WS-ANO-HDR-POS.                                    13640
136500     PERFORM 8521-SCAN-ONE-HEADER-AMOUNT THRU 8521-EXIT           13650
136600         UNTIL WS-ANO-HDR-POS > 393.                              13660
136700 852-EXIT.                                                        13670
136800     EXIT.                                                        13680
136900                                                                  13690
137000 8521-SCAN-ONE-HEADER-AMOUNT.                                     13700
137100     MOVE '8521-SCAN-ONE-HEADER-AMOUNT' TO WS-PARA-NAME.          13710
137200     IF WS-ANO-HDR-TEXT(WS-ANO-HDR-POS:1) = '$'                   13720
137300         MOVE 1 TO WS-ANO-RANGE-LO                                13730
137400         MOVE 999 TO WS-ANO-RANGE-HI                              13740
137500         PERFORM 901-RANDOM-IN-RANGE THRU 901-EXIT                13750
137600         MOVE WS-ANO-RAND-INT TO WS-ANO-RAND-DOLLARS              13760
137700         MOVE ZERO TO WS-ANO-RANGE-LO                             13770
137800         MOVE 99 TO WS-ANO-RANGE-HI                               13780
137900         PERFORM 901-RANDOM-IN-RANGE THRU 901-EXIT                13790
138000         MOVE WS-ANO-RAND-INT TO WS-ANO-RAND-DIGIT-PAIR           13800
138100         STRING '$' DELIMITED BY SIZE                             13810
138200                WS-ANO-RAND-DOLLARS DELIMITED BY SIZE             13820
138300                '.' DELIMITED BY SIZE                             13830
138400                WS-ANO-RAND-DIGIT-PAIR DELIMITED BY SIZE          13840
138500             INTO WS-ANO-HDR-AMT-BUILD                            13850
138600         PERFORM 8522-COMPUTE-AMT-BUILD-LENGTH THRU 8522-EXIT     13860
138700         MOVE WS-ANO-HDR-AMT-BUILD(1:WS-ANO-HDR-AMT-LEN)          13870
138800             TO WS-ANO-HDR-TEXT(WS-ANO-HDR-POS:WS-ANO-HDR-AMT-LEN)13880
138900         ADD WS-ANO-HDR-AMT-LEN TO WS-ANO-HDR-POS                 13890
139000     ELSE                                                         13900
139100         ADD 1 TO WS-ANO-HDR-POS                                  13910
139200     END-IF.                                                      13920
139300 8521-EXIT.                                                       13930
139400     EXIT.                                                        13940
139500                                                                  13950
139600 8522-COMPUTE-AMT-BUILD-LENGTH.                                   13960
139700     MOVE '8522-COMPUTE-AMT-BUILD-LENGTH' TO WS-PARA-NAME.        13970
139800     MOVE 10 TO WS-ANO-HDR-AMT-LEN.                               13980
139900     PERFORM 8523-TRIM-AMT-BUILD-BLANK THRU 8523-EXIT             13990
140000         VARYING WS-ANO-HDR-SCAN FROM 10 BY -1                    14000
140100         UNTIL WS-ANO-HDR-SCAN < 1.                               14010
140200 8522-EXIT.                                                       14020
140300     EXIT.                                                        14030
140400                                                                  14040
140500 8523-TRIM-AMT-BUILD-BLANK.                                       14050
140600     MOVE '8523-TRIM-AMT-BUILD-BLANK' TO WS-PARA-NAME.            14060
140700     IF WS-ANO-HDR-AMT-BUILD(WS-ANO-HDR-SCAN:1) = SPACE           14070
140800         AND WS-ANO-HDR-AMT-LEN = WS-ANO-HDR-SCAN                 14080
140900         SUBTRACT 1 FROM WS-ANO-HDR-AMT-LEN                       14090
141000     END-IF.                                                      14100
141100 8523-EXIT.                                                       14110
141200     EXIT.                                                        14120
141300                                                                  14130
141400*    853 - ACC/ACCOUNT/ID: FOLLOWED BY DIGITS BECOMES A FRESH     14140
141500*    RANDOM                                                       14150
141600*    6 TO 10 DIGIT NUMBER OF THE SAME DIGIT COUNT.                14160
141700 853-SCRUB-HEADER-ACCOUNTS.                                       14170
141800     MOVE '853-SCRUB-HEADER-ACCOUNTS' TO WS-PARA-NAME.            14180
141900     MOVE 1 TO WS-ANO-HDR-POS.                                    14190
142000     PERFORM 8531-SCAN-ONE-HEADER-ACCOUNT THRU 8531-EXIT          14200
142100         UNTIL WS-ANO-HDR-POS > 390.                              14210
142200 853-EXIT.                                                        14220
142300     EXIT.                                                        14230
142400                                                                  14240
142500 8531-SCAN-ONE-HEADER-ACCOUNT.                                    14250
142600     MOVE '8531-SCAN-ONE-HEADER-ACCOUNT' TO WS-PARA-NAME.         14260
142700     SET WS-ANO-KEYWORD-FOUND TO FALSE.                           14270
142800     IF WS-ANO-HDR-TEXT(WS-ANO-HDR-POS:3) = 'ACC'                 14280
142900         OR WS-ANO-HDR-TEXT(WS-ANO-HDR-POS:2) = 'ID'              14290
143000         MOVE WS-ANO-HDR-POS TO WS-ANO-HDR-SCAN                   14300
143100         PERFORM 8532-SKIP-TO-FIRST-DIGIT THRU 8532-EXIT          14310
143200         IF WS-ANO-KEYWORD-FOUND                                  14320
143300             PERFORM 8533-SCRAMBLE-ACCOUNT-DIGITS THRU 8533-EXIT  14330
143400         END-IF                                                   14340
143500     END-IF.                                                      14350
143600     ADD 1 TO WS-ANO-HDR-POS.                                     14360
143700 8531-EXIT.                                                       14370
143800     EXIT.                                                        14380
143900                                                                  14390
144000 8532-SKIP-TO-FIRST-DIGIT.                                        14400
144100     MOVE '8532-SKIP-TO-FIRST-DIGIT' TO WS-PARA-NAME.             14410
144200     PERFORM 8534-TEST-ONE-SCAN-CHAR THRU 8534-EXIT               14420
144300         UNTIL WS-ANO-KEYWORD-FOUND                               14430
144400         OR WS-ANO-HDR-SCAN > WS-ANO-HDR-POS + 12.                14440
144500 8532-EXIT.                                                       14450
144600     EXIT.                                                        14460
144700                                                                  14470
144800 8534-TEST-ONE-SCAN-CHAR.                                         14480
144900     MOVE '8534-TEST-ONE-SCAN-CHAR' TO WS-PARA-NAME.              14490
145000     IF WS-ANO-HDR-TEXT(WS-ANO-HDR-SCAN:1) IS NUMERIC             14500
145100         SET WS-ANO-KEYWORD-FOUND TO TRUE                         14510
145200     ELSE                                                         14520
145300         ADD 1 TO WS-ANO-HDR-SCAN                                 14530
145400     END-IF.                                                      14540
145500 8534-EXIT.                                                       14550
145600     EXIT.                                                        14560
145700                                                                  14570
145800 8533-SCRAMBLE-ACCOUNT-DIGITS.                                    14580
145900     MOVE '8533-SCRAMBLE-ACCOUNT-DIGITS' TO WS-PARA-NAME.         14590
146000     MOVE WS-ANO-HDR-SCAN TO WS-ANO-ACCT-START.                   14600
146100     MOVE ZERO TO WS-ANO-ACCT-DIGITS.                             14610
146200     PERFORM 8535-COUNT-ONE-ACCT-DIGIT THRU 8535-EXIT             14620
146300         VARYING WS-ANO-HDR-SCAN FROM WS-ANO-HDR-SCAN BY 1        14630
146400         UNTIL WS-ANO-HDR-SCAN > 400                              14640
146500         OR WS-ANO-HDR-TEXT(WS-ANO-HDR-SCAN:1) NOT NUMERIC.       14650
146600     IF WS-ANO-ACCT-DIGITS > 10                                   14660
146700         MOVE 10 TO WS-ANO-ACCT-DIGITS                            14670
146800     END-IF.                                                      14680
146900     IF WS-ANO-ACCT-DIGITS < 6                                    14690
147000         MOVE 6 TO WS-ANO-ACCT-DIGITS                             14700
147100     END-IF.                                                      14710
147200     MOVE WS-ANO-ACCT-START TO WS-ANO-HDR-SCAN.                   14720
147300     PERFORM 8536-REPLACE-ONE-ACCT-DIGIT THRU 8536-EXIT           14730
147400         WS-ANO-ACCT-DIGITS TIMES.                                14740
147500 8533-EXIT.                                                       14750
147600     EXIT.                                                        14760
147700                                                                  14770
147800 8535-COUNT-ONE-ACCT-DIGIT.                                       14780
147900     MOVE '8535-COUNT-ONE-ACCT-DIGIT' TO WS-PARA-NAME.            14790
148000     ADD 1 TO WS-ANO-ACCT-DIGITS.                                 14800
148100 8535-EXIT.                                                       14810
148200     EXIT.                                                        14820
148300                                                                  14830
148400 8536-REPLACE-ONE-ACCT-DIGIT.                                     14840
148500     MOVE '8536-REPLACE-ONE-ACCT-DIGIT' TO WS-PARA-NAME.          14850
148600     PERFORM 903-RANDOM-DIGIT THRU 903-EXIT.                      14860
148700     MOVE WS-ANO-RAND-CHAR TO WS-ANO-HDR-TEXT(WS-ANO-HDR-SCAN:1). 14870
148800     ADD 1 TO WS-ANO-HDR-SCAN.                                    14880
148900 8536-EXIT.                                                       14890
149000     EXIT.                                                        14900
149100                                                                  14910
149200*    854 - A KNOWN COMPANY NAME FROM THE FIXED LIST FOUND ANYWHERE14920
149300*    IN                                                           14930
149400*    THE HEADER TEXT IS SWAPPED FOR A DIFFERENT NAME FROM THE SAME14940
149500*    LIST SO THE TEXT NEVER NAMES THE REAL CUSTOMER.              14950
149600 854-SCRUB-HEADER-COMPANIES.                                      14960
149700     MOVE '854-SCRUB-HEADER-COMPANIES' TO WS-PARA-NAME.           14970
149800     PERFORM 8541-SCRUB-ONE-COMPANY THRU 8541-EXIT                14980
149900         VARYING WS-ANO-CO-X FROM 1 BY 1                          14990
150000         UNTIL WS-ANO-CO-X > 13.                                  15000
150100 854-EXIT.                                                        15010
150200     EXIT.                                                        15020
150300                                                                  15030
150400 8541-SCRUB-ONE-COMPANY.                                          15040
150500     MOVE '8541-SCRUB-ONE-COMPANY' TO WS-PARA-NAME.               15050
150600     MOVE WS-ANO-COMPANY(WS-ANO-CO-X) TO WS-ANO-KEYWORD-PATTERN.  15060
150700     MOVE 1 TO WS-ANO-HDR-POS.                                    15070
150800     PERFORM 8542-SCAN-FOR-ONE-COMPANY THRU 8542-EXIT             15080
150900         UNTIL WS-ANO-HDR-POS > 380.                              15090
151000 8541-EXIT.                                                       15100
151100     EXIT.                                                        15110
151200                                                                  15120
151300 8542-SCAN-FOR-ONE-COMPANY.                                       15130
151400     MOVE '8542-SCAN-FOR-ONE-COMPANY' TO WS-PARA-NAME.            15140
151500     PERFORM 295-COMPUTE-KWD-LENGTH THRU 295-EXIT.                15150
151600     IF WS-ANO-KWD-LEN > ZERO                                     15160
151700         AND WS-ANO-HDR-TEXT(WS-ANO-HDR-POS:WS-ANO-KWD-LEN)       15170
151800             = WS-ANO-KEYWORD-PATTERN(1:WS-ANO-KWD-LEN)           15180
151900         MOVE 1 TO WS-ANO-RANGE-LO                                15190
152000         MOVE 13 TO WS-ANO-RANGE-HI                               15200
152100         PERFORM 901-RANDOM-IN-RANGE THRU 901-EXIT                15210
152200         MOVE WS-ANO-COMPANY(WS-ANO-RAND-INT)                     15220
152300             TO WS-ANO-HDR-TEXT(WS-ANO-HDR-POS:20)                15230
152400         ADD 20 TO WS-ANO-HDR-POS                                 15240
152500     ELSE                                                         15250
152600         ADD 1 TO WS-ANO-HDR-POS                                  15260
152700     END-IF.                                                      15270
152800 8542-EXIT.                                                       15280
152900     EXIT.                                                        15290
153000                                                                  15300
153100******************************************************************15310
153200*    950 - WRITE THE WHOLE SCRAMBLED TABLE BACK OUT, SAME ROW     15320
153300*    COUNT                                                        15330
153400*    AND COLUMN ORDER AS CAME IN (BR-U5 OUTPUT SHAPE REQUIREMENT).15340
153500******************************************************************15350
153600 950-WRITE-ALL-ROWS.                                              15360
153700     MOVE '950-WRITE-ALL-ROWS' TO WS-PARA-NAME.                   15370
153800     PERFORM 951-WRITE-ONE-ROW THRU 951-EXIT                      15380
153900         VARYING WS-ANO-X FROM 1 BY 1                             15390
154000         UNTIL WS-ANO-X > WS-ANO-ROW-COUNT.                       15400
154100 950-EXIT.                                                        15410
154200     EXIT.                                                        15420
154300                                                                  15430
154400 951-WRITE-ONE-ROW.                                               15440
154500     MOVE '951-WRITE-ONE-ROW' TO WS-PARA-NAME.                    15450
154600     MOVE WS-ANO-ENTRY(WS-ANO-X) TO ANO-OUT-RECORD.               15460
154700     WRITE ANO-OUT-RECORD.                                        15470
154800 951-EXIT.                                                        15480
154900     EXIT.                                                        15490
155000                                                                  15500
155100******************************************************************15510
155200*   990 - ONE AUDIT LOG ENTRY PER RUN, SAME HARMLOG CONTRACT THE *15520
155300*   REST OF THE SUITE USES.  NUMBERED IN THE 990s BECAUSE 600 IS *15530
155400*   ALREADY THE EMAIL-COLUMN PARAGRAPH IN THIS PROGRAM.          *15540
155500******************************************************************15550
155600 990-WRITE-LOG-ENTRY.                                             15560
155700     MOVE '990-WRITE-LOG-ENTRY' TO WS-PARA-NAME.                  15570
155800     IF NOT WS-LOG-FILE-OPENED                                    15580
155900         OPEN OUTPUT LOG-FILE                                     15590
156000         SET WS-LOG-FILE-OPENED TO TRUE                           15600
156100     END-IF.                                                      15610
156200     MOVE 'HARMANO' TO WS-LOG-SOURCE.                             15620
156300     CALL 'HARMLOG' USING WS-LOG-STEP, WS-LOG-SOURCE,             15630
156400         WS-LOG-DETAIL, WS-LOG-MESSAGE, WS-HARMLOG-RESULT.        15640
156500     MOVE WS-LOG-STEP-OUT      TO AUD-LOG-STEP.                   15650
156600     MOVE WS-LOG-TIMESTAMP-OUT TO AUD-LOG-TIMESTAMP.              15660
156700     MOVE WS-LOG-SOURCE-OUT    TO AUD-LOG-SOURCE.                 15670
156800     MOVE WS-LOG-DETAIL-OUT    TO AUD-LOG-DETAIL.                 15680
156900     MOVE WS-LOG-MESSAGE-OUT   TO AUD-LOG-MESSAGE.                15690
157000     WRITE LOG-FILE.                                              15700
157100     MOVE SPACES TO WS-LOG-STEP WS-LOG-DETAIL WS-LOG-MESSAGE.     15710
157200 990-EXIT.                                                        15720
157300     EXIT.                                                        15730
