000100******************************************************************00010
000200*                                                                *00020
000300*   HARMAUD  -  AUDIT LOG RECORD LAYOUT                          *00030
000400*                                                                *00040
000500*   ONE LINE PER TRANSFORMATION ACTION LOGGED BY THE HARMONIZER. *00050
000600*   WRITTEN BY HARMDRV (DIRECTLY AND VIA CALLS TO HARMLOG) AND   *00060
000700*   READ ONLY BY AUDIT REVIEW JOBS (NONE SHIPPED IN THIS RUN).   *00070
000800*                                                                *00080
000900*   MAINTENANCE                                                 *00090
001000*   ----------------------------------------------------------- *00100
001100*   1999-03-11 RJT  ORIGINAL LAYOUT FOR HARMONIZER PROJECT H-114 *00110
001200*   1999-08-02 RJT  WIDENED LOG-DETAIL TO X(80) PER REQ H-129    *00120
001300*   2001-02-27 KLP  ADDED LOG-MESSAGE OUTCOME CODE PER H-166     *00130
001400*   2004-06-09 SDW  NO FUNCTIONAL CHANGE - RECOMPILE FOR CICS    *00140
001500*                   TABLE UPDATE, TICKET H-201                  *00150
001600******************************************************************00160
001700 01  HARM-AUDIT-RECORD.                                          00170
001800     05  AUD-LOG-STEP            PIC X(30).                      00180
001900     05  AUD-LOG-TIMESTAMP       PIC X(19).                      00190
002000*        TIMESTAMP REDEFINED AS DATE/TIME PARTS FOR REPORT WORK  00200
002100     05  AUD-TIMESTAMP-PARTS REDEFINES AUD-LOG-TIMESTAMP.        00210
002200         10  AUD-TS-DATE         PIC X(10).                      00220
002300         10  AUD-TS-SEP          PIC X(01).                      00230
002400         10  AUD-TS-TIME         PIC X(08).                      00240
002500     05  AUD-LOG-SOURCE          PIC X(20).                      00250
002600     05  AUD-LOG-DETAIL          PIC X(80).                      00260
002700     05  AUD-LOG-MESSAGE         PIC X(30).                      00270
002800     05  FILLER                  PIC X(10).                      00280
