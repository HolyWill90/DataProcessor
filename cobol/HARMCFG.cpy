000100******************************************************************00010
000200*                                                                *00020
000300*   HARMCFG  -  PROVIDER CONFIGURATION RECORD LAYOUT             *00030
000400*                                                                *00040
000500*   FLATTENED LAYOUT - ONE SETTING PER LINE, KEYED BY PROVIDER   *00050
000600*   NAME AND A SECTION CODE.  EACH SECTION CODE HAS ITS OWN      *00060
000700*   VIEW OF THE GENERIC DATA AREA VIA REDEFINES, THE WAY THIS    *00070
000800*   SHOP HAS ALWAYS FLATTENED REPEATING-GROUP CONFIG FILES.      *00080
000900*                                                                *00090
001000*   SECTION CODES (CFG-SECTION-CODE)                             00100
001100*     SYN  SYNONYM            (BR-U2-1)                          00110
001200*     FLT  FILTER CONDITION   (BR-U2-2)                          00120
001300*     CLC  CALCULATION        (BR-U2-3)                          00130
001400*     HCD  HARDCODED FIELD    (BR-U2-4)                          00140
001500*     EXT  HEADER EXTRACTION RULE, MAIN DEFINITION (BR-U2-5)     00150
001600*     CLN  HEADER EXTRACTION CLEANUP STEP, TIED TO AN EXT LINE   00160
001700*          BY MATCHING FIELD-NAME - ONE LINE PER CLEANUP STEP,   00170
001800*          APPLIED IN FILE ORDER                                 00180
001900*                                                                00190
002000*   MAINTENANCE                                                 *00200
002100*   ----------------------------------------------------------- *00210
002200*   1999-03-12 RJT  ORIGINAL FLATTENED LAYOUT, PROJECT H-114      00220
002300*   1999-10-06 RJT  ADDED CLC SECTION FOR DERIVED GST FIELDS,     00230
002400*                   REQ H-133                                   *00240
002500*   2000-11-09 KLP  ADDED EXT/CLN SECTIONS FOR HEADER-TEXT        00250
002600*                   EXTRACTION, H-162                           *00260
002700*   2002-05-30 SDW  IS-DATE-RANGE FLAG ADDED TO EXT PER H-178     00270
002800******************************************************************00280
002900 01  HARM-CONFIG-RECORD.                                         00290
003000     05  CFG-SECTION-CODE        PIC X(03).                      00300
003100         88  CFG-IS-SYNONYM             VALUE 'SYN'.              00310
003200         88  CFG-IS-FILTER              VALUE 'FLT'.              00320
003300         88  CFG-IS-CALCULATION         VALUE 'CLC'.              00330
003400         88  CFG-IS-HARDCODED           VALUE 'HCD'.              00340
003500         88  CFG-IS-EXTRACT             VALUE 'EXT'.              00350
003600         88  CFG-IS-CLEANUP             VALUE 'CLN'.              00360
003700     05  CFG-PROVIDER-NAME        PIC X(20).                     00370
003800     05  CFG-DATA-AREA            PIC X(100).                    00380
003900*                                                                 00390
004000*        SYN - SYNONYM MAPPING                                   00400
004100     05  CFG-SYNONYM REDEFINES CFG-DATA-AREA.                    00410
004200         10  CFG-SYN-LOGICAL-FIELD   PIC X(20).                  00420
004300         10  CFG-SYN-ALTERNATE-NAME  PIC X(30).                  00430
004400         10  FILLER                  PIC X(50).                  00440
004500*                                                                 00450
004600*        FLT - FILTER CONDITION, KEPT AS ONE UNPARSED STRING -    00460
004700*        HARMDRV PARSES [COLUMN] / OPERATOR / VALUE AT RUN TIME   00470
004800     05  CFG-FILTER REDEFINES CFG-DATA-AREA.                     00480
004900         10  CFG-FLT-TEXT            PIC X(80).                  00500
005000         10  FILLER                  PIC X(20).                  00510
005100*                                                                 00520
005200*        CLC - CALCULATION DEFINITION                            00530
005300     05  CFG-CALCULATION REDEFINES CFG-DATA-AREA.                00540
005400         10  CFG-CLC-NEW-FIELD       PIC X(20).                  00550
005500         10  CFG-CLC-EXPRESSION      PIC X(60).                  00560
005600         10  FILLER                  PIC X(20).                  00570
005700*                                                                 00580
005800*        HCD - HARDCODED FIELD                                   00590
005900     05  CFG-HARDCODED REDEFINES CFG-DATA-AREA.                  00600
006000         10  CFG-HCD-FIELD-NAME      PIC X(20).                  00610
006100         10  CFG-HCD-VALUE           PIC X(30).                  00620
006200         10  FILLER                  PIC X(50).                  00630
006300*                                                                 00640
006400*        EXT - HEADER EXTRACTION RULE MAIN DEFINITION            00650
006500     05  CFG-EXTRACT REDEFINES CFG-DATA-AREA.                    00660
006600         10  CFG-EXT-FIELD-NAME      PIC X(20).                  00670
006700         10  CFG-EXT-START-DELIM     PIC X(20).                  00680
006800         10  CFG-EXT-END-DELIM       PIC X(20).                  00690
006900         10  CFG-EXT-SUB-START-DELIM PIC X(20).                  00700
007000         10  CFG-EXT-IS-DATE-RANGE   PIC X(01).                  00710
007100             88  CFG-EXT-DATE-RANGE      VALUE 'Y'.               00720
007200         10  CFG-EXT-RETURN-PART     PIC X(05).                  00730
007300         10  FILLER                  PIC X(14).                  00740
007400*                                                                 00750
007500*        CLN - HEADER EXTRACTION CLEANUP STEP                    00760
007600     05  CFG-CLEANUP REDEFINES CFG-DATA-AREA.                    00770
007700         10  CFG-CLN-FIELD-NAME      PIC X(20).                  00780
007800         10  CFG-CLN-TYPE            PIC X(05).                  00790
007900             88  CFG-CLN-IS-SPLIT        VALUE 'SPLIT'.           00800
008000             88  CFG-CLN-IS-PICK         VALUE 'PICK '.           00810
008100             88  CFG-CLN-IS-TRIM         VALUE 'TRIM '.          00820
008200         10  CFG-CLN-DELIMITER       PIC X(05).                  00830
008300         10  CFG-CLN-PART            PIC 9(02).                  00840
008400         10  CFG-CLN-MODE            PIC X(05).                  00850
008500             88  CFG-CLN-MODE-FIRST      VALUE 'FIRST'.           00860
008600             88  CFG-CLN-MODE-ALL        VALUE 'ALL  '.           00870
008700         10  FILLER                  PIC X(63).                  00880
