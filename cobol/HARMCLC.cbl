000100 IDENTIFICATION DIVISION.                                         00010
000200 PROGRAM-ID.     HARMCLC.                                         00020
000300 AUTHOR.         K L POWELL.                                      00030
000400 INSTALLATION.   SYSTEMS GROUP - FINANCIAL OPERATIONS.            00040
000500 DATE-WRITTEN.   09/28/99.                                        00050
000600 DATE-COMPILED.                                                   00060
000700 SECURITY.       NON-CONFIDENTIAL.                                00070
000800******************************************************************00080
000900*                                                                *00090
001000*   HARMCLC                                                     *00100
001100*                                                                *00110
001200*   U2 CALCULATION EVALUATOR (BR-U2-3).  CALLED BY HARMDRV ONCE  *00120
001300*   PER CALCULATION DEFINITION, ONCE PER ROW.  EVALUATES A       *00130
001400*   SINGLE EXPRESSION OVER [COLUMN] REFERENCES EITHER AS TEXT    *00140
001500*   CONCATENATION (EXPRESSION CONTAINS '&') OR AS ARITHMETIC     *00150
001600*   USING + - * / AND PARENTHESES.  THE GRAMMAR IS DELIBERATELY  *00160
001700*   FIXED - NO GENERAL EXPRESSION LANGUAGE IS SUPPORTED, ONLY    *00170
001800*   WHAT BR-U2-3 DEFINES.                                        *00180
001900*                                                                *00190
002000*   NO INTRINSIC FUNCTIONS ARE USED ANYWHERE IN THIS PROGRAM -   *00200
002100*   NUMBER LITERALS ARE PARSED DIGIT BY DIGIT IN 320.            *00210
002200*                                                                *00220
002300*   MODELLED ON THE OLD RATE-EXPRESSION PARSER (MULTI-ENTRY      *00230
002400*   SOURCE MEMBER) THAT USED TO LIVE IN THE PRICING SUBSYSTEM.   *00240
002500*                                                                *00250
002600*   CHANGE LOG                                                   00260
002700*   ----------------------------------------------------------- *00270
002800*   09/28/99 KLP  ORIGINAL VERSION, PROJECT H-133 (GST SPLIT)    *00280
002900*                 - HANDLES ONLY amount * 0.15 AND amount - x     00290
003000*   11/15/99 KLP  GENERALISED TO A TOKENIZER + TWO-PASS          *00300
003100*                 PRECEDENCE EVALUATOR SO ANY PROVIDER CAN       *00310
003200*                 DEFINE ITS OWN CALCULATIONS, REQ H-140          00320
003300*   02/02/00 KLP  PAREN COLLAPSE LOOP ADDED FOR NESTED            00330
003400*                 PARENTHESES, REQ H-159                         00340
003500*   01/19/00 KLP  *** Y2K *** NONE - NO DATE ARITHMETIC IN THIS   00350
003600*                 PROGRAM, REVIEWED PER H-157                    00360
003700*   04/03/02 SDW  TEXT CONCATENATION PATH ADDED (& OPERATOR),     00370
003800*                 REQ H-176                                      00380
003900******************************************************************00390
004000 ENVIRONMENT DIVISION.                                            00400
004100 CONFIGURATION SECTION.                                           00410
004200 SOURCE-COMPUTER.   IBM-390.                                      00420
004300 OBJECT-COMPUTER.   IBM-390.                                      00430
004400 SPECIAL-NAMES.                                                   00440
004500     C01 IS TOP-OF-FORM.                                          00450
004600 DATA DIVISION.                                                   00460
004700 WORKING-STORAGE SECTION.                                         00470
004800 01  WS-PARA-NAME               PIC X(30) VALUE SPACES.          00480
004900 01  WS-EXPR-LEN                PIC 9(3)  COMP VALUE ZERO.       00490
005000 01  WS-POS                     PIC 9(3)  COMP VALUE ZERO.       00500
005100 01  WS-CH                      PIC X(01) VALUE SPACE.           00510
005200 01  WS-TOKEN-COUNT             PIC 9(2)  COMP VALUE ZERO.       00520
005300 01  WS-BUILD-TEXT              PIC X(30) VALUE SPACES.          00530
005320*    ALTERNATE NUMERIC VIEW OF THE TOKEN UNDER CONSTRUCTION,     00532
005330*    USED ONLY FOR DUMP READABILITY WHEN 330 IS TRACED.          00533
005340 01  WS-BUILD-NUM REDEFINES WS-BUILD-TEXT                        00534
005350                                 PIC S9(9)V9999.                  00535
005400 01  WS-BUILD-LEN               PIC 9(2)  COMP VALUE ZERO.       00540
005500 01  WS-TOK-IDX                 PIC 9(2)  COMP VALUE ZERO.       00550
005600 01  WS-SCAN-IDX                PIC 9(2)  COMP VALUE ZERO.       00560
005700 01  WS-DEPTH-IDX               PIC 9(2)  COMP VALUE ZERO.       00570
005800 01  WS-OPEN-POS                PIC 9(2)  COMP VALUE ZERO.       00580
005900 01  WS-CLOSE-POS               PIC 9(2)  COMP VALUE ZERO.       00590
006000 01  WS-LOOP-GUARD              PIC 9(2)  COMP VALUE ZERO.       00600
006100 01  WS-SIGN-SW                 PIC X(01) VALUE '+'.             00610
006200 01  WS-INT-PART                PIC S9(9) COMP VALUE ZERO.       00620
006300 01  WS-FRAC-PART               PIC S9(9) COMP VALUE ZERO.       00630
006400 01  WS-FRAC-DIGITS             PIC 9(2)  COMP VALUE ZERO.       00640
006500 01  WS-DIVISOR                 PIC 9(9)  COMP VALUE 1.         00650
006600 01  WS-LEFT-NUM                PIC S9(9)V9999 VALUE ZERO.       00660
006700 01  WS-RIGHT-NUM               PIC S9(9)V9999 VALUE ZERO.       00670
006800 01  WS-COMBINED-NUM            PIC S9(9)V9999 VALUE ZERO.       00680
006900 01  WS-AMPERSAND-POS           PIC 9(2)  COMP VALUE ZERO.       00690
007000 01  WS-ROW-IDX                 PIC 9(2)  COMP VALUE ZERO.       00700
007050 01  WS-DIGIT-CHAR              PIC X(01) VALUE SPACE.          00705
007060 01  WS-DIGIT-NUM               PIC 9(01) COMP VALUE ZERO.      00706
007070 01  WS-PIECE-TABLE.                                             00707
007080     05  WS-PIECE             PIC X(30)                        00708
007090             OCCURS 6 TIMES INDEXED BY WS-PIECE-X.              00709
007100 01  WS-PIECE-COUNT              PIC 9(1) COMP VALUE ZERO.      00710
007110 01  WS-RESULT-LEN              PIC 9(2) COMP VALUE ZERO.       00711
007150 01  WS-TOK-TABLE.                                               00715
007200     05  WS-TOK OCCURS 20 TIMES INDEXED BY WS-TOK-X.             00720
007300         10  TOK-TYPE           PIC X(01).                      00730
007400             88  TOK-IS-NUMBER        VALUE 'N'.                 00740
007500             88  TOK-IS-OPERATOR      VALUE 'O'.                 00750
007600             88  TOK-IS-LPAREN        VALUE 'L'.                 00760
007700             88  TOK-IS-RPAREN        VALUE 'R'.                 00770
007800         10  TOK-TEXT           PIC X(30).                      00780
007900         10  TOK-NUM            PIC S9(9)V9999 VALUE ZERO.       00790
007910*    FLAT VIEW OF THE WHOLE TOKEN TABLE, USED ONLY BY THE         00791
007920*    ONE-SHOT ZEROIZE IN 000-MAIN SO A NEW CALL NEVER SEES A      00792
007930*    STALE TOKEN FROM THE PRIOR CALL'S EXPRESSION.                00793
007940 01  WS-TOK-TABLE-FLAT REDEFINES WS-TOK-TABLE                    00794
007950                                 PIC X(880).                      00795
008000 LINKAGE SECTION.                                                00800
008100 01  LK-EXPRESSION              PIC X(60).                      00810
008200 01  LK-ROW-COLUMN-COUNT        PIC 9(2)  COMP.                  00820
008300 01  LK-ROW-COLUMN OCCURS 12 TIMES INDEXED BY LK-COL-X.          00830
008400     05  LK-COL-NAME            PIC X(20).                      00840
008500     05  LK-COL-VALUE           PIC X(30).                      00850
008600     05  LK-COL-VALUE-NUM REDEFINES LK-COL-VALUE                 00860
008700                                 PIC S9(7)V9999.                 00870
008800 01  LK-CALC-RESULT.                                              00880
008900     05  LK-RESULT-SW           PIC X(01) VALUE 'N'.             00890
009000         88  LK-RESULT-IS-TEXT        VALUE 'T'.                 00900
009100         88  LK-RESULT-IS-NUMBER      VALUE 'N'.                 00910
009200     05  LK-RESULT-TEXT         PIC X(30).                      00920
009300     05  LK-RESULT-NUM          PIC S9(7)V99.                   00930
009400     05  LK-EVAL-OK-SW          PIC X(01).                      00940
009500         88  LK-EVAL-OK               VALUE 'Y'.                 00950
009600******************************************************************00960
009700 PROCEDURE DIVISION USING LK-EXPRESSION, LK-ROW-COLUMN-COUNT,     00970
009800         LK-ROW-COLUMN, LK-CALC-RESULT.                          00980
009900                                                                  00990
010000 000-MAIN.                                                       01000
010100     MOVE '000-MAIN' TO WS-PARA-NAME.                            01010
010150     MOVE SPACES TO WS-TOK-TABLE-FLAT.                           01015
010200     MOVE SPACES TO LK-RESULT-TEXT.                              01020
010300     MOVE ZERO TO LK-RESULT-NUM.                                 01030
010400     MOVE 'Y' TO LK-EVAL-OK-SW.                                  01040
010500     PERFORM 100-EVALUATE-EXPRESSION THRU 100-EXIT.              01050
010600     GOBACK.                                                     01060
010700                                                                  01070
010800 100-EVALUATE-EXPRESSION.                                        01080
010900     MOVE '100-EVALUATE-EXPRESSION' TO WS-PARA-NAME.             01090
011000     MOVE ZERO TO WS-AMPERSAND-POS.                              01100
011100     INSPECT LK-EXPRESSION TALLYING WS-AMPERSAND-POS             01110
011200         FOR ALL '&'.                                            01120
011300     IF WS-AMPERSAND-POS > ZERO                                  01130
011400         SET LK-RESULT-IS-TEXT TO TRUE                           01140
011500         PERFORM 500-CONCATENATE THRU 500-EXIT                   01150
011600     ELSE                                                         01160
011700         SET LK-RESULT-IS-NUMBER TO TRUE                         01170
011800         PERFORM 200-TOKENIZE-EXPRESSION THRU 200-EXIT           01180
011900         IF LK-EVAL-OK                                           01190
012000             PERFORM 300-SUBSTITUTE-COLUMNS THRU 300-EXIT        01200
012100         END-IF                                                  01210
012200         IF LK-EVAL-OK                                           01220
012300             PERFORM 400-COMPUTE-ARITHMETIC THRU 400-EXIT        01230
012400         END-IF                                                  01240
012500     END-IF.                                                     01250
012600 100-EXIT.                                                       01260
012700     EXIT.                                                       01270
012800                                                                  01280
012900 200-TOKENIZE-EXPRESSION.                                        01290
013000     MOVE '200-TOKENIZE-EXPRESSION' TO WS-PARA-NAME.             01300
013100     MOVE ZERO TO WS-TOKEN-COUNT WS-POS.                         01310
013200     MOVE SPACES TO WS-BUILD-TEXT.                                01320
013300     MOVE ZERO TO WS-BUILD-LEN.                                   01330
013400     MOVE ZERO TO WS-EXPR-LEN.                                    01340
013500     INSPECT LK-EXPRESSION TALLYING WS-EXPR-LEN                  01350
013600         FOR CHARACTERS BEFORE TRAILING SPACES.                  01360
013700     IF WS-EXPR-LEN = ZERO                                       01370
013800         MOVE 60 TO WS-EXPR-LEN                                  01380
013900     END-IF.                                                     01390
014000     PERFORM 210-SCAN-ONE-CHARACTER THRU 210-EXIT                01400
014100         VARYING WS-POS FROM 1 BY 1                              01410
014200         UNTIL WS-POS > WS-EXPR-LEN.                             01420
014300     IF WS-BUILD-LEN > ZERO                                       01430
014400         PERFORM 210-CLOSE-OUT-TOKEN THRU 210-CLOSE-OUT-EXIT     01440
014500     END-IF.                                                     01450
014600     IF WS-TOKEN-COUNT = ZERO                                     01460
014700         MOVE 'N' TO LK-EVAL-OK-SW                                01470
014800     END-IF.                                                     01480
014900 200-EXIT.                                                       01490
015000     EXIT.                                                       01500
015100                                                                  01510
015200 210-SCAN-ONE-CHARACTER.                                         01520
015300     MOVE '210-SCAN-ONE-CHARACTER' TO WS-PARA-NAME.              01530
015400     MOVE LK-EXPRESSION(WS-POS:1) TO WS-CH.                      01540
015500     IF WS-CH = SPACE                                             01550
015600         IF WS-BUILD-LEN > ZERO                                   01560
015700             PERFORM 210-CLOSE-OUT-TOKEN THRU 210-CLOSE-OUT-EXIT 01570
015800         END-IF                                                   01580
015900     ELSE IF WS-CH = '(' OR WS-CH = ')'                          01590
016000         IF WS-BUILD-LEN > ZERO                                   01600
016100             PERFORM 210-CLOSE-OUT-TOKEN THRU 210-CLOSE-OUT-EXIT 01610
016200         END-IF                                                   01620
016300         ADD 1 TO WS-TOKEN-COUNT                                  01630
016400         IF WS-CH = '('                                           01640
016500             SET TOK-IS-LPAREN(WS-TOKEN-COUNT) TO TRUE           01650
016600         ELSE                                                     01660
016700             SET TOK-IS-RPAREN(WS-TOKEN-COUNT) TO TRUE           01670
016800         END-IF                                                   01680
016900         MOVE WS-CH TO TOK-TEXT(WS-TOKEN-COUNT)                  01690
017000     ELSE IF WS-CH = '+' OR WS-CH = '-' OR WS-CH = '*'           01700
017100             OR WS-CH = '/'                                       01710
017200         IF WS-BUILD-LEN > ZERO                                   01720
017300             PERFORM 210-CLOSE-OUT-TOKEN THRU 210-CLOSE-OUT-EXIT 01730
017400         END-IF                                                   01740
017500         ADD 1 TO WS-TOKEN-COUNT                                  01750
017600         SET TOK-IS-OPERATOR(WS-TOKEN-COUNT) TO TRUE             01760
017700         MOVE WS-CH TO TOK-TEXT(WS-TOKEN-COUNT)                  01770
017800     ELSE                                                         01780
017900         ADD 1 TO WS-BUILD-LEN                                    01790
018000         MOVE WS-CH TO WS-BUILD-TEXT(WS-BUILD-LEN:1)             01800
018100     END-IF.                                                     01810
018200 210-EXIT.                                                       01820
018300     EXIT.                                                       01830
018400                                                                  01840
018500 210-CLOSE-OUT-TOKEN.                                            01850
018600     MOVE '210-CLOSE-OUT-TOKEN' TO WS-PARA-NAME.                 01860
018700     ADD 1 TO WS-TOKEN-COUNT.                                    01870
018800     IF WS-BUILD-TEXT(1:1) = '['                                 01880
018900         SET TOK-IS-NUMBER(WS-TOKEN-COUNT) TO TRUE               01890
019000         MOVE WS-BUILD-TEXT(2:WS-BUILD-LEN - 2)                  01900
019100             TO TOK-TEXT(WS-TOKEN-COUNT)                          01910
019200         MOVE 'C' TO TOK-TEXT(WS-TOKEN-COUNT)(30:1)              01920
019300     ELSE                                                         01930
019400         SET TOK-IS-NUMBER(WS-TOKEN-COUNT) TO TRUE               01940
019500         MOVE WS-BUILD-TEXT TO TOK-TEXT(WS-TOKEN-COUNT)           01950
019600         MOVE 'L' TO TOK-TEXT(WS-TOKEN-COUNT)(30:1)              01960
019700     END-IF.                                                     01970
019800     MOVE SPACES TO WS-BUILD-TEXT.                                01980
019900     MOVE ZERO TO WS-BUILD-LEN.                                   01990
020000 210-CLOSE-OUT-EXIT.                                              02000
020100     EXIT.                                                        02010
020200                                                                  02020
020300 300-SUBSTITUTE-COLUMNS.                                         02030
020400     MOVE '300-SUBSTITUTE-COLUMNS' TO WS-PARA-NAME.              02040
020500     PERFORM 310-RESOLVE-ONE-TOKEN THRU 310-EXIT                 02050
020600         VARYING WS-TOK-X FROM 1 BY 1                            02060
020700         UNTIL WS-TOK-X > WS-TOKEN-COUNT.                        02070
020800 300-EXIT.                                                       02080
020900     EXIT.                                                        02090
021000                                                                  02100
021100 310-RESOLVE-ONE-TOKEN.                                          02110
021200     MOVE '310-RESOLVE-ONE-TOKEN' TO WS-PARA-NAME.               02120
021300     IF TOK-IS-NUMBER(WS-TOK-X)                                   02130
021400         IF TOK-TEXT(WS-TOK-X)(30:1) = 'C'                       02140
021500             PERFORM 320-LOOKUP-COLUMN-VALUE THRU 320-EXIT       02150
021600         ELSE                                                     02160
021700             PERFORM 330-PARSE-NUMBER-LITERAL THRU 330-EXIT      02170
021800         END-IF                                                   02180
021900     END-IF.                                                      02190
022000 310-EXIT.                                                        02200
022100     EXIT.                                                        02210
022200                                                                  02220
022300 320-LOOKUP-COLUMN-VALUE.                                        02230
022400     MOVE '320-LOOKUP-COLUMN-VALUE' TO WS-PARA-NAME.             02240
022500     MOVE ZERO TO TOK-NUM(WS-TOK-X).                             02250
022600     PERFORM 321-SCAN-ONE-ROW-COLUMN THRU 321-EXIT               02260
022700         VARYING WS-ROW-IDX FROM 1 BY 1                           02270
022800         UNTIL WS-ROW-IDX > LK-ROW-COLUMN-COUNT.                  02280
022900 320-EXIT.                                                        02290
023000     EXIT.                                                        02300
023100                                                                  02310
023200 321-SCAN-ONE-ROW-COLUMN.                                        02320
023300     MOVE '321-SCAN-ONE-ROW-COLUMN' TO WS-PARA-NAME.             02330
023400     IF LK-COL-NAME(WS-ROW-IDX) = TOK-TEXT(WS-TOK-X)(1:20)       02340
023500         IF LK-COL-VALUE(WS-ROW-IDX) IS NUMERIC                   02350
023600             MOVE LK-COL-VALUE-NUM(WS-ROW-IDX)                    02360
023700                 TO TOK-NUM(WS-TOK-X)                              02370
023800         ELSE                                                     02380
023900             MOVE ZERO TO TOK-NUM(WS-TOK-X)                       02390
024000         END-IF                                                   02400
024100     END-IF.                                                     02410
024200 321-EXIT.                                                        02420
024300     EXIT.                                                        02430
024400                                                                  02440
024500 330-PARSE-NUMBER-LITERAL.                                       02450
024600     MOVE '330-PARSE-NUMBER-LITERAL' TO WS-PARA-NAME.            02460
024700     MOVE ZERO TO WS-INT-PART WS-FRAC-PART WS-FRAC-DIGITS.       02470
024800     MOVE '+' TO WS-SIGN-SW.                                      02480
024900     MOVE 1 TO WS-SCAN-IDX.                                       02490
025000     IF TOK-TEXT(WS-TOK-X)(1:1) = '-'                            02500
025100         MOVE '-' TO WS-SIGN-SW                                   02510
025200         MOVE 2 TO WS-SCAN-IDX                                    02520
025300     END-IF.                                                     02530
025400     PERFORM 331-PARSE-ONE-DIGIT THRU 331-EXIT                   02540
025500         VARYING WS-SCAN-IDX FROM WS-SCAN-IDX BY 1               02550
025600         UNTIL WS-SCAN-IDX > 29                                   02560
025700         OR TOK-TEXT(WS-TOK-X)(WS-SCAN-IDX:1) = SPACE             02570
025800         OR TOK-TEXT(WS-TOK-X)(WS-SCAN-IDX:1) = 'L'.              02580
025900     COMPUTE TOK-NUM(WS-TOK-X) =                                  02590
026000         WS-INT-PART + (WS-FRAC-PART / WS-DIVISOR).               02600
026100     IF WS-SIGN-SW = '-'                                          02610
026200         COMPUTE TOK-NUM(WS-TOK-X) = TOK-NUM(WS-TOK-X) * -1      02620
026300     END-IF.                                                     02630
026400 330-EXIT.                                                        02640
026500     EXIT.                                                        02650
026600                                                                  02660
026700 331-PARSE-ONE-DIGIT.                                            02670
026800     MOVE '331-PARSE-ONE-DIGIT' TO WS-PARA-NAME.                 02680
026900     MOVE 1 TO WS-DIVISOR.                                        02690
027000     IF TOK-TEXT(WS-TOK-X)(WS-SCAN-IDX:1) = '.'                  02700
027100         MOVE 1 TO WS-FRAC-DIGITS                                 02710
027200     ELSE IF WS-FRAC-DIGITS > ZERO                                02720
027300         COMPUTE WS-DIVISOR = 10 ** WS-FRAC-DIGITS               02730
027400         MOVE TOK-TEXT(WS-TOK-X)(WS-SCAN-IDX:1) TO WS-DIGIT-CHAR 02740
027500         MOVE WS-DIGIT-CHAR TO WS-DIGIT-NUM                      02750
027600         ADD 1 TO WS-FRAC-DIGITS                                  02760
027700         COMPUTE WS-FRAC-PART = (WS-FRAC-PART * 10) +            02770
027800             WS-DIGIT-NUM                                        02780
027900     ELSE                                                         02790
028000         MOVE TOK-TEXT(WS-TOK-X)(WS-SCAN-IDX:1) TO WS-DIGIT-CHAR 02795
028050         MOVE WS-DIGIT-CHAR TO WS-DIGIT-NUM                      02798
028100         COMPUTE WS-INT-PART = (WS-INT-PART * 10) +              02800
028150             WS-DIGIT-NUM                                        02810
028200     END-IF.                                                     02820
028300 331-EXIT.                                                        02830
028400     EXIT.                                                        02840
028500                                                                  02850
028600 400-COMPUTE-ARITHMETIC.                                         02860
028700     MOVE '400-COMPUTE-ARITHMETIC' TO WS-PARA-NAME.              02870
028800     MOVE ZERO TO WS-LOOP-GUARD.                                  02880
028900     PERFORM 410-COLLAPSE-PARENS THRU 410-EXIT                   02890
029000         UNTIL WS-LOOP-GUARD NOT = ZERO.                         02900
029100     PERFORM 420-COLLAPSE-MULT-DIV.                              02910
029200     PERFORM 430-COLLAPSE-ADD-SUB.                               02920
029300     IF WS-TOKEN-COUNT = 1                                        02930
029400         COMPUTE LK-RESULT-NUM ROUNDED = TOK-NUM(1)              02940
029500     ELSE                                                         02950
029600         MOVE 'N' TO LK-EVAL-OK-SW                                02960
029700     END-IF.                                                     02970
029800 400-EXIT.                                                        02980
029900     EXIT.                                                        02990
030000                                                                  03000
030100 410-COLLAPSE-PARENS.                                            03010
030200     MOVE '410-COLLAPSE-PARENS' TO WS-PARA-NAME.                 03020
030300     MOVE ZERO TO WS-OPEN-POS WS-CLOSE-POS.                       03030
030400     PERFORM 411-FIND-INNERMOST-PAREN THRU 411-EXIT              03040
030500         VARYING WS-TOK-X FROM 1 BY 1                            03050
030600         UNTIL WS-TOK-X > WS-TOKEN-COUNT.                        03060
030700     IF WS-OPEN-POS = ZERO                                        03070
030800         MOVE 1 TO WS-LOOP-GUARD                                  03080
030900     ELSE                                                         03090
031000         PERFORM 412-REDUCE-PAREN-RANGE THRU 412-EXIT             03100
031100     END-IF.                                                     03110
031200 410-EXIT.                                                        03120
031300     EXIT.                                                        03130
031400                                                                  03140
031500 411-FIND-INNERMOST-PAREN.                                       03150
031600     MOVE '411-FIND-INNERMOST-PAREN' TO WS-PARA-NAME.            03160
031700     IF TOK-IS-LPAREN(WS-TOK-X)                                   03170
031800         MOVE WS-TOK-X TO WS-OPEN-POS                             03180
031900     END-IF.                                                     03190
032000     IF TOK-IS-RPAREN(WS-TOK-X) AND WS-OPEN-POS > ZERO           03200
032100         AND WS-CLOSE-POS = ZERO                                  03210
032200         MOVE WS-TOK-X TO WS-CLOSE-POS                           03220
032300     END-IF.                                                     03230
032400 411-EXIT.                                                        03240
032500     EXIT.                                                        03250
032600                                                                  03260
032700 412-REDUCE-PAREN-RANGE.                                         03270
032800     MOVE '412-REDUCE-PAREN-RANGE' TO WS-PARA-NAME.              03280
032900*    COPY THE SUB-EXPRESSION BETWEEN THE PARENS INTO A SCRATCH    03290
033000*    SUB-TABLE, EVALUATE IT, THEN SPLICE THE SINGLE RESULT BACK   03300
033100*    INTO THE TOKEN TABLE IN PLACE OF THE WHOLE PARENTHESIZED     03310
033200*    RANGE.                                                      03320
033300     MOVE ZERO TO WS-DEPTH-IDX.                                   03330
033310     PERFORM 4121-COPY-ONE-PAREN-TOKEN THRU 4121-EXIT            03331
033320         VARYING WS-SCAN-IDX FROM WS-OPEN-POS + 1 BY 1           03332
033330         UNTIL WS-SCAN-IDX >= WS-CLOSE-POS.                      03333
034000     MOVE WS-DEPTH-IDX TO WS-TOKEN-COUNT.                        03400
034100*    THE ABOVE SHRINKS THE TABLE DOWN TO JUST THE PAREN'S         03410
034200*    CONTENTS, OVERWRITING THE OPENING PAREN SLOT - TRAILING      03420
034300*    TOKENS AFTER THE CLOSING PAREN ARE HANDLED BY CALLER         03430
034400*    RE-APPENDING THEM BELOW.                                    03440
034500     PERFORM 420-COLLAPSE-MULT-DIV.                              03450
034600     PERFORM 430-COLLAPSE-ADD-SUB.                               03460
034700     MOVE TOK-NUM(1) TO WS-LEFT-NUM.                             03470
034800     MOVE 1 TO WS-TOKEN-COUNT.                                    03480
034900     SET TOK-IS-NUMBER(1) TO TRUE.                                03490
035000     MOVE WS-LEFT-NUM TO TOK-NUM(1).                             03500
035100 412-EXIT.                                                        03510
035200     EXIT.                                                        03520
035210*    4121 - ONE SLOT OF THE LEFT-SHIFT THAT PULLS THE PAREN'S     03521
035220*    CONTENTS DOWN OVER THE OPENING PAREN SLOT.                  03522
035230 4121-COPY-ONE-PAREN-TOKEN.                                      03523
035240     MOVE '4121-COPY-ONE-PAREN-TOKEN' TO WS-PARA-NAME.           03524
035250     ADD 1 TO WS-DEPTH-IDX.                                      03525
035260     MOVE WS-TOK(WS-SCAN-IDX) TO WS-TOK(WS-OPEN-POS - 1          03526
035270         + WS-DEPTH-IDX).                                        03527
035280 4121-EXIT.                                                      03528
035290     EXIT.                                                        03529
035300                                                                  03530
035400 420-COLLAPSE-MULT-DIV.                                          03540
035500     MOVE '420-COLLAPSE-MULT-DIV' TO WS-PARA-NAME.               03550
035600     MOVE 1 TO WS-TOK-X.                                          03560
035700     PERFORM 421-SCAN-FOR-MULT-DIV THRU 421-EXIT                 03570
035800         UNTIL WS-TOK-X >= WS-TOKEN-COUNT.                       03580
035900 420-EXIT.                                                        03590
036000     EXIT.                                                        03600
036100                                                                  03610
036200 421-SCAN-FOR-MULT-DIV.                                          03620
036300     MOVE '421-SCAN-FOR-MULT-DIV' TO WS-PARA-NAME.               03630
036400     ADD 1 TO WS-TOK-X.                                           03640
036500     IF TOK-IS-OPERATOR(WS-TOK-X)                                 03650
036600         AND (TOK-TEXT(WS-TOK-X)(1:1) = '*'                      03660
036700         OR TOK-TEXT(WS-TOK-X)(1:1) = '/')                       03680
036800         MOVE TOK-NUM(WS-TOK-X - 1) TO WS-LEFT-NUM               03690
036900         MOVE TOK-NUM(WS-TOK-X + 1) TO WS-RIGHT-NUM              03700
037000         IF TOK-TEXT(WS-TOK-X)(1:1) = '*'                        03710
037100             COMPUTE WS-COMBINED-NUM =                            03720
037200                 WS-LEFT-NUM * WS-RIGHT-NUM                      03730
037300         ELSE                                                     03740
037400             IF WS-RIGHT-NUM = ZERO                               03750
037500                 MOVE ZERO TO WS-COMBINED-NUM                    03760
037600             ELSE                                                 03770
037700                 COMPUTE WS-COMBINED-NUM =                        03780
037800                     WS-LEFT-NUM / WS-RIGHT-NUM                  03790
037900             END-IF                                               03800
038000         END-IF                                                   03810
038100         MOVE WS-COMBINED-NUM TO TOK-NUM(WS-TOK-X - 1)            03820
038200         PERFORM 422-REMOVE-TWO-TOKENS THRU 422-EXIT             03830
038300         MOVE WS-TOK-X - 1 TO WS-TOK-X                           03840
038400     END-IF.                                                     03850
038500 421-EXIT.                                                        03860
038600     EXIT.                                                        03870
038700                                                                  03880
038800 422-REMOVE-TWO-TOKENS.                                          03890
038900     MOVE '422-REMOVE-TWO-TOKENS' TO WS-PARA-NAME.               03900
039000     PERFORM 4221-SHIFT-ONE-TOKEN-DOWN THRU 4221-EXIT            03910
039010         VARYING WS-SCAN-IDX FROM WS-TOK-X + 1 BY 1              03911
039020         UNTIL WS-SCAN-IDX > WS-TOKEN-COUNT - 2.                 03912
039400     SUBTRACT 2 FROM WS-TOKEN-COUNT.                              03950
039500 422-EXIT.                                                        03960
039600     EXIT.                                                        03970
039610*    4221 - ONE SLOT OF THE LEFT-SHIFT THAT CLOSES THE TWO-TOKEN  03961
039620*    GAP LEFT BY THE OPERATOR AND ITS RIGHT-HAND OPERAND.        03962
039630 4221-SHIFT-ONE-TOKEN-DOWN.                                      03963
039640     MOVE '4221-SHIFT-ONE-TOKEN-DOWN' TO WS-PARA-NAME.           03964
039650     MOVE WS-TOK(WS-SCAN-IDX + 2) TO WS-TOK(WS-SCAN-IDX).        03965
039660 4221-EXIT.                                                       03966
039670     EXIT.                                                        03967
039700                                                                  03980
039800 430-COLLAPSE-ADD-SUB.                                           03990
039900     MOVE '430-COLLAPSE-ADD-SUB' TO WS-PARA-NAME.                04000
040000     MOVE 1 TO WS-TOK-X.                                          04010
040100     PERFORM 431-SCAN-FOR-ADD-SUB THRU 431-EXIT                  04020
040200         UNTIL WS-TOK-X >= WS-TOKEN-COUNT.                       04030
040300 430-EXIT.                                                        04040
040400     EXIT.                                                        04050
040500                                                                  04060
040600 431-SCAN-FOR-ADD-SUB.                                           04070
040700     MOVE '431-SCAN-FOR-ADD-SUB' TO WS-PARA-NAME.                04080
040800     ADD 1 TO WS-TOK-X.                                           04090
040900     IF TOK-IS-OPERATOR(WS-TOK-X)                                 04100
041000         AND (TOK-TEXT(WS-TOK-X)(1:1) = '+'                      04110
041100         OR TOK-TEXT(WS-TOK-X)(1:1) = '-')                       04120
041200         MOVE TOK-NUM(WS-TOK-X - 1) TO WS-LEFT-NUM               04130
041300         MOVE TOK-NUM(WS-TOK-X + 1) TO WS-RIGHT-NUM              04140
041400         IF TOK-TEXT(WS-TOK-X)(1:1) = '+'                        04150
041500             COMPUTE WS-COMBINED-NUM =                            04160
041600                 WS-LEFT-NUM + WS-RIGHT-NUM                      04170
041700         ELSE                                                     04180
041800             COMPUTE WS-COMBINED-NUM =                            04190
041900                 WS-LEFT-NUM - WS-RIGHT-NUM                      04200
042000         END-IF                                                   04210
042100         MOVE WS-COMBINED-NUM TO TOK-NUM(WS-TOK-X - 1)            04220
042200         PERFORM 422-REMOVE-TWO-TOKENS THRU 422-EXIT             04230
042300         MOVE WS-TOK-X - 1 TO WS-TOK-X                           04240
042400     END-IF.                                                     04250
042500 431-EXIT.                                                        04260
042600     EXIT.                                                        04270
042700                                                                  04280
042800 500-CONCATENATE.                                                04290
042900     MOVE '500-CONCATENATE' TO WS-PARA-NAME.                     04300
043000     MOVE SPACES TO LK-RESULT-TEXT.                               04310
043100     MOVE ZERO TO WS-EXPR-LEN.                                    04330
043300     INSPECT LK-EXPRESSION TALLYING WS-EXPR-LEN                  04340
043400         FOR CHARACTERS BEFORE TRAILING SPACES.                  04350
043410     MOVE SPACES TO WS-PIECE-TABLE.                               04355
043420     MOVE ZERO  TO WS-PIECE-COUNT.                                04356
043500     UNSTRING LK-EXPRESSION(1:WS-EXPR-LEN) DELIMITED BY '&'      04360
043600         INTO WS-PIECE(1) WS-PIECE(2) WS-PIECE(3)                04370
043700             WS-PIECE(4) WS-PIECE(5) WS-PIECE(6)                 04380
043750         TALLYING IN WS-PIECE-COUNT.                              04375
043800*    EACH PIECE IS EITHER A [COLUMN] REFERENCE OR A LITERAL -     04390
044000*    510 RESOLVES ONE PIECE AT A TIME AND APPENDS IT.            04400
044100     MOVE ZERO TO WS-RESULT-LEN.                                   04420
044200     PERFORM 510-APPEND-ONE-PIECE THRU 510-EXIT                  04430
044300         VARYING WS-TOK-IDX FROM 1 BY 1                          04440
044400         UNTIL WS-TOK-IDX > WS-PIECE-COUNT.                       04450
044500 500-EXIT.                                                        04460
044600     EXIT.                                                        04470
044700                                                                  04480
044800 510-APPEND-ONE-PIECE.                                           04490
044900     MOVE '510-APPEND-ONE-PIECE' TO WS-PARA-NAME.                04500
044920     MOVE SPACES TO WS-BUILD-TEXT.                                04502
044940     MOVE ZERO   TO WS-BUILD-LEN.                                 04504
044960     IF WS-PIECE(WS-TOK-IDX)(1:1) = '['                          04506
045020         PERFORM 512-FIND-COLUMN-TEXT THRU 512-EXIT               04514
045030             VARYING WS-ROW-IDX FROM 1 BY 1                       04516
045040             UNTIL WS-ROW-IDX > LK-ROW-COLUMN-COUNT              04518
045050     ELSE                                                         04520
045060         MOVE WS-PIECE(WS-TOK-IDX) TO WS-BUILD-TEXT              04522
045070     END-IF.                                                     04524
045075     INSPECT WS-BUILD-TEXT TALLYING WS-BUILD-LEN                 04525
045076         FOR CHARACTERS BEFORE TRAILING SPACES.                  04527
045080     IF WS-BUILD-LEN > ZERO AND                                   04526
045085             WS-RESULT-LEN + WS-BUILD-LEN <= 30                   04527
045090         MOVE WS-BUILD-TEXT(1:WS-BUILD-LEN) TO                    04528
045095             LK-RESULT-TEXT(WS-RESULT-LEN + 1:WS-BUILD-LEN)       04529
045100         ADD WS-BUILD-LEN TO WS-RESULT-LEN                        04530
045110     END-IF.                                                      04531
045200 510-EXIT.                                                        04520
045210     EXIT.                                                        04521
045220                                                                  04522
045330 512-FIND-COLUMN-TEXT.                                           04533
045340     MOVE '512-FIND-COLUMN-TEXT' TO WS-PARA-NAME.                04534
045350     MOVE ZERO TO WS-SCAN-IDX.                                    04535
045360     INSPECT WS-PIECE(WS-TOK-IDX) TALLYING WS-SCAN-IDX           04536
045370         FOR CHARACTERS BEFORE TRAILING SPACES.                  04537
045380     IF LK-COL-NAME(WS-ROW-IDX) =                                04538
045390             WS-PIECE(WS-TOK-IDX)(2:WS-SCAN-IDX - 2)              04539
045400         MOVE LK-COL-VALUE(WS-ROW-IDX) TO WS-BUILD-TEXT          04540
045410     END-IF.                                                     04541
045420 512-EXIT.                                                        04542
045430     EXIT.                                                        04543
