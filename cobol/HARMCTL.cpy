000100******************************************************************00010
000200*                                                                *00020
000300*   HARMCTL  -  RUN-CONTROL RECORD (INPUT FILE LIST)             *00030
000400*                                                                *00040
000500*   ONE INPUT FILE NAME PER LINE, SUPPLIED BY THE JOB STEP THAT  *00050
000600*   STAGES THE PROVIDER EXTRACTS.  STANDS IN FOR "ALL FILES IN   *00060
000700*   THE RECEIVING DIRECTORY, IN DIRECTORY ORDER" - THIS SHOP'S   *00070
000800*   JCL BUILDS THE LIST BEFORE HARMDRV IS STEPPED.               *00080
000900*                                                                *00090
001000*   MAINTENANCE                                                 *00100
001100*   ----------------------------------------------------------- *00110
001200*   1999-03-20 RJT  ORIGINAL LAYOUT, PROJECT H-114                00120
001300******************************************************************00130
001400 01  HARM-CONTROL-RECORD.                                        00140
001500     05  CTL-FILE-NAME           PIC X(60).                      00150
001600     05  FILLER                  PIC X(20).                      00160
