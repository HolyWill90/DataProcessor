000100 IDENTIFICATION DIVISION.                                         00010
000200 PROGRAM-ID.     HARMDRV.                                         00020
000300 AUTHOR.         R J TRASK.                                       00030
000400 INSTALLATION.   SYSTEMS GROUP - FINANCIAL OPERATIONS.            00040
000500 DATE-WRITTEN.   03/09/99.                                        00050
000600 DATE-COMPILED.                                                   00060
000700 SECURITY.       NON-CONFIDENTIAL.                                00070
000800******************************************************************00080
000900*                                                                *00090
001000*   HARMDRV                                                     *00100
001100*                                                                *00110
001200*   FINANCIAL DATA HARMONIZER - MAIN BATCH DRIVER.               *00120
001300*                                                                *00130
001400*   U4 HARMONIZER ORCHESTRATOR.  LOADS THE PROVIDER CONFIG AND   *00140
001500*   FILE-ROUTING MAP (RL-3, RL-5), THEN FOR EACH RAW PROVIDER    *00150
001600*   FILE NAMED IN THE RUN-CONTROL FILE: MATCHES A PROVIDER,      *00160
001700*   READS AND HEADER-DETECTS THE FILE (U1), RUNS THE FIVE U2     *00170
001800*   TRANSFORM PASSES IN FIXED ORDER, STAMPS PROVENANCE AND       *00180
001900*   WRITES SURVIVING ROWS TO THE MASTER OUTPUT FILE, AND WRITES  *00200
002000*   THE AUDIT LOG.  PRINTS THE RUN SUMMARY AT END OF JOB.        *00210
002100*                                                                *00220
002200*   ADAPTED FROM THE OLD TRANSACTION-AGAINST-MASTER BATCH        *00230
002300*   DRIVER - SAME SEQUENTIAL ONE-FILE-AT-A-TIME SHAPE, SAME      *00240
002400*   CALLED-SUBPROGRAM STYLE (HARMLUP/HARMCLC/HARMLOG TAKE THE    *00250
002500*   PLACE OF THE OLD CALL 'REF1').                               *00260
002600*                                                                *00270
002700*   CHANGE LOG                                                   00280
002800*   ----------------------------------------------------------- *00290
002900*   03/09/99 RJT  ORIGINAL VERSION, PROJECT H-114                 00300
003000*   07/14/99 RJT  DROP-BLANK-COLUMNS ADDED (330), REQ H-121       00310
003100*   10/21/99 RJT  CALCULATIONS PASS WIRED TO HARMCLC, REQ H-133   00320
003200*   01/18/00 KLP  *** Y2K *** PROCESSED-DATE NOW SOURCED FROM     00330
003300*                 HARMLOG'S 4-DIGIT TIMESTAMP, REQ H-157          00340
003400*   03/02/00 KLP  HEADER EXTRACTION PASS ADDED (450/451),         00350
003500*                 REQ H-162                                      00360
003600*   06/19/01 KLP  FILE-SKIPPED COUNTING SEPARATED FROM FILE-IN-   00370
003700*                 ERROR COUNTING PER REVISED REQ H-171            00380
003800*   05/30/02 SDW  IS-DATE-RANGE EXTRACTION BRANCH ADDED, H-178    00390
003900*   11/08/04 SDW  NO FUNCTIONAL CHANGE - WIDENED RAW-FILE-RECORD  00400
004000*                 TO 200 BYTES PER SITE STANDARD, TICKET H-220    00410
004050*   09/14/06 SDW  SYNONYM/HEADER MATCHING AND FILTER COMPARES     00411
004060*                 WERE CASE-SENSITIVE - ADDED TABLE-DRIVEN CASE   00412
004070*                 FOLDING (423, 413, 419/417/418, 427) AND THE    00413
004080*                 COLUMN-NAME LOWERCASE PASS AT 420, TICKET H-187 00414
004100******************************************************************00420
004200 ENVIRONMENT DIVISION.                                            00430
004300 CONFIGURATION SECTION.                                           00440
004400 SOURCE-COMPUTER.   IBM-390.                                      00450
004500 OBJECT-COMPUTER.   IBM-390.                                      00460
004600 SPECIAL-NAMES.                                                   00470
004700     C01 IS TOP-OF-FORM.                                          00480
004800 INPUT-OUTPUT SECTION.                                            00490
004900 FILE-CONTROL.                                                   00500
005000     SELECT CTL-FILE   ASSIGN TO CTLFILE                         00510
005100         ORGANIZATION IS LINE SEQUENTIAL                         00520
005200         FILE STATUS IS WS-CTL-STATUS.                            00530
005300     SELECT CFG-FILE   ASSIGN TO CFGFILE                         00540
005400         ORGANIZATION IS LINE SEQUENTIAL                         00550
005500         FILE STATUS IS WS-CFG-STATUS.                            00560
005600     SELECT MAP-FILE   ASSIGN TO MAPFILE                         00570
005700         ORGANIZATION IS LINE SEQUENTIAL                         00580
005800         FILE STATUS IS WS-MAP-STATUS.                            00590
005900     SELECT RAW-FILE   ASSIGN TO WS-RAW-ASSIGN                   00600
006000         ORGANIZATION IS LINE SEQUENTIAL                         00610
006100         FILE STATUS IS WS-RAW-STATUS.                            00620
006200     SELECT OUT-FILE   ASSIGN TO OUTFILE                         00630
006300         ORGANIZATION IS LINE SEQUENTIAL                         00640
006400         FILE STATUS IS WS-OUT-STATUS.                            00650
006500     SELECT LOG-FILE   ASSIGN TO LOGFILE                         00660
006600         ORGANIZATION IS LINE SEQUENTIAL                         00670
006700         FILE STATUS IS WS-LOG-STATUS.                            00680
006800     SELECT RPT-FILE   ASSIGN TO SYSPRINT                        00690
006900         ORGANIZATION IS LINE SEQUENTIAL                         00700
007000         FILE STATUS IS WS-RPT-STATUS.                            00710
007100 DATA DIVISION.                                                   00720
007200 FILE SECTION.                                                   00730
007300 FD  CTL-FILE.                                                   00740
007400     COPY HARMCTL.                                               00750
007500 FD  CFG-FILE.                                                   00760
007600     COPY HARMCFG.                                               00770
007700 FD  MAP-FILE.                                                   00780
007800     COPY HARMMAP.                                               00790
007900 FD  RAW-FILE.                                                   00800
008000 01  RAW-FILE-RECORD             PIC X(200).                    00810
008100 FD  OUT-FILE.                                                   00820
008200     COPY HARMMST.                                               00830
008300 FD  LOG-FILE.                                                   00840
008400     COPY HARMAUD.                                               00850
008500 FD  RPT-FILE.                                                   00860
008600 01  RPT-LINE                    PIC X(80).                     00870
008700 WORKING-STORAGE SECTION.                                        00880
008800 01  WS-PARA-NAME                PIC X(30) VALUE SPACES.         00890
008900 01  WS-CTL-STATUS               PIC X(02) VALUE '00'.           00900
009000 01  WS-CFG-STATUS               PIC X(02) VALUE '00'.           00910
009100 01  WS-MAP-STATUS               PIC X(02) VALUE '00'.           00920
009200 01  WS-RAW-STATUS               PIC X(02) VALUE '00'.           00930
009300 01  WS-OUT-STATUS               PIC X(02) VALUE '00'.           00940
009400 01  WS-LOG-STATUS               PIC X(02) VALUE '00'.           00950
009500 01  WS-RPT-STATUS               PIC X(02) VALUE '00'.           00960
009600 01  WS-RAW-ASSIGN               PIC X(60) VALUE SPACES.         00970
009700 01  WS-OUT-FILE-OPENED-SW       PIC X(01) VALUE 'N'.            00980
009800     88  WS-OUT-FILE-OPENED            VALUE 'Y'.                00990
009900 01  WS-LOG-FILE-OPENED-SW       PIC X(01) VALUE 'N'.            01000
010000     88  WS-LOG-FILE-OPENED            VALUE 'Y'.                01010
010010*    U4 BATCH-FLOW STEP 3 - EXPORTING WITH NO SURVIVING ROWS IS   01002
010020*    AN ERROR.  650-CHECK-DATA-EXPORTED SETS THIS SO 900 CAN      01003
010030*    FLAG IT ON THE RUN SUMMARY, REQ H-251.                       01004
010040 01  WS-NO-DATA-SW               PIC X(01) VALUE 'N'.             01005
010050     88  WS-NO-DATA-TO-EXPORT          VALUE 'Y'.                 01006
010100*                                                                 01020
010200*    PROVIDER CONFIGURATION TABLE - LOADED ONCE, RL-3             01030
010300 01  WS-CFG-COUNT                PIC 9(4)  COMP VALUE ZERO.      01040
010400 01  WS-CFG-TABLE.                                               01050
010500     05  WS-CFG-ROW OCCURS 2000 TIMES INDEXED BY WS-CFG-X.       01060
010600         COPY HARMCFG REPLACING HARM-CONFIG-RECORD BY            01070
010700             WS-CFG-ENTRY.                                       01080
010800*                                                                 01090
010900*    PROVIDER-MAPPING TABLE - LOADED ONCE, RL-5                   01100
011000 01  WS-MAP-COUNT                PIC 9(4)  COMP VALUE ZERO.      01110
011100 01  WS-MAP-TABLE.                                               01120
011200     05  WS-MAP-ROW OCCURS 200 TIMES INDEXED BY WS-MAP-X.        01130
011300         COPY HARMMAP REPLACING HARM-MAP-RECORD BY               01140
011400             WS-MAP-ENTRY.                                       01150
011500*                                                                 01160
011600*    RAW LINE BUFFER - WHOLE INPUT FILE READ IN BEFORE THE        01170
011700*    HEADER ROW CAN BE IDENTIFIED (U1 MUST LOOK AHEAD).           01180
011800 01  WS-RAW-LINE-COUNT           PIC 9(4)  COMP VALUE ZERO.      01190
011900 01  WS-RAW-LINE-TABLE.                                          01200
012000     05  WS-RAW-LINE PIC X(200) OCCURS 220 TIMES                 01210
012100             INDEXED BY WS-RAW-LINE-X.                            01220
012200 01  WS-HEADER-ROW-NUM           PIC 9(4)  COMP VALUE ZERO.      01230
012300 01  WS-COLUMN-COUNT             PIC 9(2)  COMP VALUE ZERO.      01240
012400 01  WS-COLUMN-NAME-TABLE.                                       01250
012500     05  WS-COLUMN-NAME PIC X(20) OCCURS 12 TIMES                01260
012600             INDEXED BY WS-COLUMN-X.                              01270
012700*                                                                 01280
012800     COPY HARMTRX.                                               01290
013100     COPY HARMSUM.                                               01320
013300*                                                                 01340
013400 01  WS-CURRENT-FILE-NAME        PIC X(60) VALUE SPACES.         01350
013500 01  WS-CURRENT-PROVIDER         PIC X(20) VALUE SPACES.         01360
013600 01  WS-PROCESSED-DATE           PIC X(19) VALUE SPACES.         01370
013700 01  WS-FILE-STATUS-TEXT         PIC X(10) VALUE SPACES.         01380
013800 01  WS-CFG-FIRST-ROW            PIC 9(4)  COMP VALUE ZERO.      01390
013900 01  WS-CFG-LAST-ROW             PIC 9(4)  COMP VALUE ZERO.      01400
014000 01  WS-ROWS-OUT-THIS-FILE       PIC 9(5)  COMP-3 VALUE ZERO.    01410
014100 01  WS-IDX1                     PIC 9(4)  COMP VALUE ZERO.      01420
014200 01  WS-IDX2                     PIC 9(4)  COMP VALUE ZERO.      01430
014300 01  WS-IDX3                     PIC 9(2)  COMP VALUE ZERO.      01440
014350 01  WS-DUP-SUFFIX-DISPLAY       PIC 9(1)  VALUE ZERO.            01445
014400 01  WS-CELL-TABLE.                                               01450
014500     05  WS-CELL PIC X(30) OCCURS 12 TIMES                       01460
014600             INDEXED BY WS-CELL-X.                                01470
014700 01  WS-CELL-COUNT               PIC 9(2)  COMP VALUE ZERO.      01480
014800 01  WS-LINE-LEN                 PIC 9(3)  COMP VALUE ZERO.      01490
014900 01  WS-MATCH-COUNT              PIC 9(2)  COMP VALUE ZERO.      01500
015000 01  WS-RENAME-COUNT             PIC 9(2)  COMP VALUE ZERO.      01510
015100 01  WS-ROWS-REMOVED             PIC 9(4)  COMP VALUE ZERO.      01520
015200 01  WS-ROWS-BEFORE-FILTER       PIC 9(4)  COMP VALUE ZERO.      01530
015300 01  WS-SEARCH-TEXT              PIC X(200) VALUE SPACES.        01540
015400 01  WS-SEARCH-PATTERN           PIC X(30) VALUE SPACES.         01550
015500 01  WS-SEARCH-POS               PIC 9(3)  COMP VALUE ZERO.      01560
015550 01  WS-TRIM-LEN                 PIC 9(3)  COMP VALUE ZERO.      01565
015560 01  WS-TRIM-SCAN                PIC 9(3)  COMP VALUE ZERO.      01566
015570 01  WS-PAT-LEN                  PIC 9(3)  COMP VALUE ZERO.      01567
015575 01  WS-SCAN-LIMIT               PIC 9(3)  COMP VALUE ZERO.      01568
015580 01  WS-SCAN-POS                 PIC 9(3)  COMP VALUE ZERO.      01569
015582*    CASE-FOLDING WORK AREAS - THIS SHOP FOLDS CASE BY TABLE      01569
015584*    CONVERSION RATHER THAN A COMPILER INTRINSIC, H-187.          01569
015586 01  WS-UPPER-ALPHABET           PIC X(26) VALUE                 01569
015588     'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                01569
015590 01  WS-LOWER-ALPHABET           PIC X(26) VALUE                 01569
015592     'abcdefghijklmnopqrstuvwxyz'.                                01569
015594 01  WS-FOLD-SEARCH-TEXT         PIC X(200) VALUE SPACES.         01569
015596 01  WS-FOLD-SEARCH-PATTERN      PIC X(30) VALUE SPACES.          01569
015598 01  WS-FOLD-NAME-A              PIC X(30) VALUE SPACES.          01569
015599 01  WS-FOLD-NAME-B              PIC X(30) VALUE SPACES.          01569
015600 01  WS-FILTER-COLNAME           PIC X(20) VALUE SPACES.         01570
015700 01  WS-FILTER-OPERATOR          PIC X(02) VALUE SPACES.         01580
015800 01  WS-FILTER-VALUE             PIC X(30) VALUE SPACES.         01590
015900 01  WS-LOG-STEP                 PIC X(30) VALUE SPACES.         01600
016000 01  WS-LOG-SOURCE               PIC X(20) VALUE SPACES.         01610
016100 01  WS-LOG-DETAIL               PIC X(80) VALUE SPACES.         01620
016200 01  WS-LOG-MESSAGE              PIC X(30) VALUE SPACES.         01630
016300 01  WS-HARMCLC-RESULT.                                           01640
016400     05  WS-CLC-RESULT-SW        PIC X(01).                     01650
016500         88  WS-CLC-RESULT-IS-TEXT    VALUE 'T'.                 01660
016600         88  WS-CLC-RESULT-IS-NUMBER  VALUE 'N'.                 01670
016700     05  WS-CLC-RESULT-TEXT      PIC X(30).                     01680
016800     05  WS-CLC-RESULT-NUM       PIC S9(7)V99.                  01690
016900     05  WS-CLC-EVAL-OK-SW       PIC X(01).                     01700
017000         88  WS-CLC-EVAL-OK            VALUE 'Y'.                01710
017100 01  WS-HARMLUP-RESULT.                                           01720
017200     05  WS-LUP-FOUND-SW         PIC X(01).                     01730
017300         88  WS-LUP-FOUND               VALUE 'Y'.               01740
017400     05  WS-LUP-FIRST-ROW        PIC 9(4) COMP.                  01750
017500     05  WS-LUP-LAST-ROW         PIC 9(4) COMP.                  01760
017600     05  WS-LUP-MESSAGE          PIC X(60).                     01770
017700 01  WS-HARMLOG-RESULT.                                           01780
017800     05  WS-LOG-STEP-OUT         PIC X(30).                     01790
017900     05  WS-LOG-TIMESTAMP-OUT    PIC X(19).                     01800
018000     05  WS-LOG-SOURCE-OUT       PIC X(20).                     01810
018100     05  WS-LOG-DETAIL-OUT       PIC X(80).                     01820
018200     05  WS-LOG-MESSAGE-OUT      PIC X(30).                     01830
018300 01  WS-EXT-REMAINDER            PIC X(400) VALUE SPACES.       01840
018400 01  WS-EXT-VALUE                PIC X(30)  VALUE SPACES.       01850
018410 01  WS-EXT-HALF-1               PIC X(30)  VALUE SPACES.       01851
018420 01  WS-EXT-HALF-2               PIC X(30)  VALUE SPACES.       01852
018430 01  WS-EXT-START-POS            PIC 9(3)   COMP VALUE ZERO.    01853
018440 01  WS-EXT-END-POS              PIC 9(3)   COMP VALUE ZERO.    01854
018500 01  WS-PREHEADER-LEN            PIC 9(3)   COMP VALUE ZERO.    01860
018510*                                                                01861
018520*    CALCULATIONS PASS - CALL AREA FOR HARMCLC (BR-U2-3)         01862
018530 01  WS-CLC-EXPRESSION           PIC X(60)  VALUE SPACES.       01863
018540 01  WS-CLC-ROW-COUNT            PIC 9(2)   COMP VALUE ZERO.    01864
018550 01  WS-CLC-ROW-TABLE.                                           01865
018560     05  WS-CLC-COL OCCURS 12 TIMES INDEXED BY WS-CLC-COL-X.    01866
018570         10  WS-CLC-COL-NAME     PIC X(20).                    01867
018580         10  WS-CLC-COL-VALUE    PIC X(30).                    01868
018590         10  WS-CLC-COL-VALUE-NUM REDEFINES WS-CLC-COL-VALUE    01869
018600                                 PIC S9(7)V9999.                01870
018610*                                                                01871
018620*    GENERIC "STORE A COLUMN VALUE INTO A ROW" UTILITY AREA -    01872
018630*    SHARED BY THE CALCULATIONS, HARDCODED AND HEADER-EXTRACT    01873
018640*    PASSES SO EACH DOES NOT ROLL ITS OWN COLUMN-TABLE LOGIC.    01874
018650 01  WS-STORE-ROW                PIC 9(4)   COMP VALUE ZERO.    01875
018660 01  WS-STORE-NAME               PIC X(20)  VALUE SPACES.       01876
018670 01  WS-STORE-VALUE              PIC X(30)  VALUE SPACES.       01877
018675 01  WS-STORE-VALUE-NUM REDEFINES WS-STORE-VALUE                01878
018676                                 PIC S9(7)V9999.                 01879
018680*                                                                01878
018690*    GENERIC "FIND A COLUMN VALUE IN A ROW BY NAME" UTILITY      01879
018700 01  WS-FIND-ROW                 PIC 9(4)   COMP VALUE ZERO.    01880
018710 01  WS-FIND-NAME                PIC X(20)  VALUE SPACES.       01881
018720 01  WS-FIND-VALUE               PIC X(30)  VALUE SPACES.       01882
018722 01  WS-FIND-VALUE-NUM REDEFINES WS-FIND-VALUE                  01883
018724                                 PIC S9(7)V9999.                 01884
018730 01  WS-FIND-FOUND-SW            PIC X(01)  VALUE 'N'.         01883
018740     88  WS-FIND-FOUND                  VALUE 'Y'.              01884
018750*                                                                01885
018760*    FILTER PASS WORK AREA (BR-U2-2)                            01886
018770 01  WS-FLT-REMAINDER            PIC X(80)  VALUE SPACES.       01887
018780 01  WS-FLT-OP-LEN               PIC 9(1)   COMP VALUE ZERO.    01888
018790 01  WS-FILTER-PASSED-SW         PIC X(01)  VALUE 'Y'.         01889
018800     88  WS-FILTER-PASSED               VALUE 'Y'.              01890
018810 01  WS-FLT-NUM-L                PIC S9(7)V99 VALUE ZERO.      01891
018820 01  WS-FLT-NUM-R                PIC S9(7)V99 VALUE ZERO.      01892
018830 01  WS-END-OF-FILE-SW           PIC X(01)  VALUE 'N'.          01893
018840     88  WS-END-OF-FILE                 VALUE 'Y'.               01894
018850 01  WS-END-OF-CTL-SW            PIC X(01)  VALUE 'N'.          01895
018860     88  WS-END-OF-CTL                  VALUE 'Y'.               01896
018862*                                                                01897
018864*    HEADER-EXTRACTION CLEANUP-STEP WORK AREA (BR-U2-5)          01898
018866 01  WS-DATE-RANGE-SPLIT-SW      PIC X(01)  VALUE 'N'.           01899
018868     88  WS-DATE-RANGE-SPLIT            VALUE 'Y'.               01900
018870 01  WS-CLN-FIELD-NUM            PIC 9(2)   COMP VALUE ZERO.     01901
018872 01  WS-CLN-REMAINDER            PIC X(30)  VALUE SPACES.        01902
018874 01  WS-CLN-OK-SW                PIC X(01)  VALUE 'N'.           01903
018876     88  WS-CLN-OK                      VALUE 'Y'.               01904
018878*                                                                01905
018880*    TIMESTAMP WORK AREA FOR WRITE-LOG-ENTRY AND PROCESSED-DATE  01906
018882 01  WS-TODAY-8                  PIC 9(8)   VALUE ZERO.          01907
018884 01  WS-TODAY-PARTS REDEFINES WS-TODAY-8.                        01908
018886     05  WS-TODAY-YYYY           PIC 9(4).                       01909
018888     05  WS-TODAY-MM             PIC 9(2).                       01910
018890     05  WS-TODAY-DD             PIC 9(2).                       01911
018892 01  WS-NOW-8                    PIC 9(8)   VALUE ZERO.          01912
018894 01  WS-NOW-PARTS REDEFINES WS-NOW-8.                            01913
018896     05  WS-NOW-HH               PIC 9(2).                       01914
018898     05  WS-NOW-MIN              PIC 9(2).                       01915
018900     05  WS-NOW-SS               PIC 9(2).                       01916
018902     05  WS-NOW-HS               PIC 9(2).                       01917
018904*                                                                01918
018906*    RUN-SUMMARY REPORT EDIT FIELDS (RL-6)                       01919
018908 01  WS-RPT-FILES-EDIT           PIC ZZZZ9.                      01920
018910 01  WS-RPT-ROWS-EDIT            PIC ZZZZZ9.                     01921
018912 01  WS-RPT-ROWS7-EDIT           PIC ZZZZZZ9.                    01922
018920*    BR-U1-1 - A SYNONYM WHOSE ALTERNATE NAME ITSELF NAMES A      01923
018930*    CALCULATED/REGEX/CONCAT OR HARDCODED-STYLE COLUMN IS NEVER  01924
018940*    A REAL HEADING, SO 3141 SCREENS THOSE OUT, REQ H-241.       01925
018950 01  WS-SYN-EXCLUDED-SW          PIC X(01) VALUE 'N'.            01926
018960     88  WS-SYN-IS-EXCLUDED            VALUE 'Y'.                01927
018970*    BR-U2-2 - A FILTER VALUE OF NULL, BLANK(), "" OR '' IS A    01928
018972*    NULL MARKER RATHER THAN TEXT TO COMPARE - = NULL KEEPS      01929
018974*    BLANK COLUMNS, <> NULL KEEPS NON-BLANK ONES, AND ANY OTHER  01930
018976*    OPERATOR AGAINST A NULL MARKER IS LEFT A NO-OP, REQ H-246.  01931
018978 01  WS-FLT-IS-NULL-SW           PIC X(01) VALUE 'N'.            01932
018980     88  WS-FLT-IS-NULL                VALUE 'Y'.                01933
018982*    BR-U2-2 - AN ORDINARY TEXT FILTER VALUE MAY BE QUOTED IN    01934
018984*    THE PROVIDER CONFIGURATION - THE QUOTE PAIR IS STRIPPED     01935
018986*    BEFORE THE VALUE IS COMPARED, REQ H-246.                    01936
018988 01  WS-FLT-QUOTED-SW            PIC X(01) VALUE 'N'.            01937
018990     88  WS-FLT-IS-QUOTED              VALUE 'Y'.                01938
019000******************************************************************01910
019100 PROCEDURE DIVISION.                                              01920
019200                                                                  01930
019300 000-MAIN.                                                       01940
019400     MOVE '000-MAIN' TO WS-PARA-NAME.                            01950
019500     PERFORM 100-LOAD-PROVIDER-CONFIG THRU 100-EXIT.             01960
019600     PERFORM 150-LOAD-PROVIDER-MAP THRU 150-EXIT.                01970
019700     PERFORM 200-PROCESS-CONTROL-FILE THRU 200-EXIT.             01980
019750     PERFORM 650-CHECK-DATA-EXPORTED THRU 650-EXIT.              01985
019800     PERFORM 900-PRINT-RUN-SUMMARY THRU 900-EXIT.                01990
019900     IF WS-OUT-FILE-OPENED                                        02000
020000         CLOSE OUT-FILE                                           02010
020100     END-IF.                                                      02020
020200     IF WS-LOG-FILE-OPENED                                        02030
020300         CLOSE LOG-FILE                                           02040
020400     END-IF.                                                      02050
020500     STOP RUN.                                                   02060
020600                                                                  02070
020700******************************************************************02080
020800*    100 SERIES - LOAD PROVIDER CONFIGURATION (RL-3)             *02090
020900******************************************************************02100
021000 100-LOAD-PROVIDER-CONFIG.                                       02110
021100     MOVE '100-LOAD-PROVIDER-CONFIG' TO WS-PARA-NAME.            02120
021200     MOVE ZERO TO WS-CFG-COUNT.                                   02130
021300     OPEN INPUT CFG-FILE.                                        02140
021400     IF WS-CFG-STATUS NOT = '00'                                  02150
021500         GO TO 100-EXIT                                           02160
021600     END-IF.                                                      02170
021700     PERFORM 110-READ-ONE-CFG-RECORD THRU 110-EXIT               02180
021800         UNTIL WS-CFG-STATUS NOT = '00'                           02190
021900         OR WS-CFG-COUNT >= 2000.                                 02200
022000     CLOSE CFG-FILE.                                             02210
022100 100-EXIT.                                                       02220
022200     EXIT.                                                        02230
022300                                                                  02240
022400 110-READ-ONE-CFG-RECORD.                                        02250
022500     MOVE '110-READ-ONE-CFG-RECORD' TO WS-PARA-NAME.             02260
022600     READ CFG-FILE                                                02270
022700         AT END MOVE '10' TO WS-CFG-STATUS                       02280
022800     END-READ.                                                   02290
022900     IF WS-CFG-STATUS = '00'                                      02300
023000         ADD 1 TO WS-CFG-COUNT                                    02310
023100         MOVE HARM-CONFIG-RECORD TO WS-CFG-ENTRY(WS-CFG-COUNT)   02320
023200     END-IF.                                                     02330
023300 110-EXIT.                                                        02340
023400     EXIT.                                                        02350
023500                                                                  02360
023600******************************************************************02370
023700*    150 SERIES - LOAD PROVIDER-MAPPING TABLE (RL-5)             *02380
023800******************************************************************02390
023900 150-LOAD-PROVIDER-MAP.                                          02400
024000     MOVE '150-LOAD-PROVIDER-MAP' TO WS-PARA-NAME.               02410
024100     MOVE ZERO TO WS-MAP-COUNT.                                   02420
024200     OPEN INPUT MAP-FILE.                                        02430
024300     IF WS-MAP-STATUS NOT = '00'                                  02440
024400         GO TO 150-EXIT                                           02450
024500     END-IF.                                                      02460
024600     PERFORM 160-READ-ONE-MAP-RECORD THRU 160-EXIT               02470
024700         UNTIL WS-MAP-STATUS NOT = '00'                           02480
024800         OR WS-MAP-COUNT >= 200.                                  02490
024900     CLOSE MAP-FILE.                                             02500
025000 150-EXIT.                                                       02510
025100     EXIT.                                                        02520
025200                                                                  02530
025300 160-READ-ONE-MAP-RECORD.                                        02540
025400     MOVE '160-READ-ONE-MAP-RECORD' TO WS-PARA-NAME.             02550
025500     READ MAP-FILE                                                02560
025600         AT END MOVE '10' TO WS-MAP-STATUS                       02570
025700     END-READ.                                                   02580
025800     IF WS-MAP-STATUS = '00'                                      02590
025900         ADD 1 TO WS-MAP-COUNT                                    02600
026000         MOVE HARM-MAP-RECORD TO WS-MAP-ENTRY(WS-MAP-COUNT)      02610
026100     END-IF.                                                     02620
026200 160-EXIT.                                                        02630
026300     EXIT.                                                        02640
026400                                                                  02650
026500******************************************************************02660
026600*    200 SERIES - DRIVE THE RUN FROM THE CONTROL FILE            *02670
026700******************************************************************02680
026800 200-PROCESS-CONTROL-FILE.                                       02690
026900     MOVE '200-PROCESS-CONTROL-FILE' TO WS-PARA-NAME.            02700
027000     OPEN INPUT CTL-FILE.                                        02710
027100     OPEN OUTPUT RPT-FILE.                                       02720
027200     IF WS-CTL-STATUS NOT = '00'                                  02730
027300         GO TO 200-EXIT                                           02740
027400     END-IF.                                                      02750
027500     PERFORM 205-PROCESS-ONE-CTL-RECORD THRU 205-EXIT            02760
027600         UNTIL WS-END-OF-CTL.                                    02770
027700     CLOSE CTL-FILE.                                             02780
027800     CLOSE RPT-FILE.                                             02790
027900 200-EXIT.                                                       02800
028000     EXIT.                                                        02810
028100                                                                  02820
028200 205-PROCESS-ONE-CTL-RECORD.                                     02830
028300     MOVE '205-PROCESS-ONE-CTL-RECORD' TO WS-PARA-NAME.          02840
028400     READ CTL-FILE                                                02850
028500         AT END SET WS-END-OF-CTL TO TRUE                        02860
028600     END-READ.                                                   02870
028700     IF NOT WS-END-OF-CTL                                         02880
028800         MOVE CTL-FILE-NAME OF HARM-CONTROL-RECORD               02890
028900             TO WS-CURRENT-FILE-NAME                              02900
029000         PERFORM 210-MATCH-FILE-TO-PROVIDER THRU 210-EXIT        02910
029100     END-IF.                                                     02920
029200 205-EXIT.                                                        02930
029300     EXIT.                                                        02940
029400                                                                  02950
029500******************************************************************02960
029600*    210 - MATCH FILE NAME TO A PROVIDER VIA THE MAPPING TABLE   *02970
029700******************************************************************02980
029800 210-MATCH-FILE-TO-PROVIDER.                                     02990
029900     MOVE '210-MATCH-FILE-TO-PROVIDER' TO WS-PARA-NAME.          03000
030000     MOVE SPACES TO WS-CURRENT-PROVIDER.                          03010
030100     MOVE ZERO TO WS-MAP-X.                                       03020
030200     PERFORM 211-TEST-ONE-PATTERN THRU 211-EXIT                  03030
030300         VARYING WS-MAP-X FROM 1 BY 1                             03040
030400         UNTIL WS-MAP-X > WS-MAP-COUNT                            03050
030500         OR WS-CURRENT-PROVIDER NOT = SPACES.                    03060
030600     IF WS-CURRENT-PROVIDER = SPACES                             03070
030700         ADD 1 TO SUM-FILES-SKIPPED                               03080
030800         MOVE 'SKIPPED' TO WS-FILE-STATUS-TEXT                   03090
030900         PERFORM 510-PRINT-FILE-DETAIL-LINE THRU 510-EXIT        03100
031000     ELSE                                                         03110
031100         PERFORM 215-LOOK-UP-PROVIDER THRU 215-EXIT              03120
031200     END-IF.                                                     03130
031300 210-EXIT.                                                        03140
031400     EXIT.                                                        03150
031500                                                                  03160
031600 211-TEST-ONE-PATTERN.                                           03170
031700     MOVE '211-TEST-ONE-PATTERN' TO WS-PARA-NAME.                03180
031800     MOVE MAP-NAME-PATTERN OF WS-MAP-ENTRY(WS-MAP-X)             03190
031900         TO WS-SEARCH-PATTERN.                                    03200
032000     MOVE WS-CURRENT-FILE-NAME TO WS-SEARCH-TEXT.                 03210
032100     PERFORM 423-FIND-PATTERN-POS THRU 423-EXIT.                 03220
032200     IF WS-SEARCH-POS > ZERO                                      03230
032300         MOVE MAP-PROVIDER-NAME OF WS-MAP-ENTRY(WS-MAP-X)         03240
032400             TO WS-CURRENT-PROVIDER                               03250
032500     END-IF.                                                      03260
032600 211-EXIT.                                                        03270
032700     EXIT.                                                        03280
032800                                                                  03290
032900 215-LOOK-UP-PROVIDER.                                           03300
033000     MOVE '215-LOOK-UP-PROVIDER' TO WS-PARA-NAME.                03310
033100     CALL 'HARMLUP' USING WS-CURRENT-PROVIDER, WS-CFG-COUNT,      03320
033200         WS-CFG-TABLE, WS-HARMLUP-RESULT.                        03330
033300     IF NOT WS-LUP-FOUND                                          03340
033400         ADD 1 TO SUM-FILES-IN-ERROR                              03350
033500         MOVE 'ERROR' TO WS-FILE-STATUS-TEXT                     03360
033600         PERFORM 510-PRINT-FILE-DETAIL-LINE THRU 510-EXIT        03370
033700     ELSE                                                         03380
033800         MOVE WS-LUP-FIRST-ROW TO WS-CFG-FIRST-ROW               03390
033900         MOVE WS-LUP-LAST-ROW  TO WS-CFG-LAST-ROW                03400
034000         PERFORM 220-PROCESS-ONE-FILE THRU 220-EXIT              03410
034100     END-IF.                                                     03420
034200 215-EXIT.                                                        03430
034300     EXIT.                                                        03440
034400                                                                  03450
034500******************************************************************03460
034600*    220 - PROCESS ONE RAW PROVIDER FILE END TO END               *03470
034700******************************************************************03480
034800 220-PROCESS-ONE-FILE.                                           03490
034900     MOVE '220-PROCESS-ONE-FILE' TO WS-PARA-NAME.                03500
035000     MOVE WS-CURRENT-FILE-NAME TO WS-RAW-ASSIGN.                  03510
035100     MOVE ZERO TO WS-ROWS-OUT-THIS-FILE.                          03520
035200     PERFORM 300-READ-AND-DETECT-HEADER THRU 300-EXIT.           03530
035300     PERFORM 410-APPLY-SYNONYMS THRU 410-EXIT.                   03540
035400     PERFORM 420-APPLY-FILTERS THRU 420-EXIT.                    03550
035500     PERFORM 430-APPLY-CALCULATIONS THRU 430-EXIT.               03560
035600     PERFORM 440-APPLY-HARDCODED THRU 440-EXIT.                  03570
035700     PERFORM 450-EXTRACT-HEADER-VALUES THRU 450-EXIT.            03580
035800     PERFORM 500-APPEND-METADATA-AND-WRITE THRU 500-EXIT.        03590
035900     ADD 1 TO SUM-FILES-PROCESSED.                                03600
036000     MOVE 'PROCESSED' TO WS-FILE-STATUS-TEXT.                     03610
036100     PERFORM 510-PRINT-FILE-DETAIL-LINE THRU 510-EXIT.           03620
036200 220-EXIT.                                                        03630
036300     EXIT.                                                        03640
036400                                                                  03650
036500******************************************************************03660
036600*    300 SERIES - U1 FILE READER / HEADER DETECTION              *03670
036700******************************************************************03680
036800 300-READ-AND-DETECT-HEADER.                                     03690
036900     MOVE '300-READ-AND-DETECT-HEADER' TO WS-PARA-NAME.          03700
037000     MOVE ZERO TO WS-RAW-LINE-COUNT TBL-ROW-COUNT.               03710
037100     MOVE SPACES TO HARM-PREHEADER-TEXT.                         03720
037200     SET WS-END-OF-FILE TO FALSE.                                03730
037300     MOVE 'N' TO WS-END-OF-FILE-SW.                              03740
037400     OPEN INPUT RAW-FILE.                                        03750
037500     IF WS-RAW-STATUS NOT = '00'                                  03760
037600         MOVE 'U1 FILE READER' TO WS-LOG-STEP                    03770
037700         MOVE 'UNSUPPORTED FILE TYPE' TO WS-LOG-MESSAGE          03780
037800         PERFORM 600-WRITE-LOG-ENTRY THRU 600-EXIT               03790
037900         GO TO 300-EXIT                                           03800
038000     END-IF.                                                      03810
038100     PERFORM 301-READ-ONE-RAW-LINE THRU 301-EXIT                 03820
038200         UNTIL WS-END-OF-FILE                                     03830
038300         OR WS-RAW-LINE-COUNT >= 220.                            03840
038400     CLOSE RAW-FILE.                                             03850
038500     PERFORM 310-SCAN-FOR-HEADER-ROW THRU 310-EXIT.              03860
038600     PERFORM 315-BUILD-PREHEADER-TEXT THRU 315-EXIT.             03870
038700     PERFORM 320-BUILD-COLUMN-NAMES THRU 320-EXIT.               03880
038800     PERFORM 325-BUILD-DATA-ROWS THRU 325-EXIT.                  03890
038900     PERFORM 330-DROP-BLANK-COLUMNS THRU 330-EXIT.               03900
039000     MOVE 'U1 FILE READER' TO WS-LOG-STEP.                       03910
039100     MOVE 'SUCCESS' TO WS-LOG-MESSAGE.                           03920
039200     PERFORM 600-WRITE-LOG-ENTRY THRU 600-EXIT.                  03930
039300 300-EXIT.                                                        03940
039400     EXIT.                                                        03950
039500                                                                  03960
039600 301-READ-ONE-RAW-LINE.                                          03970
039700     MOVE '301-READ-ONE-RAW-LINE' TO WS-PARA-NAME.               03980
039800     READ RAW-FILE                                                03990
040000         AT END SET WS-END-OF-FILE TO TRUE                       04000
040100     END-READ.                                                   04010
040200     IF NOT WS-END-OF-FILE                                        04020
040300         ADD 1 TO WS-RAW-LINE-COUNT                               04030
040400         MOVE RAW-FILE-RECORD TO WS-RAW-LINE(WS-RAW-LINE-COUNT)  04040
040500     END-IF.                                                     04050
040600 301-EXIT.                                                        04060
040700     EXIT.                                                        04070
040800                                                                  04080
040900 310-SCAN-FOR-HEADER-ROW.                                        04090
041000     MOVE '310-SCAN-FOR-HEADER-ROW' TO WS-PARA-NAME.             04100
041100     MOVE ZERO TO WS-HEADER-ROW-NUM.                              04110
041200     PERFORM 311-TEST-ONE-ROW THRU 311-EXIT                      04120
041300         VARYING WS-RAW-LINE-X FROM 1 BY 1                        04130
041400         UNTIL WS-RAW-LINE-X > WS-RAW-LINE-COUNT                  04140
041500         OR WS-HEADER-ROW-NUM NOT = ZERO.                        04150
041600     IF WS-HEADER-ROW-NUM = ZERO                                  04160
041700         MOVE 1 TO WS-HEADER-ROW-NUM                             04170
041800     END-IF.                                                     04180
041900 310-EXIT.                                                        04190
042000     EXIT.                                                        04200
042100                                                                  04210
042200 311-TEST-ONE-ROW.                                               04220
042300     MOVE '311-TEST-ONE-ROW' TO WS-PARA-NAME.                    04230
042400     PERFORM 312-SPLIT-LINE-INTO-CELLS THRU 312-EXIT.            04240
042500     MOVE ZERO TO WS-MATCH-COUNT.                                04250
042600     PERFORM 313-COUNT-CELL-MATCHES THRU 313-EXIT                04260
042700         VARYING WS-CELL-X FROM 1 BY 1                            04270
042800         UNTIL WS-CELL-X > WS-CELL-COUNT.                        04280
042900     IF WS-MATCH-COUNT >= 3                                       04290
043000         MOVE WS-RAW-LINE-X TO WS-HEADER-ROW-NUM                 04300
043100     END-IF.                                                     04310
043200 311-EXIT.                                                        04320
043300     EXIT.                                                        04330
043400                                                                  04340
043500 312-SPLIT-LINE-INTO-CELLS.                                      04350
043600     MOVE '312-SPLIT-LINE-INTO-CELLS' TO WS-PARA-NAME.           04360
043700     MOVE SPACES TO WS-CELL-TABLE.                                04370
043750     MOVE WS-RAW-LINE(WS-RAW-LINE-X) TO WS-SEARCH-TEXT           04375
043800     PERFORM 485-COMPUTE-TRIMMED-LENGTH THRU 485-EXIT.           04380
043850     MOVE WS-TRIM-LEN TO WS-LINE-LEN.                              04385
044100     IF WS-LINE-LEN = ZERO                                        04410
044200         MOVE ZERO TO WS-CELL-COUNT                              04420
044300     ELSE                                                         04430
044400         UNSTRING WS-RAW-LINE(WS-RAW-LINE-X)(1:WS-LINE-LEN)      04440
044500             DELIMITED BY ','                                    04450
044600             INTO WS-CELL(1) WS-CELL(2) WS-CELL(3) WS-CELL(4)    04460
044700                  WS-CELL(5) WS-CELL(6) WS-CELL(7) WS-CELL(8)    04470
044800                  WS-CELL(9) WS-CELL(10) WS-CELL(11) WS-CELL(12) 04480
044900             TALLYING IN WS-CELL-COUNT                           04490
045000     END-IF.                                                     04500
045100 312-EXIT.                                                        04510
045200     EXIT.                                                        04520
045300                                                                  04530
045400 313-COUNT-CELL-MATCHES.                                         04540
045500     MOVE '313-COUNT-CELL-MATCHES' TO WS-PARA-NAME.              04550
045600     MOVE ZERO TO WS-IDX1.                                        04560
045700     PERFORM 314-TEST-CELL-AGAINST-SYNONYMS THRU 314-EXIT        04570
045800         VARYING WS-CFG-X FROM WS-CFG-FIRST-ROW BY 1             04580
045900         UNTIL WS-CFG-X > WS-CFG-LAST-ROW.                        04600
046000 313-EXIT.                                                        04610
046100     EXIT.                                                        04620
046200                                                                  04630
046300 314-TEST-CELL-AGAINST-SYNONYMS.                                 04640
046400     MOVE '314-TEST-CELL-AGAINST-SYNONYMS' TO WS-PARA-NAME.      04650
046500*    MATCH IS MADE ON THE ALTERNATE NAME AS FILED IN HARMCFG -    04660
046600*    423-FIND-PATTERN-POS FOLDS BOTH SIDES TO UPPER CASE BEFORE   04670
046700*    SCANNING SO A HEADING LIKE "Invoice Date" STILL COUNTS AS    04680
046800*    A MATCH AGAINST AN ALTERNATE NAME FILED AS "INVOICE DATE".   04690
046850*    BR-U1-1 - BUT AN ALTERNATE NAME THAT NAMES A CALCULATED,      04695
046860*    REGEX, CONCAT OR HARDCODED-STYLE COLUMN IS NEVER A REAL       04696
046870*    HEADING, SO 3141 SCREENS THOSE OUT BEFORE WE EVER TEST THE    04697
046880*    CELL TEXT AGAINST IT, REQ H-241.                              04698
046900     IF CFG-IS-SYNONYM OF WS-CFG-ENTRY(WS-CFG-X)                 04700
047000         AND WS-IDX1 = ZERO                                       04710
047100         MOVE CFG-SYN-ALTERNATE-NAME OF WS-CFG-ENTRY(WS-CFG-X)   04720
047200             TO WS-SEARCH-PATTERN                                 04730
047300         IF WS-SEARCH-PATTERN NOT = SPACES                       04740
047320             MOVE WS-SEARCH-PATTERN TO WS-FOLD-NAME-A             04732
047340             PERFORM 3141-TEST-SYNONYM-EXCLUDED THRU 3141-EXIT    04734
047360             IF NOT WS-SYN-IS-EXCLUDED                            04736
047400                 MOVE WS-FOLD-NAME-A TO WS-SEARCH-PATTERN        04750
047420                 MOVE WS-CELL(WS-CELL-X) TO WS-SEARCH-TEXT        04752
047500                 PERFORM 423-FIND-PATTERN-POS THRU 423-EXIT      04760
047600                 IF WS-SEARCH-POS > ZERO                          04770
047700                     ADD 1 TO WS-MATCH-COUNT                     04780
047800                     MOVE 1 TO WS-IDX1                            04790
047900                 END-IF                                           04800
047950             END-IF                                               04795
048000         END-IF                                                   04810
048100     END-IF.                                                     04820
048150 314-EXIT.                                                        04825
048200     EXIT.                                                        04830
048210                                                                  04831
048220 3141-TEST-SYNONYM-EXCLUDED.                                      04832
048230     MOVE '3141-TEST-SYNONYM-EXCLUDED' TO WS-PARA-NAME.           04833
048240     MOVE 'N' TO WS-SYN-EXCLUDED-SW.                              04834
048250     MOVE WS-FOLD-NAME-A TO WS-SEARCH-TEXT.                       04835
048260     MOVE 'CALCULATED' TO WS-SEARCH-PATTERN.                      04836
048270     PERFORM 423-FIND-PATTERN-POS THRU 423-EXIT.                  04837
048280     IF WS-SEARCH-POS > ZERO                                      04838
048290         MOVE 'Y' TO WS-SYN-EXCLUDED-SW                           04839
048300     END-IF.                                                      04840
048310     IF NOT WS-SYN-IS-EXCLUDED                                    04841
048320         MOVE WS-FOLD-NAME-A TO WS-SEARCH-TEXT                    04842
048330         MOVE 'REGEX' TO WS-SEARCH-PATTERN                        04843
048340         PERFORM 423-FIND-PATTERN-POS THRU 423-EXIT               04844
048350         IF WS-SEARCH-POS > ZERO                                  04845
048360             MOVE 'Y' TO WS-SYN-EXCLUDED-SW                       04846
048370         END-IF                                                   04847
048380     END-IF.                                                      04848
048390     IF NOT WS-SYN-IS-EXCLUDED                                    04849
048400         MOVE WS-FOLD-NAME-A TO WS-SEARCH-TEXT                    04850
048410         MOVE 'CONCAT' TO WS-SEARCH-PATTERN                       04851
048420         PERFORM 423-FIND-PATTERN-POS THRU 423-EXIT               04852
048430         IF WS-SEARCH-POS > ZERO                                  04853
048440             MOVE 'Y' TO WS-SYN-EXCLUDED-SW                       04854
048450         END-IF                                                   04855
048460     END-IF.                                                      04856
048470     IF NOT WS-SYN-IS-EXCLUDED                                    04857
048480         MOVE WS-FOLD-NAME-A TO WS-SEARCH-TEXT                    04858
048490         MOVE 'HARDCODED' TO WS-SEARCH-PATTERN                    04859
048500         PERFORM 423-FIND-PATTERN-POS THRU 423-EXIT               04860
048510         IF WS-SEARCH-POS > ZERO                                  04861
048520             MOVE 'Y' TO WS-SYN-EXCLUDED-SW                       04862
048530         END-IF                                                   04863
048540     END-IF.                                                      04864
048550 3141-EXIT.                                                       04865
048560     EXIT.                                                       04866
048570                                                                  04867
048575 315-BUILD-PREHEADER-TEXT.                                       04868
048577     MOVE '315-BUILD-PREHEADER-TEXT' TO WS-PARA-NAME.            04860
048600     MOVE ZERO TO WS-PREHEADER-LEN.                               04870
048700     IF WS-HEADER-ROW-NUM > 1                                     04880
048800         PERFORM 316-APPEND-PREHEADER-LINE THRU 316-EXIT         04890
048900             VARYING WS-RAW-LINE-X FROM 1 BY 1                    04900
049000             UNTIL WS-RAW-LINE-X >= WS-HEADER-ROW-NUM             04910
049100     END-IF.                                                     04920
049200 315-EXIT.                                                        04930
049300     EXIT.                                                        04940
049400                                                                  04950
049500 316-APPEND-PREHEADER-LINE.                                      04960
049600     MOVE '316-APPEND-PREHEADER-LINE' TO WS-PARA-NAME.           04970
049700     MOVE WS-RAW-LINE(WS-RAW-LINE-X) TO WS-SEARCH-TEXT           04980
049800     PERFORM 485-COMPUTE-TRIMMED-LENGTH THRU 485-EXIT.           04990
049850     MOVE WS-TRIM-LEN TO WS-LINE-LEN.                              04995
050000     IF WS-LINE-LEN > ZERO                                        05010
050100         IF WS-PREHEADER-LEN > ZERO                               05020
050200             ADD 1 TO WS-PREHEADER-LEN                           05030
050300             MOVE SPACE TO                                        05040
050400                 HARM-PREHEADER-TEXT(WS-PREHEADER-LEN:1)         05050
050500         END-IF                                                   05060
050600         MOVE WS-RAW-LINE(WS-RAW-LINE-X)(1:WS-LINE-LEN) TO        05070
050700             HARM-PREHEADER-TEXT(WS-PREHEADER-LEN + 1:            05080
050800                 WS-LINE-LEN)                                      05090
050900         ADD WS-LINE-LEN TO WS-PREHEADER-LEN                      05100
051000     END-IF.                                                     05110
051100 316-EXIT.                                                        05120
051200     EXIT.                                                        05130
051300                                                                  05140
051400 320-BUILD-COLUMN-NAMES.                                         05150
051500     MOVE '320-BUILD-COLUMN-NAMES' TO WS-PARA-NAME.              05160
051600     MOVE WS-HEADER-ROW-NUM TO WS-RAW-LINE-X.                     05170
051700     PERFORM 312-SPLIT-LINE-INTO-CELLS THRU 312-EXIT.            05180
051800     MOVE WS-CELL-COUNT TO WS-COLUMN-COUNT.                      05190
051900     MOVE SPACES TO WS-COLUMN-NAME-TABLE.                         05200
052000     PERFORM 321-COPY-ONE-COLUMN-NAME THRU 321-EXIT              05210
052100         VARYING WS-COLUMN-X FROM 1 BY 1                          05220
052200         UNTIL WS-COLUMN-X > WS-COLUMN-COUNT.                     05230
052300 320-EXIT.                                                        05240
052400     EXIT.                                                        05250
052500                                                                  05260
052600 321-COPY-ONE-COLUMN-NAME.                                       05270
052700     MOVE '321-COPY-ONE-COLUMN-NAME' TO WS-PARA-NAME.            05280
052800     MOVE WS-CELL(WS-COLUMN-X) TO                                 05290
052900         WS-COLUMN-NAME(WS-COLUMN-X)(1:20).                       05300
053000     PERFORM 322-SUFFIX-IF-DUPLICATE THRU 322-EXIT.              05310
053100 321-EXIT.                                                        05320
053200     EXIT.                                                        05330
053300                                                                  05340
053400 322-SUFFIX-IF-DUPLICATE.                                        05350
053500     MOVE '322-SUFFIX-IF-DUPLICATE' TO WS-PARA-NAME.             05360
053600     MOVE ZERO TO WS-IDX2.                                        05370
053700     PERFORM 323-COUNT-ONE-DUPLICATE THRU 323-EXIT                 05380
053800         VARYING WS-IDX1 FROM 1 BY 1                              05390
053850         UNTIL WS-IDX1 >= WS-COLUMN-X.                             05395
054300     IF WS-IDX2 > ZERO                                            05440
054350         MOVE WS-IDX2 TO WS-DUP-SUFFIX-DISPLAY                   05445
054400         STRING WS-COLUMN-NAME(WS-COLUMN-X) DELIMITED BY SPACE   05450
054500                '_' DELIMITED BY SIZE                            05460
054600                WS-DUP-SUFFIX-DISPLAY DELIMITED BY SIZE           05470
054700             INTO WS-COLUMN-NAME(WS-COLUMN-X)                     05480
054800     END-IF.                                                     05490
054900 322-EXIT.                                                        05500
055000     EXIT.                                                        05510
055020                                                                  05511
055040 323-COUNT-ONE-DUPLICATE.                                        05512
055060     MOVE '323-COUNT-ONE-DUPLICATE' TO WS-PARA-NAME.              05513
055080     IF WS-COLUMN-NAME(WS-IDX1) = WS-COLUMN-NAME(WS-COLUMN-X)    05514
055090         ADD 1 TO WS-IDX2                                        05515
055095     END-IF.                                                      05516
055096 323-EXIT.                                                        05517
055097     EXIT.                                                        05518
055100                                                                  05520
055200 325-BUILD-DATA-ROWS.                                            05530
055300     MOVE '325-BUILD-DATA-ROWS' TO WS-PARA-NAME.                 05540
055400     MOVE ZERO TO TBL-ROW-COUNT.                                  05550
055500     PERFORM 326-BUILD-ONE-DATA-ROW THRU 326-EXIT                05560
055600         VARYING WS-RAW-LINE-X FROM WS-HEADER-ROW-NUM + 1 BY 1   05570
055700         UNTIL WS-RAW-LINE-X > WS-RAW-LINE-COUNT                 05580
055800         OR TBL-ROW-COUNT >= 200.                                05590
055900 325-EXIT.                                                        05600
056000     EXIT.                                                        05610
056100                                                                  05620
056200 326-BUILD-ONE-DATA-ROW.                                         05630
056300     MOVE '326-BUILD-ONE-DATA-ROW' TO WS-PARA-NAME.              05640
056400     PERFORM 312-SPLIT-LINE-INTO-CELLS THRU 312-EXIT.            05650
056500     IF WS-CELL-COUNT > ZERO                                      05660
056600         ADD 1 TO TBL-ROW-COUNT                                   05670
056700         MOVE WS-COLUMN-COUNT TO ROW-COLUMN-COUNT(TBL-ROW-COUNT) 05680
056800         SET ROW-IS-ACTIVE(TBL-ROW-COUNT) TO TRUE                05690
056900         PERFORM 327-COPY-ONE-CELL THRU 327-EXIT                 05700
057000             VARYING WS-IDX3 FROM 1 BY 1                          05710
057100             UNTIL WS-IDX3 > WS-COLUMN-COUNT                      05720
057200     END-IF.                                                     05730
057300 326-EXIT.                                                        05740
057400     EXIT.                                                        05750
057500                                                                  05760
057600 327-COPY-ONE-CELL.                                              05770
057700     MOVE '327-COPY-ONE-CELL' TO WS-PARA-NAME.                   05780
057800     MOVE WS-COLUMN-NAME(WS-IDX3) TO                              05790
057900         COL-NAME(TBL-ROW-COUNT, WS-IDX3).                        05800
058000     IF WS-IDX3 <= WS-CELL-COUNT                                  05810
058100         MOVE WS-CELL(WS-IDX3) TO                                 05820
058200             COL-VALUE(TBL-ROW-COUNT, WS-IDX3)                    05830
058300     ELSE                                                         05840
058400         MOVE SPACES TO COL-VALUE(TBL-ROW-COUNT, WS-IDX3)        05850
058500     END-IF.                                                     05860
058600 327-EXIT.                                                        05870
058700     EXIT.                                                        05880
058800                                                                  05890
058900 330-DROP-BLANK-COLUMNS.                                         05900
059000     MOVE '330-DROP-BLANK-COLUMNS' TO WS-PARA-NAME.              05910
059100*    BR-U1-4 - A COLUMN WHOSE VALUE IS BLANK ON EVERY ROW IS      05920
059200*    LEFT IN PLACE BUT BLANKED OUT OF THE COLUMN-NAME TABLE SO    05930
059300*    LATER PASSES SKIP IT - THIS SHOP PREFERS A DEAD SLOT OVER    05940
059400*    RESHUFFLING THE WHOLE ROW TABLE.                            05950
059500     PERFORM 331-TEST-ONE-COLUMN THRU 331-EXIT                   05960
059600         VARYING WS-IDX3 FROM 1 BY 1                              05970
059700         UNTIL WS-IDX3 > WS-COLUMN-COUNT.                        05980
059800 330-EXIT.                                                        05990
059900     EXIT.                                                        06000
060000                                                                  06010
060100 331-TEST-ONE-COLUMN.                                            06020
060200     MOVE '331-TEST-ONE-COLUMN' TO WS-PARA-NAME.                 06030
060300     MOVE ZERO TO WS-IDX1.                                        06040
060400     PERFORM 332-TEST-ONE-ROW-VALUE THRU 332-EXIT                06050
060500         VARYING WS-IDX2 FROM 1 BY 1                              06060
060550         UNTIL WS-IDX2 > TBL-ROW-COUNT.                            06065
061000     IF WS-IDX1 = ZERO                                            06110
061100         MOVE SPACES TO WS-COLUMN-NAME(WS-IDX3)                  06120
061150         PERFORM 333-BLANK-ONE-ROW-NAME THRU 333-EXIT            06125
061200             VARYING WS-IDX2 FROM 1 BY 1                          06130
061300             UNTIL WS-IDX2 > TBL-ROW-COUNT.                       06140
061600     END-IF.                                                     06170
061700 331-EXIT.                                                        06180
061800     EXIT.                                                        06190
061810                                                                   06191
061820 332-TEST-ONE-ROW-VALUE.                                          06192
061830     MOVE '332-TEST-ONE-ROW-VALUE' TO WS-PARA-NAME.               06193
061840     IF COL-VALUE(WS-IDX2, WS-IDX3) NOT = SPACES                  06194
061850         MOVE 1 TO WS-IDX1                                        06195
061860     END-IF.                                                      06196
061870 332-EXIT.                                                        06197
061880     EXIT.                                                        06198
061890                                                                   06199
061900 333-BLANK-ONE-ROW-NAME.                                          06200
061910     MOVE '333-BLANK-ONE-ROW-NAME' TO WS-PARA-NAME.               06201
061920     MOVE SPACES TO COL-NAME(WS-IDX2, WS-IDX3).                   06202
061930 333-EXIT.                                                        06203
061940     EXIT.                                                        06204
061950                                                                   06205
062000******************************************************************06210
062100*    410 SERIES - U2 PASS 1 - SYNONYM RENAMING (BR-U2-1)         *06220
062200******************************************************************06230
062300 410-APPLY-SYNONYMS.                                             06240
062400     MOVE '410-APPLY-SYNONYMS' TO WS-PARA-NAME.                  06250
062500     PERFORM 411-SYNONYMS-ONE-ROW THRU 411-EXIT                  06260
062600         VARYING TBL-IDX FROM 1 BY 1                              06270
062700         UNTIL TBL-IDX > TBL-ROW-COUNT.                           06280
062800 410-EXIT.                                                        06290
062900     EXIT.                                                        06300
063000                                                                  06310
063100 411-SYNONYMS-ONE-ROW.                                           06320
063200     MOVE '411-SYNONYMS-ONE-ROW' TO WS-PARA-NAME.                06330
063300     IF ROW-IS-ACTIVE(TBL-IDX)                                    06340
063400         PERFORM 412-SYNONYMS-ONE-COLUMN THRU 412-EXIT           06350
063500             VARYING COL-IDX FROM 1 BY 1                          06360
063600             UNTIL COL-IDX > ROW-COLUMN-COUNT(TBL-IDX)            06370
063700     END-IF.                                                     06380
063800 411-EXIT.                                                        06390
063900     EXIT.                                                        06400
064000                                                                  06410
064100 412-SYNONYMS-ONE-COLUMN.                                        06420
064200     MOVE '412-SYNONYMS-ONE-COLUMN' TO WS-PARA-NAME.             06430
064300     PERFORM 413-TEST-ONE-SYNONYM THRU 413-EXIT                  06440
064400         VARYING WS-CFG-X FROM WS-CFG-FIRST-ROW BY 1             06450
064500         UNTIL WS-CFG-X > WS-CFG-LAST-ROW.                        06460
064600 412-EXIT.                                                        06470
064700     EXIT.                                                        06480
064800                                                                  06490
064900 413-TEST-ONE-SYNONYM.                                           06500
065000     MOVE '413-TEST-ONE-SYNONYM' TO WS-PARA-NAME.                06510
065005*    BR-U2-1 - BOTH SIDES UPPER-CASED BEFORE THE EXACT-EQUALITY   06511
065010*    COMPARE, PER SPEC.                                          06512
065015     IF CFG-IS-SYNONYM OF WS-CFG-ENTRY(WS-CFG-X)                 06520
065020         MOVE CFG-SYN-ALTERNATE-NAME OF WS-CFG-ENTRY(WS-CFG-X)    06521
065025             TO WS-FOLD-NAME-A                                   06522
065030         MOVE COL-NAME(TBL-IDX, COL-IDX) TO WS-FOLD-NAME-B        06523
065035         INSPECT WS-FOLD-NAME-A CONVERTING WS-LOWER-ALPHABET      06524
065040             TO WS-UPPER-ALPHABET                                 06525
065045         INSPECT WS-FOLD-NAME-B CONVERTING WS-LOWER-ALPHABET      06526
065050             TO WS-UPPER-ALPHABET                                 06527
065055         IF WS-FOLD-NAME-A = WS-FOLD-NAME-B                       06528
065060             MOVE CFG-SYN-LOGICAL-FIELD OF WS-CFG-ENTRY(WS-CFG-X) 06529
065065                 TO COL-NAME(TBL-IDX, COL-IDX)                    06530
065070         END-IF                                                   06531
065100     END-IF.                                                     06570
065700 413-EXIT.                                                        06580
065800     EXIT.                                                        06590
065810                                                                   06591
065820 417-LOWERCASE-ONE-ROW.                                           06592
065830     MOVE '417-LOWERCASE-ONE-ROW' TO WS-PARA-NAME.                06593
065840     IF ROW-IS-ACTIVE(TBL-IDX)                                    06594
065850         PERFORM 418-LOWERCASE-ONE-COLUMN THRU 418-EXIT           06595
065860             VARYING COL-IDX FROM 1 BY 1                          06596
065870             UNTIL COL-IDX > ROW-COLUMN-COUNT(TBL-IDX)            06597
065880     END-IF.                                                     06598
065890 417-EXIT.                                                        06599
065900     EXIT.                                                        06600
065910                                                                   06601
065920 418-LOWERCASE-ONE-COLUMN.                                        06602
065930     MOVE '418-LOWERCASE-ONE-COLUMN' TO WS-PARA-NAME.             06603
065940     INSPECT COL-NAME(TBL-IDX, COL-IDX) CONVERTING                06604
065950         WS-UPPER-ALPHABET TO WS-LOWER-ALPHABET.                  06605
065960 418-EXIT.                                                        06606
065970     EXIT.                                                        06607
065980                                                                   06608
065990 419-LOWERCASE-ALL-COLUMNS.                                       06609
066000     MOVE '419-LOWERCASE-ALL-COLUMNS' TO WS-PARA-NAME.            06610
066010     PERFORM 417-LOWERCASE-ONE-ROW THRU 417-EXIT                  06611
066020         VARYING TBL-IDX FROM 1 BY 1                              06612
066030         UNTIL TBL-IDX > TBL-ROW-COUNT.                           06613
066040 419-EXIT.                                                        06614
066050     EXIT.                                                        06615
066060                                                                   06616
066070******************************************************************06617
066080*    420 SERIES - U2 PASS 2 - FILTER CONDITIONS (BR-U2-2)        *06618
066090******************************************************************06619
066300 420-APPLY-FILTERS.                                              06640
066400     MOVE '420-APPLY-FILTERS' TO WS-PARA-NAME.                   06650
066420*    BR-U2-2 - COLUMN NAMES ARE LOWER-CASED FROM THIS PASS        06651
066440*    ONWARD, PER SPEC - CALCULATIONS, HARDCODED FIELDS AND        06652
066460*    HEADER EXTRACTION ALL SEE LOWER-CASE NAMES BEHIND US.        06653
066480     PERFORM 419-LOWERCASE-ALL-COLUMNS THRU 419-EXIT.             06654
066500     MOVE ZERO TO WS-ROWS-REMOVED.                                06660
066600     PERFORM 421-FILTER-ONE-CFG-ROW THRU 421-EXIT                06670
066700         VARYING WS-CFG-X FROM WS-CFG-FIRST-ROW BY 1             06680
066800         UNTIL WS-CFG-X > WS-CFG-LAST-ROW.                        06690
066900     IF WS-ROWS-REMOVED > ZERO                                    06700
067000         MOVE 'U2 FILTER PASS' TO WS-LOG-STEP                    06710
067100         MOVE 'ROWS REMOVED BY FILTER' TO WS-LOG-MESSAGE         06720
067200         PERFORM 600-WRITE-LOG-ENTRY THRU 600-EXIT               06730
067300     END-IF.                                                     06740
067400 420-EXIT.                                                        06750
067500     EXIT.                                                        06760
067600                                                                  06770
067700 421-FILTER-ONE-CFG-ROW.                                         06780
067800     MOVE '421-FILTER-ONE-CFG-ROW' TO WS-PARA-NAME.              06790
067900     IF CFG-IS-FILTER OF WS-CFG-ENTRY(WS-CFG-X)                  06800
068000         PERFORM 422-PARSE-FILTER-TEXT THRU 422-EXIT             06810
068100         PERFORM 425-FILTER-ONE-ROW THRU 425-EXIT                06820
068200             VARYING TBL-IDX FROM 1 BY 1                          06830
068300             UNTIL TBL-IDX > TBL-ROW-COUNT                        06840
068400     END-IF.                                                     06850
068500 421-EXIT.                                                        06860
068600     EXIT.                                                        06870
068700                                                                  06880
068800*    BR-U2-2 - FILTER TEXT IS "[COLUMN] OPERATOR VALUE" WITH NO   06890
068900*    SPACE BETWEEN THE OPERATOR AND THE VALUE - THE ONLY FORM     06900
069000*    THIS SHOP'S PROVIDER-CONFIGURATION CLERKS HAVE EVER KEYED.   06910
069100 422-PARSE-FILTER-TEXT.                                          06920
069200     MOVE '422-PARSE-FILTER-TEXT' TO WS-PARA-NAME.               06930
069300     MOVE SPACES TO WS-FILTER-COLNAME WS-FILTER-OPERATOR         06940
069400         WS-FILTER-VALUE WS-FLT-REMAINDER.                       06950
069500     MOVE CFG-FLT-TEXT OF WS-CFG-ENTRY(WS-CFG-X)                 06960
069510         TO WS-SEARCH-TEXT.                                      06961
069600     MOVE '[' TO WS-SEARCH-PATTERN.                               06970
069700     PERFORM 423-FIND-PATTERN-POS THRU 423-EXIT.                 06980
069800     MOVE WS-SEARCH-POS TO WS-IDX1.                               06990
069900     MOVE ']' TO WS-SEARCH-PATTERN.                               07000
070000     PERFORM 423-FIND-PATTERN-POS THRU 423-EXIT.                 07010
070100     MOVE WS-SEARCH-POS TO WS-IDX2.                               07020
070200     IF WS-IDX1 > ZERO AND WS-IDX2 > WS-IDX1                      07030
070300         MOVE WS-SEARCH-TEXT(WS-IDX1 + 1 : WS-IDX2 - WS-IDX1 - 1) 07040
070400             TO WS-FILTER-COLNAME                                 07050
070410*        BR-U2-2 - COLUMN NAME IS LOWER-CASED TO MATCH THE TABLE  07051
070420*        (SEE 419-LOWERCASE-ALL-COLUMNS, WHICH RUNS FIRST).       07052
070430         INSPECT WS-FILTER-COLNAME CONVERTING WS-UPPER-ALPHABET   07053
070440             TO WS-LOWER-ALPHABET                                  07054
070500         MOVE WS-SEARCH-TEXT(WS-IDX2 + 1 : 78)                   07060
070600             TO WS-FLT-REMAINDER                                  07070
070700         PERFORM 426-DETECT-OPERATOR THRU 426-EXIT               07080
070800         PERFORM 428-EXTRACT-FILTER-VALUE THRU 428-EXIT          07090
070900     END-IF.                                                     07100
071000 422-EXIT.                                                        07110
071100     EXIT.                                                        07120
071200                                                                  07130
071300 426-DETECT-OPERATOR.                                            07140
071400     MOVE '426-DETECT-OPERATOR' TO WS-PARA-NAME.                 07150
071500     MOVE WS-FLT-REMAINDER TO WS-SEARCH-TEXT.                    07160
071600     MOVE SPACES TO WS-FILTER-OPERATOR.                          07170
071700     MOVE '<>' TO WS-SEARCH-PATTERN.                              07180
071800     PERFORM 423-FIND-PATTERN-POS THRU 423-EXIT.                 07190
071900     IF WS-SEARCH-POS > ZERO                                      07200
072000         MOVE '<>' TO WS-FILTER-OPERATOR                         07210
072100         GO TO 426-EXIT                                           07220
072200     END-IF.                                                     07230
072300     MOVE '>=' TO WS-SEARCH-PATTERN.                              07240
072400     PERFORM 423-FIND-PATTERN-POS THRU 423-EXIT.                 07250
072500     IF WS-SEARCH-POS > ZERO                                      07260
072600         MOVE '>=' TO WS-FILTER-OPERATOR                         07270
072700         GO TO 426-EXIT                                           07280
072800     END-IF.                                                     07290
072900     MOVE '<=' TO WS-SEARCH-PATTERN.                              07300
073000     PERFORM 423-FIND-PATTERN-POS THRU 423-EXIT.                 07310
073100     IF WS-SEARCH-POS > ZERO                                      07320
073200         MOVE '<=' TO WS-FILTER-OPERATOR                         07330
073300         GO TO 426-EXIT                                           07340
073400     END-IF.                                                     07350
073500     MOVE '=' TO WS-SEARCH-PATTERN.                               07360
073600     PERFORM 423-FIND-PATTERN-POS THRU 423-EXIT.                 07370
073700     IF WS-SEARCH-POS > ZERO                                      07380
073800         MOVE '=' TO WS-FILTER-OPERATOR(1:1)                     07390
073900         GO TO 426-EXIT                                           07400
074000     END-IF.                                                     07410
074100     MOVE '>' TO WS-SEARCH-PATTERN.                               07420
074200     PERFORM 423-FIND-PATTERN-POS THRU 423-EXIT.                 07430
074300     IF WS-SEARCH-POS > ZERO                                      07440
074400         MOVE '>' TO WS-FILTER-OPERATOR(1:1)                     07450
074500         GO TO 426-EXIT                                           07460
074600     END-IF.                                                     07470
074700     MOVE '<' TO WS-SEARCH-PATTERN.                               07480
074800     PERFORM 423-FIND-PATTERN-POS THRU 423-EXIT.                 07490
074900     IF WS-SEARCH-POS > ZERO                                      07500
075000         MOVE '<' TO WS-FILTER-OPERATOR(1:1)                     07510
075100     END-IF.                                                     07520
075200 426-EXIT.                                                        07530
075300     EXIT.                                                        07540
075400                                                                  07550
075500 428-EXTRACT-FILTER-VALUE.                                       07560
075600     MOVE '428-EXTRACT-FILTER-VALUE' TO WS-PARA-NAME.            07570
075700     MOVE 2 TO WS-FLT-OP-LEN.                                     07580
075800     IF WS-FILTER-OPERATOR(2:1) = SPACE                           07590
075900         MOVE 1 TO WS-FLT-OP-LEN                                  07600
076000     END-IF.                                                     07610
076100     IF WS-SEARCH-POS > ZERO                                      07620
076200         MOVE WS-FLT-REMAINDER(WS-SEARCH-POS + WS-FLT-OP-LEN : 30)07630
076300             TO WS-FILTER-VALUE                                   07640
076320         PERFORM 4281-STRIP-FILTER-VALUE-QUOTES THRU 4281-EXIT    07645
076400     END-IF.                                                     07650
076500 428-EXIT.                                                        07660
076600     EXIT.                                                        07670
076620                                                                  07672
076640 4281-STRIP-FILTER-VALUE-QUOTES.                                 07674
076660     MOVE '4281-STRIP-FILTER-VALUE-QUOTES' TO WS-PARA-NAME.       07676
076680     MOVE WS-FILTER-VALUE TO WS-SEARCH-TEXT.                     07678
076700     PERFORM 485-COMPUTE-TRIMMED-LENGTH THRU 485-EXIT.           07680
076720     MOVE 'N' TO WS-FLT-QUOTED-SW.                               07682
076740     IF WS-TRIM-LEN > 1                                          07684
076760         IF WS-SEARCH-TEXT(1:1) = '"'                            07686
076780             IF WS-SEARCH-TEXT(WS-TRIM-LEN:1) = '"'               07688
076800                 MOVE 'Y' TO WS-FLT-QUOTED-SW                     07690
076820             END-IF                                               07692
076840         END-IF                                                   07694
076860     END-IF.                                                     07696
076880     IF WS-TRIM-LEN > 1 AND NOT WS-FLT-IS-QUOTED                 07698
076900         IF WS-SEARCH-TEXT(1:1) = ''''                            07700
076920             IF WS-SEARCH-TEXT(WS-TRIM-LEN:1) = ''''              07702
076940                 MOVE 'Y' TO WS-FLT-QUOTED-SW                     07704
076960             END-IF                                               07706
076980         END-IF                                                   07708
077000     END-IF.                                                     07710
077020     IF WS-FLT-IS-QUOTED                                         07712
077040         COMPUTE WS-TRIM-LEN = WS-TRIM-LEN - 2                   07714
077060         MOVE SPACES TO WS-FILTER-VALUE                          07716
077080         IF WS-TRIM-LEN > ZERO                                   07718
077100             MOVE WS-SEARCH-TEXT(2 : WS-TRIM-LEN)                07720
077120                 TO WS-FILTER-VALUE                              07722
077140         END-IF                                                  07724
077160     END-IF.                                                     07726
077180 4281-EXIT.                                                      07728
077200     EXIT.                                                       07730
077220                                                                  07732
077240 425-FILTER-ONE-ROW.                                             07734
077260     MOVE '425-FILTER-ONE-ROW' TO WS-PARA-NAME.                  07736
077280     IF ROW-IS-ACTIVE(TBL-IDX)                                    07738
077300         MOVE TBL-IDX TO WS-FIND-ROW                              07740
077320         MOVE WS-FILTER-COLNAME TO WS-FIND-NAME                  07742
077340         PERFORM 520-FIND-COLUMN-VALUE-BY-NAME THRU 520-EXIT     07744
077360         PERFORM 427-EVAL-FILTER-CONDITION THRU 427-EXIT         07746
077380         IF NOT WS-FILTER-PASSED                                  07748
077400             SET ROW-IS-FILTERED-OUT(TBL-IDX) TO TRUE             07750
077700             ADD 1 TO WS-ROWS-REMOVED                             07780
077800         END-IF                                                   07790
077900     END-IF.                                                     07800
078000 425-EXIT.                                                        07810
078100     EXIT.                                                        07820
078200                                                                  07830
078300*    BR-U2-2 - NUMERIC COMPARISON WHEN BOTH SIDES ARE NUMERIC,    07840
078400*    ELSE ONLY = AND <> ARE HONOURED AGAINST TEXT - TICKET        07850
078500*    H-241 (RANGE TESTS ON TEXT COLUMNS) IS STILL OPEN.           07860
078600 427-EVAL-FILTER-CONDITION.                                      07870
078700     MOVE '427-EVAL-FILTER-CONDITION' TO WS-PARA-NAME.           07880
078800     MOVE 'N' TO WS-FILTER-PASSED-SW.                             07890
078810     PERFORM 4270-TEST-NULL-MARKER THRU 4270-EXIT.               07891
078820     IF WS-FLT-IS-NULL                                            07892
078830         PERFORM 4271-EVAL-NULL-MARKER-COND THRU 4271-EXIT        07893
078840     ELSE                                                         07894
078900         IF WS-FIND-VALUE IS NUMERIC AND WS-FILTER-VALUE IS NUMERIC07900
079000             MOVE WS-FIND-VALUE TO WS-FLT-NUM-L                   07910
079100             MOVE WS-FILTER-VALUE TO WS-FLT-NUM-R                 07920
079200             PERFORM 429-EVAL-NUMERIC-CONDITION THRU 429-EXIT    07930
079300         ELSE                                                     07940
079305*            BR-U2-2 - TEXT VALUES COMPARE CASE-INSENSITIVELY.    07941
079310             MOVE WS-FIND-VALUE TO WS-FOLD-NAME-A                 07942
079315             MOVE WS-FILTER-VALUE TO WS-FOLD-NAME-B               07943
079320             INSPECT WS-FOLD-NAME-A CONVERTING WS-LOWER-ALPHABET  07944
079325                 TO WS-UPPER-ALPHABET                             07945
079330             INSPECT WS-FOLD-NAME-B CONVERTING WS-LOWER-ALPHABET  07946
079335                 TO WS-UPPER-ALPHABET                             07947
079400             IF WS-FILTER-OPERATOR = '= '                        07950
079500                 IF WS-FOLD-NAME-A = WS-FOLD-NAME-B               07960
079600                     MOVE 'Y' TO WS-FILTER-PASSED-SW              07970
079700                 END-IF                                           07980
079800             END-IF                                               07990
079900             IF WS-FILTER-OPERATOR = '<>'                         08000
080000                 IF WS-FOLD-NAME-A NOT = WS-FOLD-NAME-B           08010
080100                     MOVE 'Y' TO WS-FILTER-PASSED-SW              08020
080200                 END-IF                                           08030
080300             END-IF                                               08040
080400         END-IF                                                  08050
080420     END-IF.                                                     08052
080500 427-EXIT.                                                        08060
080600     EXIT.                                                        08070
080620                                                                  08072
080640 4270-TEST-NULL-MARKER.                                          08074
080660     MOVE '4270-TEST-NULL-MARKER' TO WS-PARA-NAME.                08076
080680     MOVE WS-FILTER-VALUE TO WS-FOLD-NAME-B.                      08078
080700     INSPECT WS-FOLD-NAME-B CONVERTING WS-LOWER-ALPHABET         08080
080720         TO WS-UPPER-ALPHABET.                                    08082
080740     MOVE 'N' TO WS-FLT-IS-NULL-SW.                              08084
080760     IF WS-FOLD-NAME-B = 'NULL'                                  08086
080780         MOVE 'Y' TO WS-FLT-IS-NULL-SW                           08088
080800     END-IF.                                                     08090
080820     IF WS-FOLD-NAME-B = 'BLANK()'                                08092
080840         MOVE 'Y' TO WS-FLT-IS-NULL-SW                           08094
080860     END-IF.                                                     08096
080880     IF WS-FOLD-NAME-B = '""'                                     08098
080900         MOVE 'Y' TO WS-FLT-IS-NULL-SW                           08100
080920     END-IF.                                                     08102
080940     IF WS-FOLD-NAME-B = ''''''                                   08104
080960         MOVE 'Y' TO WS-FLT-IS-NULL-SW                           08106
080980     END-IF.                                                     08108
081000 4270-EXIT.                                                      08110
081020     EXIT.                                                       08112
081040                                                                  08114
081060*    BR-U2-2 - = NULL KEEPS ROWS WHERE THE COLUMN IS MISSING OR   08116
081080*    BLANK; <> NULL KEEPS ROWS WHERE IT IS PRESENT; ANY OTHER     08118
081100*    OPERATOR TESTED AGAINST A NULL MARKER IS LEFT A NO-OP, THE   08120
081120*    ROW IS NEITHER KEPT NOR DROPPED BY THIS CONDITION, H-246.    08122
081140 4271-EVAL-NULL-MARKER-COND.                                     08124
081160     MOVE '4271-EVAL-NULL-MARKER-COND' TO WS-PARA-NAME.           08126
081170*    ANY OPERATOR OTHER THAN = OR <> IS LEFT DEFAULTED TO 'Y'     08127
081172*    BELOW SO A RANGE TEST AGAINST A NULL MARKER IS A TRUE        08128
081174*    NO-OP - THE ROW SURVIVES THIS CONDITION EITHER WAY.          08129
081180     MOVE 'Y' TO WS-FILTER-PASSED-SW.                             08130
081200     IF WS-FILTER-OPERATOR = '= '                                08131
081220         MOVE 'N' TO WS-FILTER-PASSED-SW                         08132
081240         IF WS-FIND-VALUE = SPACES                                08134
081260             MOVE 'Y' TO WS-FILTER-PASSED-SW                      08136
081280         END-IF                                                   08138
081300     END-IF.                                                     08140
081320     IF WS-FILTER-OPERATOR = '<>'                                 08142
081340         MOVE 'N' TO WS-FILTER-PASSED-SW                         08144
081360         IF WS-FIND-VALUE NOT = SPACES                            08146
081380             MOVE 'Y' TO WS-FILTER-PASSED-SW                      08148
081400         END-IF                                                   08150
081420     END-IF.                                                     08152
081440 4271-EXIT.                                                      08154
081460     EXIT.                                                       08156
081480                                                                  08158
081500 429-EVAL-NUMERIC-CONDITION.                                     08160
081520     MOVE '429-EVAL-NUMERIC-CONDITION' TO WS-PARA-NAME.          08162
081540     IF WS-FILTER-OPERATOR = '= '                                 08164
081560         AND WS-FLT-NUM-L = WS-FLT-NUM-R                          08166
081580         MOVE 'Y' TO WS-FILTER-PASSED-SW                         08168
081600     END-IF.                                                     08170
081620     IF WS-FILTER-OPERATOR = '<>'                                 08172
081640         AND WS-FLT-NUM-L NOT = WS-FLT-NUM-R                      08174
081660         MOVE 'Y' TO WS-FILTER-PASSED-SW                         08176
081680     END-IF.                                                     08178
081700     IF WS-FILTER-OPERATOR = '> '                                 08180
081720         AND WS-FLT-NUM-L > WS-FLT-NUM-R                          08182
081740         MOVE 'Y' TO WS-FILTER-PASSED-SW                         08184
081760     END-IF.                                                     08186
081780     IF WS-FILTER-OPERATOR = '< '                                 08188
081800         AND WS-FLT-NUM-L < WS-FLT-NUM-R                          08190
081820         MOVE 'Y' TO WS-FILTER-PASSED-SW                         08192
081840     END-IF.                                                     08194
081860     IF WS-FILTER-OPERATOR = '>='                                 08196
081880         AND WS-FLT-NUM-L >= WS-FLT-NUM-R                         08198
081900         MOVE 'Y' TO WS-FILTER-PASSED-SW                         08200
081920     END-IF.                                                     08202
081940     IF WS-FILTER-OPERATOR = '<='                                 08204
081960         AND WS-FLT-NUM-L <= WS-FLT-NUM-R                         08206
081980         MOVE 'Y' TO WS-FILTER-PASSED-SW                         08208
082000     END-IF.                                                     08210
082020 429-EXIT.                                                        08212
082040     EXIT.                                                        08214
083000                                                                  08310
083100******************************************************************08320
083200*    423/480/481/424 - GENERIC SUBSTRING SEARCH UTILITY          *08330
083300*    (PLAIN INDEX-OF, NO WILDCARDS) - USED THROUGHOUT U1/U2/U4    *08340
083400*    WHEREVER THIS PROGRAM NEEDS TO LOCATE ONE TEXT FRAGMENT      *08350
083500*    INSIDE ANOTHER WITHOUT AN INTRINSIC FUNCTION.                *08360
083600******************************************************************08370
083700 423-FIND-PATTERN-POS.                                           08380
083800     MOVE '423-FIND-PATTERN-POS' TO WS-PARA-NAME.                08390
083900     MOVE ZERO TO WS-SEARCH-POS.                                  08400
083910*    BR-U1-1/BR-U2-2 - ALL SEARCHES THIS PROGRAM MAKES ARE        08401
083920*    CASE-INSENSITIVE, SO WE SCAN FOLDED COPIES AND LEAVE THE     08402
083930*    CALLER'S OWN-CASE TEXT UNTOUCHED FOR ANY SUBSTRING PULLED    08403
083940*    OUT AFTERWARD BY POSITION.                                   08404
083950     MOVE WS-SEARCH-TEXT TO WS-FOLD-SEARCH-TEXT.                  08405
083960     MOVE WS-SEARCH-PATTERN TO WS-FOLD-SEARCH-PATTERN.            08406
083970     INSPECT WS-FOLD-SEARCH-TEXT CONVERTING WS-LOWER-ALPHABET     08407
083980         TO WS-UPPER-ALPHABET.                                    08408
083990     INSPECT WS-FOLD-SEARCH-PATTERN CONVERTING WS-LOWER-ALPHABET  08409
084000         TO WS-UPPER-ALPHABET.                                    08410
084010     PERFORM 480-COMPUTE-PATTERN-LENGTH THRU 480-EXIT.           08411
084100     IF WS-PAT-LEN > ZERO                                         08420
084200         COMPUTE WS-SCAN-LIMIT = 200 - WS-PAT-LEN + 1            08430
084300         PERFORM 424-TEST-ONE-POSITION THRU 424-EXIT             08440
084400             VARYING WS-SCAN-POS FROM 1 BY 1                      08450
084500             UNTIL WS-SCAN-POS > WS-SCAN-LIMIT                    08460
084600             OR WS-SEARCH-POS > ZERO                              08470
084700     END-IF.                                                     08480
084800 423-EXIT.                                                        08490
084900     EXIT.                                                        08500
085000                                                                  08510
085100 424-TEST-ONE-POSITION.                                          08520
085200     MOVE '424-TEST-ONE-POSITION' TO WS-PARA-NAME.               08530
085300     IF WS-FOLD-SEARCH-TEXT(WS-SCAN-POS : WS-PAT-LEN)            08540
085400             = WS-FOLD-SEARCH-PATTERN(1 : WS-PAT-LEN)             08550
085500         MOVE WS-SCAN-POS TO WS-SEARCH-POS                        08560
085600     END-IF.                                                     08570
085700 424-EXIT.                                                        08580
085800     EXIT.                                                        08590
085900                                                                  08600
086000 480-COMPUTE-PATTERN-LENGTH.                                     08610
086100     MOVE '480-COMPUTE-PATTERN-LENGTH' TO WS-PARA-NAME.          08620
086200     MOVE 30 TO WS-SCAN-POS.                                      08630
086300     PERFORM 481-SCAN-PATTERN-BACKWARD THRU 481-EXIT             08640
086400         UNTIL WS-SCAN-POS = ZERO                                 08650
086500         OR WS-SEARCH-PATTERN(WS-SCAN-POS:1) NOT = SPACE.        08660
086600     MOVE WS-SCAN-POS TO WS-PAT-LEN.                              08670
086700 480-EXIT.                                                        08680
086800     EXIT.                                                        08690
086900                                                                  08700
087000 481-SCAN-PATTERN-BACKWARD.                                      08710
087100     MOVE '481-SCAN-PATTERN-BACKWARD' TO WS-PARA-NAME.           08720
087200     SUBTRACT 1 FROM WS-SCAN-POS.                                 08730
087300 481-EXIT.                                                        08740
087400     EXIT.                                                        08750
087500                                                                  08760
087600 485-COMPUTE-TRIMMED-LENGTH.                                     08770
087700     MOVE '485-COMPUTE-TRIMMED-LENGTH' TO WS-PARA-NAME.          08780
087800     MOVE 200 TO WS-TRIM-SCAN.                                    08790
087900     PERFORM 486-SCAN-BACKWARD-ONE THRU 486-EXIT                 08800
088000         UNTIL WS-TRIM-SCAN = ZERO                                08810
088100         OR WS-SEARCH-TEXT(WS-TRIM-SCAN:1) NOT = SPACE.          08820
088200     MOVE WS-TRIM-SCAN TO WS-TRIM-LEN.                            08830
088300 485-EXIT.                                                        08840
088400     EXIT.                                                        08850
088500                                                                  08860
088600 486-SCAN-BACKWARD-ONE.                                          08870
088700     MOVE '486-SCAN-BACKWARD-ONE' TO WS-PARA-NAME.               08880
088800     SUBTRACT 1 FROM WS-TRIM-SCAN.                                08890
088900 486-EXIT.                                                        08900
089000     EXIT.                                                        08910
089100                                                                  08920
089200******************************************************************08930
089300*    520/521 - GENERIC "FIND A ROW'S COLUMN VALUE BY NAME"       *08940
089400******************************************************************08950
089500 520-FIND-COLUMN-VALUE-BY-NAME.                                  08960
089600     MOVE '520-FIND-COLUMN-VALUE-BY-NAME' TO WS-PARA-NAME.       08970
089700     MOVE 'N' TO WS-FIND-FOUND-SW.                                08980
089800     MOVE SPACES TO WS-FIND-VALUE.                                08990
089900     PERFORM 521-SCAN-ONE-COLUMN THRU 521-EXIT                   09000
090000         VARYING COL-IDX FROM 1 BY 1                              09010
090100         UNTIL COL-IDX > ROW-COLUMN-COUNT(WS-FIND-ROW)           09020
090200         OR WS-FIND-FOUND.                                       09030
090300 520-EXIT.                                                        09040
090400     EXIT.                                                        09050
090500                                                                  09060
090600 521-SCAN-ONE-COLUMN.                                            09070
090700     MOVE '521-SCAN-ONE-COLUMN' TO WS-PARA-NAME.                 09080
090800     IF COL-NAME(WS-FIND-ROW, COL-IDX) = WS-FIND-NAME            09090
090900         MOVE COL-VALUE(WS-FIND-ROW, COL-IDX) TO WS-FIND-VALUE   09100
091000         MOVE 'Y' TO WS-FIND-FOUND-SW                             09110
091100     END-IF.                                                     09120
091200 521-EXIT.                                                        09130
091300     EXIT.                                                        09140
091400                                                                  09150
091500******************************************************************09160
091600*    560/561 - GENERIC "STORE A VALUE UNDER A COLUMN NAME"       *09170
091700*    RENAME OR APPEND - USED BY THE CALCULATIONS, HARDCODED AND  *09180
091800*    HEADER-EXTRACTION PASSES.                                   *09190
091900******************************************************************09200
092000 560-STORE-COLUMN-VALUE.                                         09210
092100     MOVE '560-STORE-COLUMN-VALUE' TO WS-PARA-NAME.              09220
092200     MOVE ZERO TO WS-IDX1.                                        09230
092300     PERFORM 561-FIND-EXISTING-COLUMN THRU 561-EXIT              09240
092400         VARYING COL-IDX FROM 1 BY 1                              09250
092500         UNTIL COL-IDX > ROW-COLUMN-COUNT(WS-STORE-ROW)          09260
092600         OR WS-IDX1 NOT = ZERO.                                   09270
092700     IF WS-IDX1 = ZERO                                            09280
092800         IF ROW-COLUMN-COUNT(WS-STORE-ROW) < 12                  09290
092900             ADD 1 TO ROW-COLUMN-COUNT(WS-STORE-ROW)             09300
093000             MOVE ROW-COLUMN-COUNT(WS-STORE-ROW) TO WS-IDX1      09310
093100         END-IF                                                   09320
093200     END-IF.                                                     09330
093300     IF WS-IDX1 NOT = ZERO                                        09340
093400         MOVE WS-STORE-NAME TO COL-NAME(WS-STORE-ROW, WS-IDX1)   09350
093500         MOVE WS-STORE-VALUE TO COL-VALUE(WS-STORE-ROW, WS-IDX1) 09360
093600     END-IF.                                                     09370
093700 560-EXIT.                                                        09380
093800     EXIT.                                                        09390
093900                                                                  09400
094000 561-FIND-EXISTING-COLUMN.                                       09410
094100     MOVE '561-FIND-EXISTING-COLUMN' TO WS-PARA-NAME.            09420
094200     IF COL-NAME(WS-STORE-ROW, COL-IDX) = WS-STORE-NAME          09430
094300         MOVE COL-IDX TO WS-IDX1                                  09440
094400     END-IF.                                                     09450
094500 561-EXIT.                                                        09460
094600     EXIT.                                                        09470
094700                                                                  09480
094800******************************************************************09490
094900*    430 SERIES - U2 PASS 3 - CALCULATIONS (BR-U2-3)              *09500
095000*    COLUMN NAMES ARE ALREADY LOWER-CASED BY THE TIME WE GET       09510
095100*    HERE (THEY WERE LOWER-CASED DURING 420) - NEW-FIELD IS        09520
095200*    FILED THE SAME WAY.                                          *09530
095300******************************************************************09540
095400 430-APPLY-CALCULATIONS.                                         09550
095500     MOVE '430-APPLY-CALCULATIONS' TO WS-PARA-NAME.               09560
095600     MOVE ZERO TO WS-MATCH-COUNT.                                  09570
095700     PERFORM 431-CALC-ONE-CFG-ROW THRU 431-EXIT                   09580
095800         VARYING WS-CFG-X FROM WS-CFG-FIRST-ROW BY 1              09590
095900         UNTIL WS-CFG-X > WS-CFG-LAST-ROW.                        09600
096000     MOVE 'U2 CALCULATION PASS' TO WS-LOG-STEP.                   09610
096100     IF WS-MATCH-COUNT > ZERO                                      09620
096200         MOVE 'APPLIED' TO WS-LOG-MESSAGE                          09630
096300     ELSE                                                          09640
096400         MOVE 'NO CHANGES MADE' TO WS-LOG-MESSAGE                  09650
096500     END-IF.                                                     09660
096600     PERFORM 600-WRITE-LOG-ENTRY THRU 600-EXIT.                   09670
096700 430-EXIT.                                                        09680
096800     EXIT.                                                        09690
096900                                                                  09700
097000 431-CALC-ONE-CFG-ROW.                                           09710
097100     MOVE '431-CALC-ONE-CFG-ROW' TO WS-PARA-NAME.                 09720
097200     IF CFG-IS-CALCULATION OF WS-CFG-ENTRY(WS-CFG-X)              09730
097300         AND CFG-CLC-NEW-FIELD OF WS-CFG-ENTRY(WS-CFG-X)          09740
097400                 NOT = SPACES                                      09750
097500         AND CFG-CLC-EXPRESSION OF WS-CFG-ENTRY(WS-CFG-X)         09760
097600                 NOT = SPACES                                      09770
097700         MOVE CFG-CLC-EXPRESSION OF WS-CFG-ENTRY(WS-CFG-X)        09780
097800             TO WS-CLC-EXPRESSION                                 09790
097900         MOVE CFG-CLC-NEW-FIELD OF WS-CFG-ENTRY(WS-CFG-X)         09800
098000             TO WS-STORE-NAME                                     09810
098100         PERFORM 432-CALC-ONE-ROW THRU 432-EXIT                   09820
098200             VARYING TBL-IDX FROM 1 BY 1                           09830
098300             UNTIL TBL-IDX > TBL-ROW-COUNT                        09840
098400         ADD 1 TO WS-MATCH-COUNT                                  09850
098500     END-IF.                                                     09860
098600 431-EXIT.                                                        09870
098700     EXIT.                                                        09880
098800                                                                  09890
098900 432-CALC-ONE-ROW.                                                09900
099000     MOVE '432-CALC-ONE-ROW' TO WS-PARA-NAME.                     09910
099100     IF ROW-IS-ACTIVE(TBL-IDX)                                    09920
099200         MOVE ROW-COLUMN-COUNT(TBL-IDX) TO WS-CLC-ROW-COUNT        09930
099300         PERFORM 433-COPY-ONE-CLC-COLUMN THRU 433-EXIT            09940
099400             VARYING COL-IDX FROM 1 BY 1                           09950
099500             UNTIL COL-IDX > ROW-COLUMN-COUNT(TBL-IDX)            09960
099600         CALL 'HARMCLC' USING WS-CLC-EXPRESSION, WS-CLC-ROW-COUNT 09970
099700             WS-CLC-ROW-TABLE, WS-HARMCLC-RESULT                  09980
099800         MOVE TBL-IDX TO WS-STORE-ROW                             09990
099900         IF WS-CLC-EVAL-OK                                        10000
100000             IF WS-CLC-RESULT-IS-NUMBER                            10010
100100                 MOVE WS-CLC-RESULT-NUM TO WS-STORE-VALUE-NUM     10020
100200             ELSE                                                  10030
100300                 MOVE WS-CLC-RESULT-TEXT TO WS-STORE-VALUE        10040
100400             END-IF                                               10050
100500             PERFORM 560-STORE-COLUMN-VALUE THRU 560-EXIT         10060
100600         END-IF                                                  10070
100700     END-IF.                                                     10080
100800 432-EXIT.                                                        10090
100900     EXIT.                                                        10100
101000                                                                  10110
101100 433-COPY-ONE-CLC-COLUMN.                                        10120
101200     MOVE '433-COPY-ONE-CLC-COLUMN' TO WS-PARA-NAME.              10130
101300     MOVE COL-NAME(TBL-IDX, COL-IDX)  TO WS-CLC-COL-NAME(COL-IDX).10140
101400     MOVE COL-VALUE(TBL-IDX, COL-IDX) TO WS-CLC-COL-VALUE(COL-IDX)10150
101500 433-EXIT.                                                        10160
101600     EXIT.                                                        10170
101700                                                                  10180
101800******************************************************************10190
101900*    440 SERIES - U2 PASS 4 - HARDCODED FIELDS (BR-U2-4)          *10200
102000******************************************************************10210
102100 440-APPLY-HARDCODED.                                             10220
102200     MOVE '440-APPLY-HARDCODED' TO WS-PARA-NAME.                  10230
102300     MOVE ZERO TO WS-MATCH-COUNT.                                  10240
102400     PERFORM 441-HARDCODE-ONE-CFG-ROW THRU 441-EXIT               10250
102500         VARYING WS-CFG-X FROM WS-CFG-FIRST-ROW BY 1              10260
102600         UNTIL WS-CFG-X > WS-CFG-LAST-ROW.                        10270
102700     MOVE 'U2 HARDCODED FIELD PASS' TO WS-LOG-STEP.               10280
102800     IF WS-MATCH-COUNT > ZERO                                      10290
102900         MOVE 'APPLIED' TO WS-LOG-MESSAGE                          10300
103000     ELSE                                                          10310
103100         MOVE 'NO CHANGES MADE' TO WS-LOG-MESSAGE                  10320
103200     END-IF.                                                     10330
103300     PERFORM 600-WRITE-LOG-ENTRY THRU 600-EXIT.                   10340
103400 440-EXIT.                                                        10350
103500     EXIT.                                                        10360
103600                                                                  10370
103700 441-HARDCODE-ONE-CFG-ROW.                                       10380
103800     MOVE '441-HARDCODE-ONE-CFG-ROW' TO WS-PARA-NAME.             10390
103900     IF CFG-IS-HARDCODED OF WS-CFG-ENTRY(WS-CFG-X)                10400
104000         AND CFG-HCD-FIELD-NAME OF WS-CFG-ENTRY(WS-CFG-X)         10410
104100                 NOT = SPACES                                      10420
104200         MOVE CFG-HCD-FIELD-NAME OF WS-CFG-ENTRY(WS-CFG-X)        10430
104300             TO WS-STORE-NAME                                     10440
104400         MOVE CFG-HCD-VALUE OF WS-CFG-ENTRY(WS-CFG-X)             10450
104500             TO WS-STORE-VALUE                                    10460
104600         PERFORM 442-HARDCODE-ONE-ROW THRU 442-EXIT               10470
104700             VARYING TBL-IDX FROM 1 BY 1                           10480
104800             UNTIL TBL-IDX > TBL-ROW-COUNT                        10490
104900         ADD 1 TO WS-MATCH-COUNT                                  10500
105000     END-IF.                                                     10510
105100 441-EXIT.                                                        10520
105200     EXIT.                                                        10530
105300                                                                  10540
105400 442-HARDCODE-ONE-ROW.                                           10550
105500     MOVE '442-HARDCODE-ONE-ROW' TO WS-PARA-NAME.                10560
105600     IF ROW-IS-ACTIVE(TBL-IDX)                                    10570
105700         MOVE TBL-IDX TO WS-STORE-ROW                             10580
105800         PERFORM 560-STORE-COLUMN-VALUE THRU 560-EXIT            10590
105900     END-IF.                                                     10600
106000 442-EXIT.                                                        10610
106100     EXIT.                                                        10620
106200                                                                  10630
106300******************************************************************10640
106400*    450 SERIES - U2 PASS 5 - HEADER-TEXT EXTRACTION (BR-U2-5)    *10650
106500*    ONE EXTRACTED VALUE PER RULE, STORED AS A CONSTANT COLUMN ON *10660
106600*    EVERY ROW OF THE FILE.  THE CLEANUP-STEP ENGINE HANDLES ONE  *10670
106700*    SPLIT/PICK/TRIM STEP PER EXT RULE, WHICH COVERS EVERY        *10680
106800*    PROVIDER CONFIG THIS SHOP HAS ON FILE TODAY - CHAINING TWO   *10690
106900*    CLEANUP STEPS ON ONE FIELD IS LEFT OPEN PER H-241.           *10700
107000******************************************************************10710
107100 450-EXTRACT-HEADER-VALUES.                                       10720
107200     MOVE '450-EXTRACT-HEADER-VALUES' TO WS-PARA-NAME.           10730
107300     MOVE ZERO TO WS-MATCH-COUNT.                                  10740
107400     PERFORM 452-EXTRACT-ONE-CFG-ROW THRU 452-EXIT                10750
107500         VARYING WS-CFG-X FROM WS-CFG-FIRST-ROW BY 1              10760
107600         UNTIL WS-CFG-X > WS-CFG-LAST-ROW.                        10770
107700     MOVE 'U2 HEADER EXTRACTION PASS' TO WS-LOG-STEP.             10780
107800     MOVE WS-MATCH-COUNT TO WS-DUP-SUFFIX-DISPLAY.                 10790
107900     STRING 'ADDED ' DELIMITED BY SIZE                            10800
108000            WS-DUP-SUFFIX-DISPLAY DELIMITED BY SIZE                10810
108100            ' EXTRACTED FIELDS TO DATA' DELIMITED BY SIZE         10820
108200         INTO WS-LOG-DETAIL.                                      10830
108300     MOVE 'COMPLETED' TO WS-LOG-MESSAGE.                          10840
108400     PERFORM 600-WRITE-LOG-ENTRY THRU 600-EXIT.                   10850
108500 450-EXIT.                                                        10860
108600     EXIT.                                                        10870
108700                                                                  10880
108800 452-EXTRACT-ONE-CFG-ROW.                                        10890
108900     MOVE '452-EXTRACT-ONE-CFG-ROW' TO WS-PARA-NAME.              10900
109000     IF CFG-IS-EXTRACT OF WS-CFG-ENTRY(WS-CFG-X)                  10910
109100         AND CFG-EXT-FIELD-NAME OF WS-CFG-ENTRY(WS-CFG-X)         10920
109200                 NOT = SPACES                                      10930
109300         MOVE HARM-PREHEADER-TEXT TO WS-EXT-REMAINDER             10940
109400         PERFORM 453-STRIP-START-DELIM THRU 453-EXIT             10950
109500         PERFORM 454-STRIP-SUB-START-DELIM THRU 454-EXIT         10960
109600         PERFORM 455-SPLIT-DATE-RANGE THRU 455-EXIT              10970
109700         IF NOT WS-DATE-RANGE-SPLIT-SW                            10980
109800             PERFORM 456-TRUNCATE-AT-END-DELIM THRU 456-EXIT     10990
109900         END-IF                                                  11000
110000         PERFORM 457-APPLY-CLEANUP-STEPS THRU 457-EXIT            11010
110100         MOVE CFG-EXT-FIELD-NAME OF WS-CFG-ENTRY(WS-CFG-X)        11020
110200             TO WS-STORE-NAME                                     11030
110300         MOVE WS-EXT-VALUE TO WS-STORE-VALUE                      11040
110400         PERFORM 458-STORE-ON-ALL-ROWS THRU 458-EXIT             11050
110500             VARYING TBL-IDX FROM 1 BY 1                           11060
110600             UNTIL TBL-IDX > TBL-ROW-COUNT                        11070
110700         ADD 1 TO WS-MATCH-COUNT                                  11080
110800     END-IF.                                                     11090
110900 452-EXIT.                                                        11100
111000     EXIT.                                                        11110
111100                                                                  11120
111200 453-STRIP-START-DELIM.                                          11130
111300     MOVE '453-STRIP-START-DELIM' TO WS-PARA-NAME.                11140
111400     IF CFG-EXT-START-DELIM OF WS-CFG-ENTRY(WS-CFG-X)             11150
111500             NOT = SPACES                                         11160
111600         MOVE CFG-EXT-START-DELIM OF WS-CFG-ENTRY(WS-CFG-X)       11170
111700             TO WS-SEARCH-PATTERN                                 11180
111800         MOVE WS-EXT-REMAINDER TO WS-SEARCH-TEXT                  11190
111900         PERFORM 423-FIND-PATTERN-POS THRU 423-EXIT               11200
112000         IF WS-SEARCH-POS > ZERO                                  11210
112100             PERFORM 480-COMPUTE-PATTERN-LENGTH THRU 480-EXIT     11220
112200             MOVE WS-SEARCH-TEXT(WS-SEARCH-POS + WS-PAT-LEN : 400 11230
112300                     - WS-SEARCH-POS - WS-PAT-LEN + 1)            11240
112400                 TO WS-EXT-REMAINDER                              11250
112500         END-IF                                                  11260
112600     END-IF.                                                     11270
112700 453-EXIT.                                                        11280
112800     EXIT.                                                        11290
112900                                                                  11300
113000 454-STRIP-SUB-START-DELIM.                                      11310
113100     MOVE '454-STRIP-SUB-START-DELIM' TO WS-PARA-NAME.           11320
113200     IF CFG-EXT-SUB-START-DELIM OF WS-CFG-ENTRY(WS-CFG-X)        11330
113300             NOT = SPACES                                         11340
113400         MOVE CFG-EXT-SUB-START-DELIM OF WS-CFG-ENTRY(WS-CFG-X)  11350
113500             TO WS-SEARCH-PATTERN                                 11360
113600         MOVE WS-EXT-REMAINDER TO WS-SEARCH-TEXT                  11370
113700         PERFORM 423-FIND-PATTERN-POS THRU 423-EXIT               11380
113800         IF WS-SEARCH-POS > ZERO                                  11390
113900             PERFORM 480-COMPUTE-PATTERN-LENGTH THRU 480-EXIT     11400
114000             MOVE WS-SEARCH-TEXT(WS-SEARCH-POS + WS-PAT-LEN : 400 11410
114100                     - WS-SEARCH-POS - WS-PAT-LEN + 1)            11420
114200                 TO WS-EXT-REMAINDER                              11430
114300         END-IF                                                  11440
114400     END-IF.                                                     11450
114500 454-EXIT.                                                        11460
114600     EXIT.                                                        11470
114700                                                                  11480
114800 455-SPLIT-DATE-RANGE.                                           11490
114900     MOVE '455-SPLIT-DATE-RANGE' TO WS-PARA-NAME.                11500
115000     MOVE 'N' TO WS-DATE-RANGE-SPLIT-SW.                          11510
115100     IF CFG-EXT-DATE-RANGE OF WS-CFG-ENTRY(WS-CFG-X)             11520
115200         MOVE WS-EXT-REMAINDER TO WS-SEARCH-TEXT                  11530
115300         MOVE ' TO ' TO WS-SEARCH-PATTERN                        11540
115400         PERFORM 423-FIND-PATTERN-POS THRU 423-EXIT               11550
115500         IF WS-SEARCH-POS > ZERO                                  11560
115600             MOVE WS-SEARCH-TEXT(1 : WS-SEARCH-POS - 1)           11570
115700                 TO WS-EXT-HALF-1                                 11580
115800             MOVE WS-SEARCH-TEXT(WS-SEARCH-POS + 4 : 396 -        11590
115900                     WS-SEARCH-POS)                               11600
116000                 TO WS-EXT-HALF-2                                 11610
116100             IF CFG-EXT-END-DELIM OF WS-CFG-ENTRY(WS-CFG-X)       11620
116200                     NOT = SPACES                                 11630
116300                 MOVE WS-EXT-HALF-2 TO WS-SEARCH-TEXT             11640
116400                 MOVE CFG-EXT-END-DELIM OF WS-CFG-ENTRY(WS-CFG-X) 11650
116500                     TO WS-SEARCH-PATTERN                        11660
116600                 PERFORM 423-FIND-PATTERN-POS THRU 423-EXIT       11670
116700                 IF WS-SEARCH-POS > ZERO                          11680
116800                     MOVE WS-SEARCH-TEXT(1 : WS-SEARCH-POS - 1)   11690
116900                         TO WS-EXT-HALF-2                        11700
117000                 END-IF                                          11710
117100             END-IF                                              11720
117200             IF CFG-EXT-RETURN-PART OF WS-CFG-ENTRY(WS-CFG-X)     11730
117300                     = 'START'                                    11740
117400                 MOVE WS-EXT-HALF-1 TO WS-EXT-VALUE               11750
117500             ELSE                                                 11760
117600                 MOVE WS-EXT-HALF-2 TO WS-EXT-VALUE                11770
117700             END-IF                                               11780
117800             SET WS-DATE-RANGE-SPLIT TO TRUE                      11790
117900         END-IF                                                  11800
118000     END-IF.                                                     11810
118100 455-EXIT.                                                        11820
118200     EXIT.                                                        11830
118300 456-TRUNCATE-AT-END-DELIM.                                      11840
118400     MOVE '456-TRUNCATE-AT-END-DELIM' TO WS-PARA-NAME.           11850
118500     MOVE WS-EXT-REMAINDER TO WS-EXT-VALUE.                       11860
118600     IF CFG-EXT-END-DELIM OF WS-CFG-ENTRY(WS-CFG-X)              11870
118700             NOT = SPACES                                         11880
118800         MOVE WS-EXT-REMAINDER TO WS-SEARCH-TEXT                  11890
118900         MOVE CFG-EXT-END-DELIM OF WS-CFG-ENTRY(WS-CFG-X)        11900
119000             TO WS-SEARCH-PATTERN                                 11910
119100         PERFORM 423-FIND-PATTERN-POS THRU 423-EXIT               11920
119200         IF WS-SEARCH-POS > ZERO                                  11930
119300             MOVE WS-SEARCH-TEXT(1 : WS-SEARCH-POS - 1)           11940
119400             TO WS-EXT-VALUE                                      11950
119500         END-IF                                                  11960
119600     END-IF.                                                     11970
119700 456-EXIT.                                                        11980
119800     EXIT.                                                        11990
120000 457-APPLY-CLEANUP-STEPS.                                        12000
120100     MOVE '457-APPLY-CLEANUP-STEPS' TO WS-PARA-NAME.             12010
120200     PERFORM 459-APPLY-ONE-CLEANUP-ROW THRU 459-EXIT             12020
120300         VARYING WS-IDX2 FROM 1 BY 1                              12030
120400         UNTIL WS-IDX2 > WS-CFG-COUNT.                            12040
120500 457-EXIT.                                                        12050
120600     EXIT.                                                        12060
120700                                                                  12070
120800 458-STORE-ON-ALL-ROWS.                                          12080
120900     MOVE '458-STORE-ON-ALL-ROWS' TO WS-PARA-NAME.               12090
121000     IF ROW-IS-ACTIVE(TBL-IDX)                                    12100
121100         MOVE TBL-IDX TO WS-STORE-ROW                             12110
121200         PERFORM 560-STORE-COLUMN-VALUE THRU 560-EXIT            12120
121300     END-IF.                                                     12130
121400 458-EXIT.                                                        12140
121500     EXIT.                                                        12150
121600                                                                  12160
121700*    459 - ONE CLEANUP STEP (SPLIT/PICK/TRIM) AGAINST THE VALUE   12170
121800*    EXTRACTED SO FAR FOR THIS FIELD.  SPLIT WITH NO PICK STEP    12180
121900*    AFTER IT KEEPS THE FIRST PIECE, PER THE "STILL A LIST, TAKE  12190
122000*    THE FIRST ELEMENT" RULE.                                    12200
122100 459-APPLY-ONE-CLEANUP-ROW.                                      12210
122200     MOVE '459-APPLY-ONE-CLEANUP-ROW' TO WS-PARA-NAME.           12220
122300     IF CFG-IS-CLEANUP OF WS-CFG-ENTRY(WS-IDX2)                  12230
122400         AND CFG-CLN-FIELD-NAME OF WS-CFG-ENTRY(WS-IDX2)          12240
122500             = CFG-EXT-FIELD-NAME OF WS-CFG-ENTRY(WS-CFG-X)       12250
122600         IF CFG-CLN-IS-TRIM OF WS-CFG-ENTRY(WS-IDX2)             12260
122700             MOVE WS-EXT-VALUE TO WS-SEARCH-TEXT                 12270
122800             PERFORM 485-COMPUTE-TRIMMED-LENGTH THRU 485-EXIT    12280
122900             IF WS-TRIM-LEN > ZERO                               12290
123000                 MOVE WS-SEARCH-TEXT(1 : WS-TRIM-LEN)            12300
123100                     TO WS-EXT-VALUE                             12310
123200             ELSE                                                12320
123300                 MOVE SPACES TO WS-EXT-VALUE                      12330
123400             END-IF                                              12340
123500         ELSE                                                     12350
123600             MOVE CFG-CLN-DELIMITER OF WS-CFG-ENTRY(WS-IDX2)     12360
123700                 TO WS-SEARCH-PATTERN                            12370
123800             IF CFG-CLN-IS-PICK OF WS-CFG-ENTRY(WS-IDX2)         12380
123900                 MOVE CFG-CLN-PART OF WS-CFG-ENTRY(WS-IDX2)      12390
124000                     TO WS-CLN-FIELD-NUM                         12400
124100             ELSE                                                12410
124200                 MOVE 1 TO WS-CLN-FIELD-NUM                       12420
124300             END-IF                                              12430
124400             PERFORM 460-EXTRACT-NTH-FIELD THRU 460-EXIT         12440
124500         END-IF                                                  12450
124600     END-IF.                                                     12460
124700 459-EXIT.                                                        12470
124800     EXIT.                                                        12480
124900                                                                  12490
125000*    460/461 - PULL THE WS-CLN-FIELD-NUM'TH DELIMITER-SEPARATED   12500
125100*    PIECE OUT OF WS-EXT-VALUE, USING WS-SEARCH-PATTERN AS THE    12510
125200*    DELIMITER.  OUT OF RANGE LEAVES WS-EXT-VALUE BLANK.          12520
125300 460-EXTRACT-NTH-FIELD.                                          12530
125310     MOVE '460-EXTRACT-NTH-FIELD' TO WS-PARA-NAME.                12531
125320     MOVE WS-EXT-VALUE TO WS-CLN-REMAINDER.                      12532
125330     MOVE 'Y' TO WS-CLN-OK-SW.                                    12533
125340     IF WS-CLN-FIELD-NUM > 1                                     12534
125350         PERFORM 461-SKIP-ONE-FIELD THRU 461-EXIT                12535
125360             VARYING WS-IDX3 FROM 2 BY 1                          12536
125370             UNTIL WS-IDX3 > WS-CLN-FIELD-NUM                     12537
125380             OR NOT WS-CLN-OK                                    12538
125390     END-IF.                                                     12539
125400*    BR-U2-5 - MODE FIRST PRODUCES ONLY A 2-ELEMENT LIST, SO      12540
125410*    PART 2 IS THE WHOLE REMAINDER AFTER THE FIRST DELIMITER,     12541
125420*    NEVER RE-SPLIT AT A LATER OCCURRENCE - ONLY MODE ALL PICKS   12542
125430*    A PIECE BOUNDED ON BOTH SIDES BY DELIMITERS, REQ H-251.      12543
125440     IF NOT WS-CLN-OK                                             12544
125450         MOVE SPACES TO WS-EXT-VALUE                             12545
125460     ELSE                                                        12546
125470         IF CFG-CLN-MODE-FIRST OF WS-CFG-ENTRY(WS-IDX2)          12547
125480                 AND WS-CLN-FIELD-NUM > 1                         12548
125490             IF WS-CLN-FIELD-NUM = 2                              12549
125500                 MOVE WS-CLN-REMAINDER TO WS-EXT-VALUE            12550
125510             ELSE                                                  12551
125520                 MOVE SPACES TO WS-EXT-VALUE                      12552
125530             END-IF                                              12553
125540         ELSE                                                     12554
125550             MOVE WS-CLN-REMAINDER TO WS-SEARCH-TEXT              12555
125560             PERFORM 423-FIND-PATTERN-POS THRU 423-EXIT          12556
125570             IF WS-SEARCH-POS > ZERO                               12557
125580                 MOVE WS-SEARCH-TEXT(1 : WS-SEARCH-POS - 1)      12558
125590                     TO WS-EXT-VALUE                              12559
125600             ELSE                                                 12560
125610                 MOVE WS-CLN-REMAINDER TO WS-EXT-VALUE             12561
125620             END-IF                                               12562
125630         END-IF                                                   12563
125640     END-IF.                                                     12564
125650 460-EXIT.                                                       12565
125660     EXIT.                                                       12566
127700                                                                  12770
127800 461-SKIP-ONE-FIELD.                                             12780
127900     MOVE '461-SKIP-ONE-FIELD' TO WS-PARA-NAME.                  12790
128000     MOVE WS-CLN-REMAINDER TO WS-SEARCH-TEXT.                    12800
128100     PERFORM 423-FIND-PATTERN-POS THRU 423-EXIT.                 12810
128200     IF WS-SEARCH-POS > ZERO                                      12820
128300         PERFORM 480-COMPUTE-PATTERN-LENGTH THRU 480-EXIT        12830
128400         MOVE WS-SEARCH-TEXT(WS-SEARCH-POS + WS-PAT-LEN : 30     12840
128500                 - WS-SEARCH-POS - WS-PAT-LEN + 1)               12850
128600             TO WS-CLN-REMAINDER                                 12860
128700     ELSE                                                         12870
128800         MOVE 'N' TO WS-CLN-OK-SW                                12880
128900     END-IF.                                                     12890
129000 461-EXIT.                                                        12900
129100     EXIT.                                                        12910
129200                                                                  12920
129300******************************************************************12930
129400*    500 SERIES - BUILD THE HARMONIZED MASTER RECORD AND WRITE IT*12940
129500*    FOR EACH SURVIVING ROW OF THIS FILE (RL-2).  PROVENANCE      12950
129600*    FIELDS ARE STAMPED FROM THE DRIVER'S OWN WORK AREAS, NOT     12960
129700*    FROM THE ROW TABLE.                                          12970
129800******************************************************************12980
129900 500-APPEND-METADATA-AND-WRITE.                                  12990
130000     MOVE '500-APPEND-METADATA-AND-WRITE' TO WS-PARA-NAME.       13000
130100     PERFORM 501-BUILD-TIMESTAMP THRU 501-EXIT.                  13010
130200     PERFORM 502-WRITE-ONE-ROW THRU 502-EXIT                     13020
130300         VARYING TBL-IDX FROM 1 BY 1                              13030
130400         UNTIL TBL-IDX > TBL-ROW-COUNT.                          13040
130500 500-EXIT.                                                        13050
130600     EXIT.                                                        13060
130700                                                                  13070
130800 501-BUILD-TIMESTAMP.                                            13080
130900     MOVE '501-BUILD-TIMESTAMP' TO WS-PARA-NAME.                 13090
131000*    *** Y2K *** 4-DIGIT CENTURY WINDOW - SEE CHANGE LOG ABOVE.   13100
131100     ACCEPT WS-TODAY-8 FROM DATE YYYYMMDD.                       13110
131200     ACCEPT WS-NOW-8   FROM TIME.                                13120
131300     MOVE SPACES TO WS-PROCESSED-DATE.                           13130
131400     MOVE WS-TODAY-YYYY TO WS-PROCESSED-DATE(1:4).               13140
131500     MOVE '-'           TO WS-PROCESSED-DATE(5:1).               13150
131600     MOVE WS-TODAY-MM   TO WS-PROCESSED-DATE(6:2).               13160
131700     MOVE '-'           TO WS-PROCESSED-DATE(8:1).               13170
131800     MOVE WS-TODAY-DD   TO WS-PROCESSED-DATE(9:2).               13180
131900     MOVE 'T'           TO WS-PROCESSED-DATE(11:1).              13190
132000     MOVE WS-NOW-HH     TO WS-PROCESSED-DATE(12:2).              13200
132100     MOVE ':'           TO WS-PROCESSED-DATE(14:1).              13210
132200     MOVE WS-NOW-MIN    TO WS-PROCESSED-DATE(15:2).              13220
132300     MOVE ':'           TO WS-PROCESSED-DATE(17:1).              13230
132400     MOVE WS-NOW-SS     TO WS-PROCESSED-DATE(18:2).              13240
132500 501-EXIT.                                                        13250
132600     EXIT.                                                        13260
132700                                                                  13270
132800 502-WRITE-ONE-ROW.                                               13280
132900     MOVE '502-WRITE-ONE-ROW' TO WS-PARA-NAME.                   13290
132950     IF NOT WS-OUT-FILE-OPENED                                    13295
132960         OPEN OUTPUT OUT-FILE                                     13296
132970         SET WS-OUT-FILE-OPENED TO TRUE                           13297
132980     END-IF.                                                      13298
133000     IF ROW-IS-ACTIVE(TBL-IDX)                                    13300
133100         MOVE SPACES TO HARM-MASTER-RECORD                       13310
133200         MOVE 'DATE' TO WS-FIND-NAME                             13320
133300         MOVE TBL-IDX TO WS-FIND-ROW                             13330
133400         PERFORM 520-FIND-COLUMN-VALUE-BY-NAME THRU 520-EXIT     13340
133500         MOVE WS-FIND-VALUE(1:10) TO MST-DATE                   13350
133600         MOVE 'REFERENCE' TO WS-FIND-NAME                        13360
133700         PERFORM 520-FIND-COLUMN-VALUE-BY-NAME THRU 520-EXIT     13370
133800         MOVE WS-FIND-VALUE(1:12) TO MST-REFERENCE               13380
133900         MOVE 'DESCRIPTION' TO WS-FIND-NAME                      13390
134000         PERFORM 520-FIND-COLUMN-VALUE-BY-NAME THRU 520-EXIT     13400
134100         MOVE WS-FIND-VALUE(1:30) TO MST-DESCRIPTION             13410
134200         MOVE 'AMOUNT' TO WS-FIND-NAME                           13420
134300         PERFORM 520-FIND-COLUMN-VALUE-BY-NAME THRU 520-EXIT     13430
134400         IF WS-FIND-VALUE IS NUMERIC                             13440
134500             MOVE WS-FIND-VALUE-NUM TO MST-AMOUNT                 13450
134600         END-IF                                                  13460
134700         MOVE 'GST-AMT' TO WS-FIND-NAME                          13470
134800         PERFORM 520-FIND-COLUMN-VALUE-BY-NAME THRU 520-EXIT     13480
134900         IF WS-FIND-VALUE IS NUMERIC                             13490
135000             MOVE WS-FIND-VALUE-NUM TO MST-GST-AMT                13500
135100         END-IF                                                  13510
135200         MOVE 'EXCL-GST' TO WS-FIND-NAME                         13520
135300         PERFORM 520-FIND-COLUMN-VALUE-BY-NAME THRU 520-EXIT     13530
135400         IF WS-FIND-VALUE IS NUMERIC                             13540
135500             MOVE WS-FIND-VALUE-NUM TO MST-EXCL-GST               13550
135600         END-IF                                                  13560
135700         MOVE 'PROVIDER' TO WS-FIND-NAME                         13570
135800         PERFORM 520-FIND-COLUMN-VALUE-BY-NAME THRU 520-EXIT     13580
135900         MOVE WS-FIND-VALUE(1:20) TO MST-PROVIDER                13590
136000         MOVE 'INVOICE-PERIOD' TO WS-FIND-NAME                   13600
136100         PERFORM 520-FIND-COLUMN-VALUE-BY-NAME THRU 520-EXIT     13610
136200         MOVE WS-FIND-VALUE(1:20) TO MST-INVOICE-PERIOD          13620
136300         MOVE WS-CURRENT-PROVIDER TO MST-PROVIDER-NAME           13630
136400         MOVE WS-CURRENT-FILE-NAME(1:30) TO MST-FILE-NAME        13640
136500         MOVE WS-PROCESSED-DATE TO MST-PROCESSED-DATE            13650
136600         WRITE OUT-FILE                                          13660
136700         ADD 1 TO WS-ROWS-OUT-THIS-FILE                          13670
136800         ADD 1 TO SUM-TOTAL-ROWS                                13680
136900     END-IF.                                                     13690
137000 502-EXIT.                                                        13700
137100     EXIT.                                                        13710
137200                                                                  13720
137300******************************************************************13730
137400*    510 - ONE PER-FILE DETAIL LINE ON THE RUN REPORT             *13740
137500******************************************************************13750
137600 510-PRINT-FILE-DETAIL-LINE.                                      13760
137700     MOVE '510-PRINT-FILE-DETAIL-LINE' TO WS-PARA-NAME.          13770
137800     MOVE SPACES TO RPT-LINE.                                    13780
137900     MOVE WS-CURRENT-FILE-NAME(1:30) TO RPT-LINE(1:30).          13790
138000     MOVE WS-CURRENT-PROVIDER        TO RPT-LINE(32:20).         13800
138100     MOVE WS-ROWS-OUT-THIS-FILE      TO WS-RPT-ROWS-EDIT.        13810
138200     MOVE WS-RPT-ROWS-EDIT           TO RPT-LINE(53:6).          13820
138300     MOVE WS-FILE-STATUS-TEXT        TO RPT-LINE(60:10).         13830
138400     WRITE RPT-LINE.                                             13840
138500 510-EXIT.                                                        13850
138600     EXIT.                                                        13860
138700                                                                  13870
138800******************************************************************13880
138900*    600 - WRITE ONE AUDIT-LOG ENTRY (BR-U6-1, SHARED BY U1/U2)   *13890
139000******************************************************************13900
139100 600-WRITE-LOG-ENTRY.                                            13910
139200     MOVE '600-WRITE-LOG-ENTRY' TO WS-PARA-NAME.                 13920
139300     IF NOT WS-LOG-FILE-OPENED                                    13930
139400         OPEN OUTPUT LOG-FILE                                     13940
139500         SET WS-LOG-FILE-OPENED TO TRUE                           13950
139600     END-IF.                                                     13960
139650     MOVE 'HARMDRV' TO WS-LOG-SOURCE.                            13965
139700     CALL 'HARMLOG' USING WS-LOG-STEP, WS-LOG-SOURCE,            13970
139800         WS-LOG-DETAIL, WS-LOG-MESSAGE, WS-HARMLOG-RESULT.       13980
139900     MOVE WS-LOG-STEP-OUT    TO AUD-LOG-STEP.                     13990
140000     MOVE WS-LOG-TIMESTAMP-OUT TO AUD-LOG-TIMESTAMP.              14000
140100     MOVE WS-LOG-SOURCE-OUT  TO AUD-LOG-SOURCE.                   14010
140200     MOVE WS-LOG-DETAIL-OUT  TO AUD-LOG-DETAIL.                  14020
140300     MOVE WS-LOG-MESSAGE-OUT TO AUD-LOG-MESSAGE.                  14030
140400     WRITE LOG-FILE.                                             14040
140500     MOVE SPACES TO WS-LOG-STEP WS-LOG-DETAIL WS-LOG-MESSAGE.    14050
140600 600-EXIT.                                                        14060
140700     EXIT.                                                        14070
140701                                                                  14071
140702******************************************************************14072
140703*    650 - U4 BATCH-FLOW STEP 3, EXPORT GUARD - A RUN THAT       *14073
140704*    SURVIVES ALL FOUR PASSES BUT ENDS WITH ZERO ROWS IN THE     *14074
140705*    MASTER TABLE MUST NOT WRITE AN EMPTY OUT-FILE AS IF IT      *14075
140706*    WERE A NORMAL EXPORT - THIS IS FLAGGED AS AN ERROR AND      *14076
140707*    LOGGED RATHER THAN SILENTLY PRINTING A ZERO-ROW SUMMARY,    *14077
140708*    REQ H-251.                                                  *14078
140709******************************************************************14079
140710 650-CHECK-DATA-EXPORTED.                                         14080
140711     MOVE '650-CHECK-DATA-EXPORTED' TO WS-PARA-NAME.              14081
140712     IF SUM-TOTAL-ROWS = ZERO                                      14082
140713         SET WS-NO-DATA-TO-EXPORT TO TRUE                          14083
140714         MOVE 'U4 EXPORT' TO WS-LOG-STEP                           14084
140715         MOVE 'NO DATA TO EXPORT' TO WS-LOG-MESSAGE                14085
140716         PERFORM 600-WRITE-LOG-ENTRY THRU 600-EXIT                 14086
140717     END-IF.                                                       14087
140718 650-EXIT.                                                         14088
140719     EXIT.                                                        14089
140800                                                                  14080
140900******************************************************************14090
141000*    900 - RUN-SUMMARY REPORT (RL-6)                              *14100
141100******************************************************************14110
141200 900-PRINT-RUN-SUMMARY.                                          14120
141300     MOVE '900-PRINT-RUN-SUMMARY' TO WS-PARA-NAME.               14130
141400     OPEN EXTEND RPT-FILE.                                        14140
141500     MOVE SPACES TO RPT-LINE.                                    14150
141600     MOVE 'FINANCIAL HARMONIZER RUN SUMMARY' TO RPT-LINE.        14160
141700     WRITE RPT-LINE.                                             14170
141800     MOVE SPACES TO RPT-LINE.                                    14180
141900     MOVE 'FILES PROCESSED:' TO RPT-LINE(1:17).                  14190
142000     MOVE SUM-FILES-PROCESSED TO WS-RPT-FILES-EDIT.              14200
142100     MOVE WS-RPT-FILES-EDIT TO RPT-LINE(19:5).                   14210
142200     WRITE RPT-LINE.                                             14220
142300     MOVE SPACES TO RPT-LINE.                                    14230
142400     MOVE 'FILES IN ERROR:' TO RPT-LINE(1:15).                  14240
142500     MOVE SUM-FILES-IN-ERROR TO WS-RPT-FILES-EDIT.               14250
142600     MOVE WS-RPT-FILES-EDIT TO RPT-LINE(19:5).                  14260
142700     WRITE RPT-LINE.                                             14270
142800     MOVE SPACES TO RPT-LINE.                                    14280
142900     MOVE 'FILES SKIPPED:' TO RPT-LINE(1:14).                   14290
143000     MOVE SUM-FILES-SKIPPED TO WS-RPT-FILES-EDIT.                14300
143100     MOVE WS-RPT-FILES-EDIT TO RPT-LINE(19:5).                  14310
143200     WRITE RPT-LINE.                                             14320
143300     MOVE SPACES TO RPT-LINE.                                    14330
143400     MOVE 'TOTAL ROWS OUTPUT:' TO RPT-LINE(1:19).                14340
143500     MOVE SUM-TOTAL-ROWS TO WS-RPT-ROWS7-EDIT.                   14350
143600     MOVE WS-RPT-ROWS7-EDIT TO RPT-LINE(21:7).                   14360
143700     WRITE RPT-LINE.                                             14370
143710     IF WS-NO-DATA-TO-EXPORT                                      14371
143720         MOVE SPACES TO RPT-LINE                                   14372
143730         MOVE 'NO DATA TO EXPORT' TO RPT-LINE(1:17)                14373
143740         WRITE RPT-LINE                                            14374
143750     END-IF.                                                      14375
143800     CLOSE RPT-FILE.                                             14380
143900 900-EXIT.                                                        14390
144000     EXIT.                                                        14400
