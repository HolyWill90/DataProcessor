000100 IDENTIFICATION DIVISION.                                         00010
000200 PROGRAM-ID.     HARMLOG.                                         00020
000300 AUTHOR.         R J TRASK.                                       00030
000400 INSTALLATION.   SYSTEMS GROUP - FINANCIAL OPERATIONS.            00040
000500 DATE-WRITTEN.   03/11/99.                                        00050
000600 DATE-COMPILED.                                                   00060
000700 SECURITY.       NON-CONFIDENTIAL.                                00070
000800******************************************************************00080
000900*                                                                *00090
001000*   HARMLOG                                                     *00100
001100*                                                                *00110
001200*   U6 AUDIT LOGGER (BR-U6-1) - SHARED UTILITY CALLED BY         *00120
001300*   HARMDRV WHENEVER A TRANSFORMATION STEP NEEDS TO RECORD       *00130
001400*   ONE AUDIT-LOG LINE.  STAMPS THE CURRENT DATE/TIME AND HANDS  *00140
001500*   BACK A FORMATTED HARM-AUDIT-RECORD (HARMAUD COPYBOOK).  THIS *00150
001600*   PROGRAM OWNS NO FILES - THE CALLER WRITES THE RECORD.        *00160
001700*                                                                *00170
001800*   ADAPTED FROM THE OLD COBOL-OPTIMIZATION TEST HARNESS'S       *00180
001900*   COBOL-DATE / COBOL-TIME WORKING-STORAGE SHAPE.               *00190
002000*                                                                *00200
002100*   CHANGE LOG                                                   00210
002200*   ----------------------------------------------------------- *00220
002300*   03/11/99 RJT  ORIGINAL VERSION, PROJECT H-114                 00230
002400*   07/22/99 RJT  TRIMMED LOG-DETAIL TO 80 BYTES TO MATCH THE     00240
002500*                 WIDENED HARMAUD LAYOUT, REQ H-129               00250
002600*   02/09/99 RJT  GUARD AGAINST BLANK LOG-STEP - DEFAULTS TO      00260
002700*                 'UNSPECIFIED STEP' RATHER THAN LOGGING BLANKS   00270
002800*   01/18/00 KLP  *** Y2K *** SWITCHED FROM ACCEPT FROM DATE      00280
002900*                 (2-DIGIT YEAR) TO ACCEPT FROM DATE YYYYMMDD -   00290
003000*                 4-DIGIT CENTURY WINDOW WAS GIVING 19XX FOR      00300
003100*                 ALL TIMESTAMPS AFTER 01/01/00, REQ H-157        00310
003200*   11/14/02 SDW  NO FUNCTIONAL CHANGE - RECOMPILED UNDER NEW     00320
003300*                 LE RUNTIME LIBRARY, TICKET H-178                00330
003400*   06/30/05 SDW  NO FUNCTIONAL CHANGE - YEAR-END RECOMPILE       00340
003500******************************************************************00350
003600 ENVIRONMENT DIVISION.                                            00360
003700 CONFIGURATION SECTION.                                           00370
003800 SOURCE-COMPUTER.   IBM-390.                                      00380
003900 OBJECT-COMPUTER.   IBM-390.                                      00390
004000 SPECIAL-NAMES.                                                   00400
004100     C01 IS TOP-OF-FORM.                                          00410
004200 DATA DIVISION.                                                   00420
004300 WORKING-STORAGE SECTION.                                         00430
004400 01  WS-TODAY-8                 PIC 9(8)  VALUE ZERO.            00440
004500 01  WS-TODAY-PARTS REDEFINES WS-TODAY-8.                        00450
004600     05  WS-TODAY-YYYY          PIC 9(4).                        00460
004700     05  WS-TODAY-MM            PIC 9(2).                        00470
004800     05  WS-TODAY-DD            PIC 9(2).                        00480
004900 01  WS-NOW-8                   PIC 9(8)  VALUE ZERO.            00490
005000 01  WS-NOW-PARTS REDEFINES WS-NOW-8.                            00500
005100     05  WS-NOW-HH              PIC 9(2).                        00510
005200     05  WS-NOW-MIN             PIC 9(2).                        00520
005300     05  WS-NOW-SS              PIC 9(2).                        00530
005400     05  WS-NOW-HS              PIC 9(2).                        00540
005410*        BYTE VIEW OF THE SAME EIGHT DIGITS - LETS AN ABEND DUMP *00541
005420*        OF THIS AREA BE READ DIGIT-BY-DIGIT WITHOUT UNPACKING   *00542
005430*        THE PIC 9(8), SAME HABIT AS THE DUMP-READING VIEWS ON   *00543
005440*        HARMMST'S MONEY FIELDS.                                 *00544
005441 01  WS-NOW-8-CHARS REDEFINES WS-NOW-8.                          00545
005442     05  WS-NOW-8-CHAR          PIC X(01) OCCURS 8 TIMES.        00546
005450 77  WS-CALL-COUNT              PIC 9(5)  COMP VALUE ZERO.       00545
005500 01  WS-PARA-NAME               PIC X(30) VALUE SPACES.          00550
005600 COPY HARMAUD.                                                   00560
005700 LINKAGE SECTION.                                                00570
005800 01  LK-LOG-STEP                PIC X(30).                       00580
005900 01  LK-LOG-SOURCE              PIC X(20).                       00590
006000 01  LK-LOG-DETAIL              PIC X(80).                       00600
006100 01  LK-LOG-MESSAGE             PIC X(30).                       00610
006200 01  LK-AUDIT-RECORD.                                             00620
006300     05  LK-LOG-STEP-OUT        PIC X(30).                       00630
006400     05  LK-LOG-TIMESTAMP-OUT   PIC X(19).                       00640
006500     05  LK-LOG-SOURCE-OUT      PIC X(20).                       00650
006600     05  LK-LOG-DETAIL-OUT      PIC X(80).                       00660
006700     05  LK-LOG-MESSAGE-OUT     PIC X(30).                       00670
006800******************************************************************00680
006900 PROCEDURE DIVISION USING LK-LOG-STEP, LK-LOG-SOURCE,             00690
007000         LK-LOG-DETAIL, LK-LOG-MESSAGE, LK-AUDIT-RECORD.          00700
007100                                                                  00710
007200 000-MAIN.                                                       00720
007300     MOVE '000-MAIN' TO WS-PARA-NAME.                            00730
007310     ADD 1 TO WS-CALL-COUNT.                                     00731
007400     PERFORM 100-BUILD-TIMESTAMP THRU 100-EXIT.                  00740
007500     PERFORM 200-FORMAT-LOG-RECORD THRU 200-EXIT.                00750
007600     GOBACK.                                                     00760
007700                                                                  00770
007800 100-BUILD-TIMESTAMP.                                            00780
007900     MOVE '100-BUILD-TIMESTAMP' TO WS-PARA-NAME.                 00790
008000*    *** Y2K *** 4-DIGIT CENTURY WINDOW, SEE CHANGE LOG ABOVE.    00800
008100     ACCEPT WS-TODAY-8 FROM DATE YYYYMMDD.                       00810
008200     ACCEPT WS-NOW-8   FROM TIME.                                00820
008300     MOVE SPACES TO AUD-LOG-TIMESTAMP.                           00830
008400     MOVE WS-TODAY-YYYY TO AUD-TS-DATE(1:4).                     00840
008500     MOVE '-'           TO AUD-TS-DATE(5:1).                     00850
008600     MOVE WS-TODAY-MM   TO AUD-TS-DATE(6:2).                     00860
008700     MOVE '-'           TO AUD-TS-DATE(8:1).                     00870
008800     MOVE WS-TODAY-DD   TO AUD-TS-DATE(9:2).                     00880
008900     MOVE 'T'           TO AUD-TS-SEP.                           00890
009000     MOVE WS-NOW-HH     TO AUD-TS-TIME(1:2).                     00900
009100     MOVE ':'           TO AUD-TS-TIME(3:1).                     00910
009200     MOVE WS-NOW-MIN    TO AUD-TS-TIME(4:2).                     00920
009300     MOVE ':'           TO AUD-TS-TIME(6:1).                     00930
009400     MOVE WS-NOW-SS     TO AUD-TS-TIME(7:2).                     00940
009500 100-EXIT.                                                       00950
009600     EXIT.                                                       00960
009700                                                                  00970
009800 200-FORMAT-LOG-RECORD.                                          00980
009900     MOVE '200-FORMAT-LOG-RECORD' TO WS-PARA-NAME.               00990
010000     IF LK-LOG-STEP = SPACES                                     01000
010100         MOVE 'UNSPECIFIED STEP' TO AUD-LOG-STEP                 01010
010200     ELSE                                                        01020
010300         MOVE LK-LOG-STEP TO AUD-LOG-STEP                        01030
010400     END-IF.                                                     01040
010500     MOVE LK-LOG-SOURCE  TO AUD-LOG-SOURCE.                      01050
010600     MOVE LK-LOG-DETAIL  TO AUD-LOG-DETAIL.                      01060
010700     MOVE LK-LOG-MESSAGE TO AUD-LOG-MESSAGE.                     01070
010800     MOVE HARM-AUDIT-RECORD TO LK-AUDIT-RECORD.                  01080
010900 200-EXIT.                                                       01090
011000     EXIT.                                                       01100
