000100 IDENTIFICATION DIVISION.                                         00010
000200 PROGRAM-ID.     HARMLUP.                                         00020
000300 AUTHOR.         R J TRASK.                                       00030
000400 INSTALLATION.   SYSTEMS GROUP - FINANCIAL OPERATIONS.            00040
000500 DATE-WRITTEN.   03/14/99.                                        00050
000600 DATE-COMPILED.                                                   00060
000700 SECURITY.       NON-CONFIDENTIAL.                                00070
000800******************************************************************00080
000900*                                                                *00090
001000*   HARMLUP                                                     *00100
001100*                                                                *00110
001200*   U3 PROVIDER CONFIGURATION LOOKUP (BR-U3-1, BR-U3-2).         *00120
001300*   CALLED BY HARMDRV ONCE PER PROVIDER FILE TO MAKE SURE A      *00130
001400*   CONFIGURATION SECTION EXISTS FOR THE PROVIDER NAME MATCHED   *00140
001500*   BY 210-MATCH-FILE-TO-PROVIDER.  REJECTS A BLANK PROVIDER     *00150
001600*   NAME (BR-U3-1) AND REJECTS A PROVIDER NAME WITH NO ROWS IN   *00160
001700*   THE CONFIGURATION TABLE AT ALL (BR-U3-2).  DOES NOT ITSELF   *00170
001800*   INTERPRET THE CONFIGURATION - IT ONLY CONFIRMS THE PROVIDER  *00180
001900*   IS KNOWN AND HANDS BACK THE ROW RANGE THAT BELONGS TO IT.    *00200
002000*                                                                *00210
002100*   ADAPTED FROM THE OLD COST-TABLE LOOKUP'S KEYED-SEARCH/       *00220
002200*   NOT-FOUND SHAPE.  THE CALLER OWNS THE CFG-FILE AND LOADS     *00230
002300*   THE TABLE ONCE AT START OF RUN; THIS PROGRAM NEVER OPENS     *00240
002400*   A FILE OF ITS OWN.                                          *00250
002500*                                                                *00260
002600*   CHANGE LOG                                                   00270
002700*   ----------------------------------------------------------- *00280
002800*   03/14/99 RJT  ORIGINAL VERSION, PROJECT H-114                 00290
002900*   08/02/99 RJT  RETURN THE MATCHED ROW RANGE INSTEAD OF JUST    00300
003000*                 A FOUND SWITCH, SO HARMDRV DOES NOT HAVE TO    00310
003100*                 RE-SCAN THE WHOLE TABLE, REQ H-126              00320
003200*   01/18/00 KLP  *** Y2K *** NONE - NO DATE FIELDS IN THIS      00330
003300*                 PROGRAM, REVIEWED AND LEFT AS-IS PER H-157      00340
003400*   05/09/01 KLP  BLANK-NAME CHECK MOVED AHEAD OF THE TABLE       00350
003500*                 SCAN - WAS SCANNING 0 ROWS AND RETURNING THE   00360
003600*                 WRONG MESSAGE TEXT, REQ H-171                  00370
003700******************************************************************00380
003800 ENVIRONMENT DIVISION.                                            00390
003900 CONFIGURATION SECTION.                                           00400
004000 SOURCE-COMPUTER.   IBM-390.                                      00410
004100 OBJECT-COMPUTER.   IBM-390.                                      00420
004200 SPECIAL-NAMES.                                                   00430
004300     C01 IS TOP-OF-FORM.                                          00440
004400 DATA DIVISION.                                                   00450
004500 WORKING-STORAGE SECTION.                                         00460
004600 01  WS-PARA-NAME               PIC X(30) VALUE SPACES.          00470
004700 01  WS-TABLE-IDX               PIC 9(4)  COMP VALUE ZERO.       00480
004800 01  WS-FIRST-ROW               PIC 9(4)  COMP VALUE ZERO.       00490
004900 01  WS-LAST-ROW                PIC 9(4)  COMP VALUE ZERO.       00500
005000 01  WS-ROWS-MATCHED            PIC 9(4)  COMP VALUE ZERO.       00510
005050*    WS-NAME-PREFIX LETS 210 REJECT AN OBVIOUS MISMATCH ON THE   00505
005060*    FIRST 10 BYTES BEFORE PAYING FOR THE FULL 20-BYTE COMPARE - 00506
005070*    THE CFG TABLE CAN RUN TO 2000 ROWS PER REQ H-126 ABOVE.      00507
005080 01  WS-NAME-PREFIX             PIC X(10) VALUE SPACES.          00508
005090 01  WS-NAME-PREFIX-VIEW REDEFINES WS-NAME-PREFIX.               00509
005092     05  WS-NAME-PREFIX-CHAR    PIC X(01) OCCURS 10 TIMES.       00509
005094*    BR-U3-1 - THE LOOKUP KEY IS TRIMMED AND UPPER-CASED BEFORE  00509
005095*    IT IS EVER COMPARED, SO A PROVIDER NAME THAT DIFFERS ONLY   00509
005096*    IN CASE BETWEEN MAP-FILE AND CFG-FILE STILL MATCHES, REQ    00509
005097*    H-246.  THIS SHOP FOLDS CASE BY TABLE CONVERSION RATHER     00509
005098*    THAN A COMPILER INTRINSIC, SAME AS HARMDRV'S OWN FOLD, H-18700509
005101 01  WS-UPPER-ALPHABET          PIC X(26) VALUE                  00510
005102     'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                00510
005103 01  WS-LOWER-ALPHABET          PIC X(26) VALUE                  00510
005104     'abcdefghijklmnopqrstuvwxyz'.                                00510
005105 01  WS-FOLD-PROVIDER-NAME      PIC X(20) VALUE SPACES.          00510
005106 01  WS-FOLD-CFG-NAME           PIC X(20) VALUE SPACES.          00510
005108*    CHAR-ARRAY VIEW OF THE FOLDED LOOKUP KEY SO A BAD COMPARE   00510
005109*    CAN BE TRACED BYTE-BY-BYTE FROM AN ABEND DUMP, SAME DUMP-   00510
005110*    READING HABIT AS THE VIEWS HARMMST/HARMLOG KEEP ON THEIR    00510
005111*    OWN WORK FIELDS.                                            00510
005112 01  WS-FOLD-PROVIDER-NAME-VIEW REDEFINES                        00510
005113     WS-FOLD-PROVIDER-NAME.                                      00510
005114     05  WS-FOLD-PROVIDER-CHAR  PIC X(01) OCCURS 20 TIMES.       00510
005116 01  WS-FOLD-CFG-NAME-VIEW REDEFINES                             00510
005117     WS-FOLD-CFG-NAME.                                           00510
005118     05  WS-FOLD-CFG-CHAR       PIC X(01) OCCURS 20 TIMES.       00510
005120 LINKAGE SECTION.                                                00520
005200 01  LK-PROVIDER-NAME           PIC X(20).                       00530
005300 01  LK-CFG-TABLE-COUNT         PIC 9(4)  COMP.                  00540
005400 01  LK-CFG-TABLE.                                                00550
005500     05  LK-CFG-ROW  OCCURS 2000 TIMES                           00560
005600             INDEXED BY LK-CFG-IDX.                              00570
005700         COPY HARMCFG.                                           00580
005800 01  LK-LOOKUP-RESULT.                                            00590
005900     05  LK-PROVIDER-FOUND-SW   PIC X(01) VALUE 'N'.             00600
006000         88  LK-PROVIDER-FOUND         VALUE 'Y'.                00610
006100     05  LK-MATCH-FIRST-ROW     PIC 9(4) COMP VALUE ZERO.        00620
006200     05  LK-MATCH-LAST-ROW      PIC 9(4) COMP VALUE ZERO.        00630
006300     05  LK-LOOKUP-MESSAGE      PIC X(60) VALUE SPACES.          00640
006400******************************************************************00650
006500 PROCEDURE DIVISION USING LK-PROVIDER-NAME, LK-CFG-TABLE-COUNT,   00660
006600         LK-CFG-TABLE, LK-LOOKUP-RESULT.                         00670
006700                                                                  00680
006800 000-MAIN.                                                       00690
006900     MOVE '000-MAIN' TO WS-PARA-NAME.                            00700
007000     MOVE 'N' TO LK-PROVIDER-FOUND-SW.                           00710
007100     MOVE ZERO TO LK-MATCH-FIRST-ROW LK-MATCH-LAST-ROW.          00720
007200     MOVE SPACES TO LK-LOOKUP-MESSAGE.                           00730
007300     PERFORM 100-VALIDATE-PROVIDER-NAME THRU 100-EXIT.           00740
007400     IF LK-LOOKUP-MESSAGE = SPACES                               00750
007500         PERFORM 200-SEARCH-PROVIDER-TABLE THRU 200-EXIT         00760
007600     END-IF.                                                     00770
007700     GOBACK.                                                     00780
007800                                                                  00790
007900 100-VALIDATE-PROVIDER-NAME.                                     00800
008000     MOVE '100-VALIDATE-PROVIDER-NAME' TO WS-PARA-NAME.          00810
008100     IF LK-PROVIDER-NAME = SPACES                                00820
008200         MOVE 'BR-U3-1 PROVIDER NAME IS BLANK - CANNOT LOOK UP'  00830
008300             TO LK-LOOKUP-MESSAGE                                00840
008400         GO TO 100-EXIT                                          00850
008500     END-IF.                                                     00860
008600 100-EXIT.                                                       00870
008700     EXIT.                                                       00880
008800                                                                  00890
008900 200-SEARCH-PROVIDER-TABLE.                                      00900
009000     MOVE '200-SEARCH-PROVIDER-TABLE' TO WS-PARA-NAME.           00910
009100     MOVE ZERO TO WS-ROWS-MATCHED WS-FIRST-ROW WS-LAST-ROW.      00920
009140*    BR-U3-1 - FOLD THE LOOKUP KEY TO UPPER CASE ONCE HERE       00914
009145*    RATHER THAN RE-FOLDING IT FOR EVERY ROW SCANNED, REQ H-246.00914
009150     MOVE LK-PROVIDER-NAME TO WS-FOLD-PROVIDER-NAME.             00915
009160     INSPECT WS-FOLD-PROVIDER-NAME CONVERTING WS-LOWER-ALPHABET  00916
009170         TO WS-UPPER-ALPHABET.                                   00917
009180     MOVE WS-FOLD-PROVIDER-NAME(1:10) TO WS-NAME-PREFIX.         00918
009200     PERFORM 210-SCAN-ONE-ROW THRU 210-EXIT                      00930
009300         VARYING WS-TABLE-IDX FROM 1 BY 1                        00940
009400         UNTIL WS-TABLE-IDX > LK-CFG-TABLE-COUNT.                00950
009500     IF WS-ROWS-MATCHED > ZERO                                   00960
009600         SET LK-PROVIDER-FOUND TO TRUE                           00970
009700         MOVE WS-FIRST-ROW TO LK-MATCH-FIRST-ROW                 00980
009800         MOVE WS-LAST-ROW  TO LK-MATCH-LAST-ROW                  00990
009900     ELSE                                                        01000
010000         MOVE 'BR-U3-2 NO CONFIGURATION FOUND FOR PROVIDER '     01010
010100             TO LK-LOOKUP-MESSAGE                                01020
010200         STRING LK-LOOKUP-MESSAGE DELIMITED BY SIZE              01030
010300                LK-PROVIDER-NAME  DELIMITED BY SPACE              01040
010400             INTO LK-LOOKUP-MESSAGE                               01050
010500     END-IF.                                                     01060
010600 200-EXIT.                                                       01070
010700     EXIT.                                                       01080
010800                                                                  01090
010900 210-SCAN-ONE-ROW.                                               01100
011000     MOVE '210-SCAN-ONE-ROW' TO WS-PARA-NAME.                    01110
011010     MOVE CFG-PROVIDER-NAME OF LK-CFG-ROW(WS-TABLE-IDX)          01101
011020         TO WS-FOLD-CFG-NAME.                                    01102
011030     INSPECT WS-FOLD-CFG-NAME CONVERTING WS-LOWER-ALPHABET       01103
011040         TO WS-UPPER-ALPHABET.                                   01104
011050     IF WS-FOLD-CFG-NAME(1:10) NOT = WS-NAME-PREFIX               01105
011070         GO TO 210-EXIT                                          01107
011080     END-IF.                                                     01108
011100     IF WS-FOLD-CFG-NAME = WS-FOLD-PROVIDER-NAME                 01120
011400         IF WS-ROWS-MATCHED = ZERO                               01150
011500             MOVE WS-TABLE-IDX TO WS-FIRST-ROW                   01160
011600         END-IF                                                  01170
011700         MOVE WS-TABLE-IDX TO WS-LAST-ROW                        01180
011800         ADD 1 TO WS-ROWS-MATCHED                                01190
011900     END-IF.                                                     01200
012000 210-EXIT.                                                       01210
012100     EXIT.                                                       01220
