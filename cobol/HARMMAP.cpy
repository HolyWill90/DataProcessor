000100******************************************************************00010
000200*                                                                *00020
000300*   HARMMAP  -  PROVIDER-MAPPING (FILE ROUTING) RECORD LAYOUT    *00030
000400*                                                                *00040
000500*   ONE LINE PER NAME-PATTERN / PROVIDER-NAME ROUTING RULE.      *00050
000600*   PATTERNS ARE TESTED IN FILE ORDER - FIRST SUBSTRING MATCH    *00060
000700*   OF THE INCOMING FILE NAME SELECTS THE PROVIDER.              *00070
000800*                                                                *00080
000900*   MAINTENANCE                                                 *00090
001000*   ----------------------------------------------------------- *00100
001100*   1999-03-14 RJT  ORIGINAL LAYOUT, PROJECT H-114                00110
001200*   2000-01-05 KLP  NAME-PATTERN WIDENED 20 -> 30 PER H-151      *00120
001300*   2003-11-20 SDW  NO FUNCTIONAL CHANGE - YEAR-END RECOMPILE    *00130
001400******************************************************************00140
001500 01  HARM-MAP-RECORD.                                            00150
001600     05  MAP-NAME-PATTERN        PIC X(30).                      00160
001700     05  MAP-PROVIDER-NAME       PIC X(20).                      00170
001800     05  FILLER                  PIC X(10).                      00180
