000100******************************************************************00010
000200*                                                                *00020
000300*   HARMMST  -  HARMONIZED MASTER OUTPUT RECORD LAYOUT           *00030
000400*                                                                *00040
000500*   FIXED-COLUMN RECORD WRITTEN TO THE MASTER OUTPUT FILE FOR    *00050
000600*   EVERY SURVIVING TRANSACTION ROW, ACROSS ALL PROVIDER FILES   *00060
000700*   OF THE RUN.  FIELD ORDER MATCHES THE NORMALIZATION CONTRACT -*00070
000800*   DO NOT REORDER WITHOUT NOTIFYING DOWNSTREAM RECONCILIATION.  *00080
000900*                                                                *00090
001000*   MAINTENANCE                                                 *00100
001100*   ----------------------------------------------------------- *00110
001200*   1999-03-11 RJT  ORIGINAL LAYOUT, PROJECT H-114                00120
001300*   1999-09-30 RJT  ADDED GST-AMT / EXCL-GST DERIVED FIELDS       *00130
001400*                   PER REQ H-133 (GST SPLIT-OUT FOR FINANCE)    *00140
001500*   2000-02-14 KLP  ADDED PROVENANCE FIELDS (PROVIDER-NAME,      *00150
001600*                   FILE-NAME, PROCESSED-DATE) PER H-148          00160
001700*   2006-04-18 SDW  NO FUNCTIONAL CHANGE - RECOMPILE FOR NEW     *00170
001800*                   LE RUNTIME, TICKET H-233                    *00180
001900******************************************************************00190
002000 01  HARM-MASTER-RECORD.                                         00200
002100     05  MST-DATE                PIC X(10).                      00210
002200*        ALTERNATE NUMERIC VIEW OF MST-DATE WHEN IT IS A TRUE    *00220
002300*        YYYY-MM-DD VALUE - USED BY SEQUENCE/RANGE CHECKS.       *00230
002400     05  MST-DATE-PARTS REDEFINES MST-DATE.                      00240
002500         10  MST-DATE-YYYY       PIC X(04).                      00250
002600         10  MST-DATE-DASH1      PIC X(01).                      00260
002700         10  MST-DATE-MM         PIC X(02).                      00270
002800         10  MST-DATE-DASH2      PIC X(01).                      00280
002900         10  MST-DATE-DD         PIC X(02).                      00290
003000     05  MST-REFERENCE           PIC X(12).                      00300
003100     05  MST-DESCRIPTION         PIC X(30).                      00310
003200     05  MST-AMOUNT              PIC S9(7)V99.                   00320
003300     05  MST-GST-AMT             PIC S9(7)V99.                   00330
003400     05  MST-EXCL-GST            PIC S9(7)V99.                   00340
003500*        THE THREE MONEY FIELDS VIEWED AS ONE UNSIGNED GROUP     *00350
003600*        FOR CONTROL-TOTAL ACCUMULATION ROUTINES.                *00360
003700     05  MST-MONEY-GROUP REDEFINES                               00370
003800             MST-AMOUNT MST-GST-AMT MST-EXCL-GST.                 00380
003900         10  MST-MONEY-FIELD     PIC S9(7)V99 OCCURS 3 TIMES.    00390
004000     05  MST-PROVIDER            PIC X(20).                      00400
004100     05  MST-INVOICE-PERIOD      PIC X(20).                      00410
004200     05  MST-PROVIDER-NAME       PIC X(20).                      00420
004300     05  MST-FILE-NAME           PIC X(30).                      00430
004400     05  MST-PROCESSED-DATE      PIC X(19).                      00440
004500     05  FILLER                  PIC X(12).                      00450
