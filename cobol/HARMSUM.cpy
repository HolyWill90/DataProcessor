000100******************************************************************00010
000200*                                                                *00020
000300*   HARMSUM  -  RUN-SUMMARY CONTROL FIELDS                       *00030
000400*                                                                *00040
000500*   ACCUMULATED BY HARMDRV ACROSS THE WHOLE RUN AND PRINTED AT   *00050
000600*   890-PRINT-RUN-SUMMARY.  NOT A FILE RECORD - WORKING-STORAGE  *00060
000700*   CONTROL TOTALS ONLY.                                        *00070
000800*                                                                *00080
000900*   MAINTENANCE                                                 *00090
001000*   ----------------------------------------------------------- *00100
001100*   1999-03-18 RJT  ORIGINAL CONTROL TOTALS, PROJECT H-114        00110
001200*   2000-07-02 KLP  ADDED FILES-SKIPPED PER H-159 (NO-MAPPING)   *00120
001300******************************************************************00130
001400 01  HARM-RUN-SUMMARY.                                           00140
001500     05  SUM-FILES-PROCESSED     PIC 9(5)  COMP-3 VALUE ZERO.    00150
001600     05  SUM-FILES-IN-ERROR      PIC 9(5)  COMP-3 VALUE ZERO.    00160
001700     05  SUM-FILES-SKIPPED       PIC 9(5)  COMP-3 VALUE ZERO.    00170
001800     05  SUM-TOTAL-ROWS          PIC 9(7)  COMP-3 VALUE ZERO.    00180
001900     05  FILLER                  PIC X(04).                      00190
