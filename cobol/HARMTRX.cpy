000100******************************************************************00010
000200*                                                                *00020
000300*   HARMTRX  -  WORKING ROW TABLE FOR ONE PROVIDER FILE          *00030
000400*                                                                *00040
000500*   HOLDS RL-1 (RAW INPUT TRANSACTION) DATA FOR THE FILE NOW     *00050
000600*   BEING HARMONIZED.  EACH ROW IS A SET OF NAMED COLUMNS RATHER *00060
000700*   THAN FIXED FIELDS BECAUSE THE PROVIDER'S OWN HEADINGS DRIVE  *00070
000800*   THE COLUMN NAMES UNTIL BR-U2-1 SYNONYM RENAMING RUNS; AFTER  *00090
000900*   SYNONYMS ARE APPLIED THE LOGICAL COLUMNS ARE NAMED "DATE",   *00100
001000*   "REFERENCE", "DESCRIPTION" AND "AMOUNT" AS PER RL-1.         *00110
001100*                                                                *00120
001200*   SIZING - THIS SHOP RUNS PROVIDER EXTRACTS IN THE LOW         *00130
001300*   HUNDREDS OF ROWS; TABLE IS SIZED FOR THAT, NOT FOR A FULL    *00140
001400*   GENERAL LEDGER FEED.  RAISE MAX-ROWS-PER-FILE / COLS-PER-ROW *00150
001500*   TOGETHER WITH THE WORKING-STORAGE BUDGET IF THAT CHANGES.    *00160
001600*                                                                *00170
001700*   MAINTENANCE                                                 *00180
001800*   ----------------------------------------------------------- *00190
001900*   1999-03-11 RJT  ORIGINAL LAYOUT, PROJECT H-114                00200
002000*   1999-07-19 RJT  COLUMNS PER ROW RAISED 8 -> 12 PER H-122      00210
002100*   2000-11-02 KLP  ROW-ACTIVE-SW ADDED SO BR-U2-2 FILTERING     *00220
002200*                   MARKS ROWS OUT RATHER THAN COMPACTING THE    *00230
002300*                   TABLE (COMPACTING WAS LOSING THE LOG COUNTS) *00240
002400******************************************************************00250
002500 01  HARM-ROW-TABLE.                                             00260
002600     05  TBL-ROW-COUNT           PIC 9(4) COMP.                  00270
002700     05  TBL-ROW OCCURS 200 TIMES INDEXED BY TBL-IDX.            00280
002800         10  ROW-COLUMN-COUNT    PIC 9(2) COMP.                  00290
002900         10  ROW-ACTIVE-SW       PIC X(01) VALUE 'Y'.            00300
003000             88  ROW-IS-ACTIVE           VALUE 'Y'.              00310
003100             88  ROW-IS-FILTERED-OUT     VALUE 'N'.              00320
003200         10  ROW-COLUMN OCCURS 12 TIMES INDEXED BY COL-IDX.      00330
003300             15  COL-NAME        PIC X(20).                     00340
003400             15  COL-VALUE       PIC X(30).                     00350
003500*                NUMERIC SHADOW OF COL-VALUE, SET WHENEVER A     00360
003600*                CALCULATION OR FILTER SUCCESSFULLY CONVERTS IT. 00370
003700             15  COL-VALUE-NUM REDEFINES COL-VALUE               00380
003800                                 PIC S9(7)V9999.                00390
003850         10  FILLER              PIC X(08).                     00385
003900                                                                 00400
003950     05  FILLER                  PIC X(04).                     00395
004000 01  HARM-PREHEADER-TEXT         PIC X(400).                    00410
